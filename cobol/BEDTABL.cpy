000100*******************************************************************
000200* COPYBOOK  BEDTABL
000300* IN-MEMORY BED TABLE - BEDMASTER LOADED HERE FOR TABLE SEARCH.
000400* ASCENDING KEY SEARCH ALL REPLACES THE OLD VSAM RANDOM READ -
000500* THE NETWORK IS ONLY 62 BEDS SO A SORTED TABLE IS CHEAPER THAN
000600* A KEYED FILE AND MATCHES HOW THE BED MASTER ARRIVES (SORTED
000700* HOSPITAL-ID, BED-ID).  MAX-SIZE 200 PER THE RUNBOOK.
000800*
000900* MAINT HISTORY
001000*   01/09/88  JS   ORIGINAL TABLE - 200-ENTRY CEILING
001100*   06/22/13  RFD  ADDED OCCURS DEPENDING ON - SHORT RUNS DON'T
001200*                  PAY TO SEARCH A FULL 200 SLOTS
001300*******************************************************************
001400  01  BED-TABLE-AREA.
001500      05  BED-COUNT                PIC 9(3) COMP.
001600      05  BED-ENTRY OCCURS 1 TO 200 TIMES
001700                  DEPENDING ON BED-COUNT
001800                  ASCENDING KEY IS HOSPITAL-ID-T BED-ID-T
001900                  INDEXED BY BED-IDX.
002000          10  HOSPITAL-ID-T        PIC X(8).
002100          10  BED-ID-T             PIC X(8).
002200          10  BED-ID-T-PARTS REDEFINES BED-ID-T.
002300              15  BED-ID-PREFIX-T      PIC X(2).
002400              15  FILLER               PIC X(1).
002500              15  BED-ID-SVC-T         PIC X(1).
002600              15  FILLER               PIC X(1).
002700              15  BED-ID-SEQ-T         PIC X(3).
002800          10  WARD-ID-T            PIC X(6).
002900          10  SERVICE-T            PIC X(3).
003000              88  SVC-ICU-T                VALUE "UCI".
003100              88  SVC-INTERMEDIATE-T       VALUE "UTI".
003200              88  SVC-EXEMPT-WARD-SEX-T    VALUES "UCI" "UTI".
003300          10  BED-STATE-T          PIC X(2).
003400              88  BED-FREE-T               VALUE "LB".
003500              88  BED-OCCUPIED-T           VALUE "OC".
003600              88  BED-PEND-TRANSFER-T      VALUE "PT".
003700              88  BED-IN-TRANSFER-T        VALUE "ET".
003800              88  BED-DISCH-SUGGESTED-T    VALUE "AS".
003900              88  BED-OCCUPIED-LIKE-T      VALUES "OC" "PT" "ET" "AS".
004000          10  WARD-SEX-T           PIC X(1).
004100          10  AGE-CAT-T            PIC X(1).
004200              88  AGE-ADULT-T              VALUE "A".
004300              88  AGE-PEDIATRIC-T          VALUE "P".
004400          10  ISOLATION-CAP-T      PIC X(1).
004500              88  ISOL-CAPABLE-T           VALUE "Y".
004600          10  PATIENT-ID-T         PIC X(10).
