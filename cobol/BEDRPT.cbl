000100  IDENTIFICATION DIVISION.
000200  PROGRAM-ID.  BEDRPT.
000300  AUTHOR. JON SAYLES.
000400  INSTALLATION. COBOL DEVELOPMENT CENTER.
000500  DATE-WRITTEN. 01/09/88.
000600  DATE-COMPILED. 01/09/88.
000700  SECURITY. NON-CONFIDENTIAL.
000800 
000900*******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS STEP 5 OF THE DAILY BED NETWORK RUN.  IT TALLIES
001300*          THE FINAL BED MASTER IMAGE, THE ASSIGNMENT FILE AND THE
001400*          WAITING LIST AND PRINTS THE DAILY STATISTICS REPORT -
001500*          ONE BLOCK PER HOSPITAL IN NETWORK ORDER (PMONTT,
001600*          CALBUCO, LLANHUE) FOLLOWED BY A NETWORK TOTALS BLOCK.
001700*
001800*          THE NETWORK IS ONLY THREE HOSPITALS SO THE ACCUMULATORS
001900*          ARE KEPT IN A 3-ENTRY TABLE RATHER THAN A SORT/CONTROL
002000*          BREAK - SEE WS-HOSP-STATS-TABLE BELOW.
002100*
002200*          THIS STEP RUNS LAST IN THE DAILY CYCLE, AFTER BEDEDIT HAS
002300*          EDITED THE DAY'S TRANSACTIONS AND BEDUPDT HAS POSTED THEM
002400*          TO THE BED MASTER AND RESOLVED THE WAITING LIST AGAINST
002500*          ANY NEWLY-FREED BEDS.  IT IS READ-ONLY - NOTHING HERE
002600*          CHANGES A BED'S STATE OR MOVES A PATIENT OFF THE WAITING
002700*          LIST; THAT ALL HAPPENED UPSTREAM IN BEDUPDT.
002800*
002900*          INPUT FILE               -   BEDMSTR  (FINAL TABLE IMAGE)
003000*          INPUT FILE               -   ASSIGN   (NH/DI/TR/AS/WL ACTIONS)
003100*          INPUT FILE               -   WAITLIST (STILL-WAITING PATIENTS)
003200*          OUTPUT FILE PRODUCED     -   STATSRPT (DAILY STATS PRINT)
003300*          DUMP FILE                -   SYSOUT
003400*
003500*******************************************************************
003600*
003700* MAINT HISTORY
003800*   01/09/88  JS   ORIGINAL PROGRAM - CUT FROM PATLIST PAGE-BREAK
003900*                  SHAPE FOR THE BED NETWORK STATISTICS RUN
004000*   04/03/98  TGD  Y2K SWEEP - NO DATE FIELDS, NO CHANGE REQUIRED
004100*   11/14/11  RFD  REQ 4902 - PENDING-TRANSFER/IN-TRANSFER SPLIT OUT
004200*                  AS SEPARATE COUNTS ONCE TRANSFER CANDIDATES COULD
004300*                  FREE THE OLD BED MID-RUN
004400*   06/02/17  LMK  REQ 5310 - OCCUPANCY RATE NOW ROUNDED TO 2 DECIMALS
004500*                  PER THE AUDIT DESK'S REQUEST
004600*   09/21/22  RFD  REQ 5872 - PATIENTS-ASSIGNED AND PATIENTS-WAITING
004700*                  LINES ADDED TO EACH HOSPITAL BLOCK AND THE NETWORK
004800*                  TOTALS BLOCK AFTER NURSING ADMINISTRATION ASKED
004900*                  FOR A DAILY THROUGHPUT FIGURE ALONGSIDE THE
005000*                  OCCUPANCY COUNTS
005100*   02/06/24  LMK  REQ 6003 - NO LOGIC CHANGE, COMMENTED EVERY
005200*                  PARAGRAPH AND WORKING-STORAGE FIELD AFTER THE
005300*                  AUDIT DESK ASKED FOR A READABLE WALKTHROUGH OF
005400*                  HOW EACH REPORT LINE IS SOURCED WITHOUT HAVING TO
005500*                  TRACE THE CODE BY HAND
005600*
005700*******************************************************************
005800 
005900  ENVIRONMENT DIVISION.
006000  CONFIGURATION SECTION.
006100  SOURCE-COMPUTER. IBM-390.
006200  OBJECT-COMPUTER. IBM-390.
006300* C01 DRIVES THE PRINTER'S CHANNEL-1 SKIP-TO-TOP-OF-FORM - USED AT
006400* 700-WRITE-PAGE-HDR SO EVERY HOSPITAL BLOCK AND THE NETWORK TOTALS
006500* BLOCK START A FRESH PAGE.
006600  SPECIAL-NAMES.
006700      C01 IS NEXT-PAGE.
006800  INPUT-OUTPUT SECTION.
006900  FILE-CONTROL.
007000*    DUMP FILE - SEE THE FD BELOW FOR WHAT GOES ON IT.
007100      SELECT SYSOUT
007200      ASSIGN TO UT-S-SYSOUT
007300        ORGANIZATION IS SEQUENTIAL.
007400 
007500*    FINAL BED MASTER IMAGE OUT OF BEDUPDT - THE TALLY SOURCE FOR
007600*    EVERY FREE/OCCUPIED/PENDING/IN-TRANSFER/DISCHARGE COUNT ON THE
007700*    REPORT.
007800      SELECT BEDMSTR
007900      ASSIGN TO UT-S-BEDMSTR
008000        ACCESS MODE IS SEQUENTIAL
008100        FILE STATUS IS OFCODE.
008200 
008300*    ONE RECORD PER ACTION TAKEN DURING THE RUN - THIS PROGRAM ONLY
008400*    CARES ABOUT THE "AS" (ASSIGNED) ACTION CODE; EVERY OTHER ACTION
008500*    CODE ON THIS FILE IS READ AND DISCARDED.
008600      SELECT ASSIGN-FILE
008700      ASSIGN TO UT-S-ASSIGN
008800        ACCESS MODE IS SEQUENTIAL
008900        FILE STATUS IS OFCODE.
009000 
009100*    PATIENTS STILL ON THE WAITING LIST AT END OF RUN - TALLIED BY
009200*    HOSPITAL ONLY, NOT BY SERVICE OR PRIORITY.
009300      SELECT WAITLIST-FILE
009400      ASSIGN TO UT-S-WAITLIST
009500        ACCESS MODE IS SEQUENTIAL
009600        FILE STATUS IS OFCODE.
009700 
009800*    THE DAILY STATISTICS PRINT - ONE HOSPITAL BLOCK PER NETWORK
009900*    HOSPITAL PLUS THE CLOSING NETWORK TOTALS BLOCK.
010000      SELECT STATSRPT
010100      ASSIGN TO UT-S-STATSRPT
010200        ORGANIZATION IS SEQUENTIAL.
010300 
010400  DATA DIVISION.
010500  FILE SECTION.
010600  FD  SYSOUT
010700      RECORDING MODE IS F
010800      LABEL RECORDS ARE STANDARD
010900      RECORD CONTAINS 100 CHARACTERS
011000      BLOCK CONTAINS 0 RECORDS
011100      DATA RECORD IS SYSOUT-REC.
011200* CARRIES THE ABEND-REC LAYOUT WHEN 1000-ABEND-RTN SNAPS IT - NOTHING
011300* ELSE IS EVER WRITTEN HERE.
011400  01  SYSOUT-REC  PIC X(100).
011500 
011600****** THIS FILE IS PASSED IN FROM BEDUPDT - SORTED HOSPITAL-ID,
011700****** BED-ID, FIXED NETWORK ORDER (PMONTT, CALBUCO, LLANHUE)
011800  FD  BEDMSTR
011900      RECORDING MODE IS F
012000      LABEL RECORDS ARE STANDARD
012100      RECORD CONTAINS 80 CHARACTERS
012200      BLOCK CONTAINS 0 RECORDS
012300      DATA RECORD IS BEDMSTR-IN-REC.
012400  01  BEDMSTR-IN-REC   PIC X(80).
012500 
012600****** THIS FILE IS PASSED IN FROM BEDEDIT AND BEDUPDT - ONE RECORD
012700****** PER PATIENT ACTION TAKEN DURING THE RUN, NOT HOSPITAL-SORTED
012800  FD  ASSIGN-FILE
012900      RECORDING MODE IS F
013000      LABEL RECORDS ARE STANDARD
013100      RECORD CONTAINS 60 CHARACTERS
013200      BLOCK CONTAINS 0 RECORDS
013300      DATA RECORD IS ASSIGNMENT-REC.
013400*    FIELDS THIS PROGRAM TOUCHES OUT OF ASGNREC -
013500*      ACTION-ASSIGNED (88-LEVEL)  - THE ONLY ACTION CODE COUNTED
013600*      HOSPITAL-ID IN ASSIGNMENT-REC - DRIVES 325-FIND-ASGN-IDX
013700*    EVERY OTHER FIELD ON THIS RECORD (PATIENT-ID, BED-ID, THE OTHER
013800*    ACTION CODES) IS READ IN BUT NEVER REFERENCED BY THIS PROGRAM.
013900  COPY ASGNREC.
014000 
014100****** THIS FILE IS PASSED IN FROM BEDUPDT - ONE RECORD PER PATIENT
014200****** STILL WAITING AT END OF RUN, POP ORDER PER HOSPITAL
014300  FD  WAITLIST-FILE
014400      RECORDING MODE IS F
014500      LABEL RECORDS ARE STANDARD
014600      RECORD CONTAINS 40 CHARACTERS
014700      BLOCK CONTAINS 0 RECORDS
014800      DATA RECORD IS WAITLIST-REC.
014900*    FIELDS THIS PROGRAM TOUCHES OUT OF WAITREC -
015000*      HOSPITAL-ID IN WAITLIST-REC - DRIVES 425-FIND-WAIT-IDX
015100*    EVERY RECORD ON THIS FILE IS COUNTED, SO NO ACTION-CODE OR
015200*    STATUS FIELD NEEDS TO BE TESTED - THE REST OF WAITREC'S FIELDS
015300*    (PATIENT-ID, PRIORITY-VALUE, ARRIVAL-SEQ) GO UNUSED HERE.
015400  COPY WAITREC.
015500 
015600****** DAILY STATISTICS PRINT - ONE BLOCK PER HOSPITAL PLUS A
015700****** FINAL NETWORK TOTALS BLOCK
015800  FD  STATSRPT
015900      RECORDING MODE IS F
016000      LABEL RECORDS ARE STANDARD
016100      RECORD CONTAINS 132 CHARACTERS
016200      BLOCK CONTAINS 0 RECORDS
016300      DATA RECORD IS RPT-REC.
016400  01  RPT-REC  PIC X(132).
016500 
016600  WORKING-STORAGE SECTION.
016700* OFCODE IS SHARED ACROSS ALL THREE INPUT FILES - THIS PROGRAM ONLY
016800* EVER CHECKS IT AFTER A READ, NEVER AFTER A WRITE, SO THE 88-LEVEL
016900* NAME IS A CARRYOVER FROM THE COMMON COPY SHAPE, NOT A HINT ABOUT
017000* WHAT THIS PROGRAM ACTUALLY DOES WITH IT.
017100  01  FILE-STATUS-CODES.
017200      05  OFCODE                  PIC X(2).
017300          88  CODE-WRITE    VALUE SPACES.
017400      05  FILLER                  PIC X(5) VALUE SPACE.
017500 
017600* STANDARD ABEND SNAP LAYOUT - SAME COPYBOOK EVERY PROGRAM IN THE
017700* BED NETWORK SUITE USES AT 1000-ABEND-RTN.  ABEND-REASON AND THE
017800* EXPECTED-VAL/ACTUAL-VAL PAIR ARE NOT USED BY THIS PROGRAM SINCE
017900* IT HAS NO BALANCE CHECK, BUT THE FIELDS ARE STILL DECLARED TO
018000* KEEP THE LAYOUT IDENTICAL ACROSS THE SUITE.
018100  COPY ABENDREC.
018200* THE BED MASTER RECORD LAYOUT - THIS PROGRAM READS INTO ITS OWN
018300* BEDMSTR-IN-REC (SEE THE FD ABOVE) THEN MOVES INTO THIS COPY'S
018400* FIELDS SO THE 88-LEVEL STATE TESTS (BED-FREE, BED-OCCUPIED, ...)
018500* BELOW AT 220-TALLY-ONE-BED CAN BE USED AS-IS.
018600* FIELDS THIS PROGRAM TOUCHES OUT OF BEDMSTR -
018700*   HOSPITAL-ID  - DRIVES 225-FIND-HOSP-IDX
018800*   BED-STATE 88-LEVELS - DRIVE THE EVALUATE AT 220-TALLY-ONE-BED
018900* EVERY OTHER FIELD (BED-ID, WARD-ID, PATIENT-ID, AGE-CAT,
019000* ISOLATION-CAP, SERVICE, WARD-SEX) IS READ IN BUT NEVER REFERENCED -
019100* THIS PROGRAM ONLY CARES HOW MANY BEDS ARE IN EACH STATE, NOT WHICH
019200* SPECIFIC BED OR PATIENT.
019300  COPY BEDMSTR.
019400 
019500* END-OF-FILE SWITCHES - 77-LEVEL, ONE PER INPUT FILE, BECAUSE EACH
019600* IS TESTED AND SET IN A DIFFERENT READ PARAGRAPH AND THERE'S NO
019700* BENEFIT TO GROUPING THEM UNDER A COMMON 01.
019800  77  MORE-BEDS-SW                PIC X(1) VALUE "Y".
019900      88  NO-MORE-BEDS                VALUE "N".
020000  77  MORE-ASGN-SW                 PIC X(1) VALUE "Y".
020100      88  NO-MORE-ASGN                 VALUE "N".
020200 
020300* THE WAITLIST SWITCH GOT ITS OWN 01-GROUP RATHER THAN A THIRD
020400* 77-LEVEL - NO PARTICULAR REASON BEYOND WHOEVER ADDED THE WAITLIST
020500* TALLY LATER PICKED A DIFFERENT HABIT THAN THE ORIGINAL TWO.
020600  01  FLAGS-AND-SWITCHES.
020700      05  MORE-WAIT-SW             PIC X(1) VALUE "Y".
020800          88  NO-MORE-WAIT             VALUE "N".
020900      05  FILLER                   PIC X(10) VALUE SPACE.
021000 
021100* HS-IDX IS THE SUBSCRIPT INTO WS-HOSP-STATS-TABLE BELOW - SET BY
021200* WHICHEVER OF THE THREE 225/325/425-FIND-xxx-IDX PARAGRAPHS RAN
021300* LAST.  RECORDS-READ/WRITTEN ARE RUN STATISTICS ONLY, DISPLAYED AT
021400* 999-CLEANUP AND NEVER TESTED.
021500  01  COUNTERS-IDXS-AND-ACCUMULATORS.
021600      05  HS-IDX                  PIC 9(1) COMP.
021700      05  RECORDS-READ             PIC 9(7) COMP.
021800      05  RECORDS-WRITTEN          PIC 9(7) COMP.
021900      05  FILLER                   PIC X(10) VALUE SPACE.
022000 
022100* THE NETWORK IS A FIXED THREE HOSPITALS - ONE ACCUMULATOR ENTRY
022200* EACH, WALKED IN NETWORK ORDER WHEN THE REPORT IS PRINTED AND
022300* AGAIN WHEN THE NETWORK TOTALS BLOCK IS BUILT
022400  01  WS-HOSP-STATS-TABLE.
022500      05  WS-HOSP-ENTRY OCCURS 3 TIMES.
022600*            SET ONCE AT 000-HOUSEKEEPING, NEVER CHANGED AFTER -
022700*            THE NETWORK IS A FIXED THREE HOSPITALS, NOT A VARIABLE
022800*            LIST READ FROM A FILE.
022900          10  HS-HOSPITAL-ID       PIC X(8).
023000*            PREFIX/NAME-REST SPLIT LETS 605-PRINT-ONE-HOSP AND THE
023100*            FIND-IDX PARAGRAPHS SHARE THE SAME FIELD VIEWS BEDMSTR
023200*            AND THE OTHER COPYBOOKS ALREADY USE FOR HOSPITAL-ID.
023300          10  HS-HOSP-ID-PARTS REDEFINES HS-HOSPITAL-ID.
023400              15  HS-HOSP-PREFIX       PIC X(2).
023500              15  HS-HOSP-NAME-REST    PIC X(6).
023600*            BUMPED AT 220-TALLY-ONE-BED WHEN BED-FREE TESTS TRUE.
023700          10  HS-FREE-CNT          PIC 9(5) COMP.
023800*            BUMPED WHEN BED-OCCUPIED TESTS TRUE.
023900          10  HS-OCC-CNT           PIC 9(5) COMP.
024000*            BUMPED WHEN BED-PEND-TRANSFER TESTS TRUE - REQ 4902 SPLIT
024100*            THIS OUT FROM HS-INTRAN-CNT BELOW.
024200          10  HS-PEND-CNT          PIC 9(5) COMP.
024300*            BUMPED WHEN BED-IN-TRANSFER TESTS TRUE - THE OTHER HALF
024400*            OF REQ 4902'S SPLIT.
024500          10  HS-INTRAN-CNT        PIC 9(5) COMP.
024600*            BUMPED WHEN BED-DISCH-SUGGESTED TESTS TRUE.
024700          10  HS-DISCH-CNT         PIC 9(5) COMP.
024800*            SUM OF ALL FIVE STATE COUNTS ABOVE FOR THIS HOSPITAL -
024900*            BUMPED ONCE PER BED REGARDLESS OF STATE, SO IT SHOULD
025000*            ALWAYS EQUAL THE HOSPITAL'S BED COUNT FROM BEDINIT.
025100          10  HS-TOTAL-CNT         PIC 9(5) COMP.
025200*            FROM THE ASSIGN-FILE PASS AT 300-TALLY-ASSIGNMENTS -
025300*            COUNTS "AS" ACTION CODES ONLY, NOT EVERY ACTION ON THE
025400*            FILE.
025500          10  HS-ASSIGNED-CNT      PIC 9(5) COMP.
025600*            FROM THE WAITLIST PASS AT 400-TALLY-WAITLIST.
025700          10  HS-WAITING-CNT       PIC 9(5) COMP.
025800*            COMPUTED AT 500-COMPUTE-RATES, ROUNDED TO TWO DECIMALS
025900*            PER REQ 5310 - NOT STORED UNTIL THE WHOLE BEDMSTR PASS
026000*            IS DONE FOR THIS HOSPITAL.
026100          10  HS-OCC-RATE          PIC 9(3)V99.
026200 
026300* NETWORK TOTALS MIRROR THE HOSPITAL TABLE'S FIELDS ONE FOR ONE, BUT
026400* FLAT - THERE IS ONLY ONE NETWORK, SO NO OCCURS CLAUSE IS NEEDED
026500* HERE.  ACCUMULATED AT 500-COMPUTE-RATES AS EACH HOSPITAL'S RATE IS
026600* COMPUTED, THEN THE NETWORK RATE ITSELF IS COMPUTED SEPARATELY AT
026700* 505-COMPUTE-NET-RATE ONCE ALL THREE HOSPITALS ARE IN.
026800  01  WS-NETWORK-TOTALS.
026900      05  NT-FREE-CNT              PIC 9(5) COMP.
027000      05  NT-OCC-CNT                PIC 9(5) COMP.
027100      05  NT-PEND-CNT                PIC 9(5) COMP.
027200      05  NT-INTRAN-CNT                PIC 9(5) COMP.
027300      05  NT-DISCH-CNT                  PIC 9(5) COMP.
027400      05  NT-TOTAL-CNT                  PIC 9(5) COMP.
027500      05  NT-ASSIGNED-CNT                PIC 9(5) COMP.
027600      05  NT-WAITING-CNT                  PIC 9(5) COMP.
027700      05  NT-OCC-RATE                      PIC 9(3)V99.
027800      05  FILLER                          PIC X(10) VALUE SPACE.
027900 
028000* PRINT-LINE LAYOUTS BELOW ARE ALL 132 CHARACTERS, MATCHING RPT-REC -
028100* EACH IS MOVED WHOLE INTO RPT-REC AT THE WRITE, NEVER PARTIALLY.
028200*
028300* PAGE HEADER - WRITTEN ONCE PER PAGE BY 700-WRITE-PAGE-HDR, WHICH
028400* RUNS AT THE TOP OF EVERY HOSPITAL BLOCK AND THE NETWORK TOTALS
028500* BLOCK.
028600  01  WS-PAGE-HDR-REC.
028700      05  FILLER                  PIC X(16) VALUE SPACES.
028800      05  FILLER                  PIC X(43) VALUE
028900          "HOSPITAL BED MANAGEMENT - DAILY STATISTICS".
029000      05  FILLER                  PIC X(9) VALUE "    PAGE ".
029100      05  PAGE-NBR-O               PIC ZZ9.
029200      05  FILLER                  PIC X(61) VALUE SPACES.
029300 
029400* ONE OF THESE PER HOSPITAL BLOCK, FILLED AT 605-PRINT-ONE-HOSP.
029500  01  WS-HOSP-HDR-REC.
029600      05  FILLER                  PIC X(10) VALUE "HOSPITAL: ".
029700      05  HOSP-HDR-NAME-O          PIC X(8).
029800      05  FILLER                  PIC X(114) VALUE SPACES.
029900 
030000* LITERAL HEADER FOR THE CLOSING NETWORK TOTALS BLOCK - NO VARIABLE
030100* FIELD, SINCE THERE IS ONLY ONE NETWORK.
030200  01  WS-NETWORK-HDR-REC.
030300      05  FILLER                  PIC X(14) VALUE "NETWORK TOTALS".
030400      05  FILLER                  PIC X(118) VALUE SPACES.
030500 
030600* COLUMN HEADING LINE - WRITTEN AFTER EVERY BLOCK HEADER, HOSPITAL
030700* OR NETWORK, SO THE SAME LAYOUT SERVES BOTH.
030800  01  WS-COLHDR-REC.
030900      05  FILLER                  PIC X(2) VALUE SPACES.
031000      05  FILLER                  PIC X(23) VALUE "STATE".
031100      05  FILLER                  PIC X(20) VALUE "COUNT".
031200      05  FILLER                  PIC X(87) VALUE SPACES.
031300 
031400* ONE DETAIL LINE PER BED STATE - EIGHT OF THESE PRINT PER BLOCK
031500* (SEE 605-PRINT-ONE-HOSP/650-PRINT-NETWORK-TOTALS), REUSING THE
031600* SAME WORKING-STORAGE RECORD EACH TIME WITH A DIFFERENT LABEL AND
031700* COUNT MOVED IN FIRST.
031800  01  WS-STAT-LINE-REC.
031900      05  FILLER                  PIC X(2) VALUE SPACES.
032000      05  STAT-LABEL-O             PIC X(23).
032100      05  STAT-COUNT-O             PIC ZZ9.
032200      05  FILLER                  PIC X(104) VALUE SPACES.
032300 
032400* THE OCCUPANCY RATE LINE HAS ITS OWN LAYOUT, NOT THE GENERIC
032500* STAT-LINE, BECAUSE IT CARRIES A DECIMAL PERCENT RATHER THAN A
032600* WHOLE COUNT, PLUS THE LITERAL " PCT" SUFFIX PER REQ 5310.
032700  01  WS-OCCRATE-LINE-REC.
032800      05  FILLER                  PIC X(2) VALUE SPACES.
032900      05  FILLER                  PIC X(23) VALUE "OCCUPANCY RATE".
033000      05  OCCRATE-O                PIC ZZ9.99.
033100      05  FILLER                  PIC X(4) VALUE " PCT".
033200      05  FILLER                  PIC X(97) VALUE SPACES.
033300 
033400* ONE BLANK LINE WRITTEN AHEAD OF EVERY PAGE HEADER AT
033500* 700-WRITE-PAGE-HDR, SEPARATING THE CHANNEL SKIP FROM WHATEVER WAS
033600* LEFT ON THE PRINTER FROM THE PREVIOUS BLOCK.
033700  01  WS-BLANK-LINE.
033800      05  FILLER                  PIC X(132) VALUE SPACES.
033900 
034000* PAGE NUMBER COUNTER - BUMPED EVERY TIME 700-WRITE-PAGE-HDR RUNS,
034100* NEVER RESET DURING THE RUN.
034200  01  WS-PAGE-CTRS.
034300      05  WS-PAGES                PIC 9(3) COMP VALUE 1.
034400      05  FILLER                  PIC X(5) VALUE SPACE.
034500 
034600******************************************************************
034700* PROCEDURE DIVISION.
034800*
034900* PARAGRAPH MAP -
035000*   000  HOUSEKEEPING      - OPEN FILES, INIT THE STATS TABLE
035100*   200  TALLY-BEDMSTR     - COUNT BED STATES PER HOSPITAL
035200*   300  TALLY-ASSIGNMENTS - COUNT "AS" ACTIONS PER HOSPITAL
035300*   400  TALLY-WAITLIST    - COUNT STILL-WAITING PER HOSPITAL
035400*   500  COMPUTE-RATES     - ONE OCCUPANCY RATE PER HOSPITAL, PLUS
035500*                            ROLL EACH HOSPITAL'S COUNTS INTO THE
035600*                            NETWORK TOTALS
035700*   505  COMPUTE-NET-RATE  - THE NETWORK'S OWN OCCUPANCY RATE
035800*   600  PRINT-REPORT      - DRIVES THE THREE HOSPITAL BLOCKS AND
035900*                            THE CLOSING NETWORK TOTALS BLOCK
036000*   700  WRITE-PAGE-HDR    - SHARED PAGE-TOP ROUTINE
036100*   800  OPEN-FILES        - CALLED FROM 000 ONLY
036200*   850  CLOSE-FILES       - CALLED FROM 999 AND 1000 ALIKE
036300*   999  CLEANUP           - NORMAL END
036400*  1000  ABEND-RTN         - FORCED SOC7, NO NORMAL EXIT PATH REACHES
036500*                            THIS PARAGRAPH
036600******************************************************************
036700  PROCEDURE DIVISION.
036800*    THE MAINLINE IS A STRAIGHT SEQUENCE OF FIVE TALLY/COMPUTE STEPS
036900*    FOLLOWED BY THE PRINT STEP - NO READ-DRIVEN LOOP AT THIS LEVEL,
037000*    EACH PASS OPENS ITS OWN LOOP INTERNALLY (200/300/400) OR IS
037100*    VARIED BY HS-IDX (500).
037200      PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
037300      PERFORM 200-TALLY-BEDMSTR THRU 200-EXIT.
037400      PERFORM 300-TALLY-ASSIGNMENTS THRU 300-EXIT.
037500      PERFORM 400-TALLY-WAITLIST THRU 400-EXIT.
037600*    ONE PASS PER HOSPITAL - HS-IDX IS REUSED HERE AS A STRAIGHT
037700*    1-TO-3 LOOP COUNTER, NOT AS A LOOKUP RESULT LIKE IT IS
037800*    EVERYWHERE ELSE IN THIS PROGRAM.
037900      PERFORM 500-COMPUTE-RATES THRU 500-EXIT
038000              VARYING HS-IDX FROM 1 BY 1 UNTIL HS-IDX > 3.
038100      PERFORM 600-PRINT-REPORT THRU 600-EXIT.
038200      PERFORM 999-CLEANUP THRU 999-EXIT.
038300      MOVE +0 TO RETURN-CODE.
038400      GOBACK.
038500 
038600* 000-HOUSEKEEPING OPENS THE FILES AND PRIMES THE THREE-ENTRY STATS
038700* TABLE WITH THE NETWORK'S FIXED HOSPITAL IDS IN NETWORK ORDER -
038800* THIS IS THE ONLY PLACE HS-HOSPITAL-ID IS EVER SET.
038900  000-HOUSEKEEPING.
039000      MOVE "000-HOUSEKEEPING" TO PARA-NAME.
039100      DISPLAY "******** BEGIN JOB BEDRPT ********".
039200      PERFORM 800-OPEN-FILES THRU 800-EXIT.
039300*    ZEROES EVERY COUNT AND RATE IN BOTH THE HOSPITAL TABLE AND THE
039400*    NETWORK TOTALS BEFORE THE HOSPITAL-ID MOVES BELOW - INITIALIZE
039500*    WOULD OTHERWISE CLOBBER THE IDS TOO IF THE MOVES CAME FIRST.
039600      INITIALIZE WS-HOSP-STATS-TABLE, WS-NETWORK-TOTALS.
039700*    NETWORK ORDER, FIXED - PMONTT FIRST AS THE REFERRAL HOSPITAL,
039800*    THEN THE TWO SATELLITES.  EVERY OTHER PARAGRAPH IN THIS PROGRAM
039900*    THAT WALKS THE TABLE BY SUBSCRIPT (1 TO 3) RELIES ON THIS ORDER.
040000      MOVE "PMONTT  " TO HS-HOSPITAL-ID (1).
040100      MOVE "CALBUCO " TO HS-HOSPITAL-ID (2).
040200      MOVE "LLANHUE " TO HS-HOSPITAL-ID (3).
040300  000-EXIT.
040400      EXIT.
040500 
040600* 200-TALLY-BEDMSTR DRIVES THE READ-UNTIL-EOF LOOP OVER THE FINAL
040700* BED MASTER IMAGE - THE SOURCE OF EVERY STATE COUNT ON THE REPORT
040800* EXCEPT PATIENTS-ASSIGNED AND PATIENTS-WAITING.
040900  200-TALLY-BEDMSTR.
041000      MOVE "200-TALLY-BEDMSTR" TO PARA-NAME.
041100      PERFORM 210-READ-BEDMSTR THRU 210-EXIT.
041200      PERFORM 220-TALLY-ONE-BED THRU 220-EXIT
041300              UNTIL NO-MORE-BEDS.
041400  200-EXIT.
041500      EXIT.
041600 
041700* 210-READ-BEDMSTR READS ONE BED MASTER RECORD.  ON AT END, SETS
041800* THE SWITCH AND DROPS STRAIGHT TO THE EXIT - THERE IS NO LAST
041900* RECORD TO PROCESS ON AN AT-END READ, SO 220 IS NEVER CALLED WITH
042000* STALE DATA.
042100  210-READ-BEDMSTR.
042200      READ BEDMSTR INTO BEDMSTR-REC
042300          AT END MOVE "N" TO MORE-BEDS-SW
042400          GO TO 210-EXIT
042500      END-READ.
042600      ADD 1 TO RECORDS-READ.
042700  210-EXIT.
042800      EXIT.
042900 
043000* 220-TALLY-ONE-BED CLASSIFIES ONE BED'S STATE AND BUMPS THE
043100* MATCHING COUNTER FOR ITS HOSPITAL, THEN TOTALS AND READS THE
043200* NEXT RECORD - THE EVALUATE BELOW IS THE ONLY PLACE THIS PROGRAM
043300* LOOKS AT BED-STATE.
043400  220-TALLY-ONE-BED.
043500      PERFORM 225-FIND-HOSP-IDX THRU 225-EXIT.
043600      ADD 1 TO HS-TOTAL-CNT (HS-IDX).
043700      EVALUATE TRUE
043800          WHEN BED-FREE
043900              ADD 1 TO HS-FREE-CNT (HS-IDX)
044000          WHEN BED-OCCUPIED
044100              ADD 1 TO HS-OCC-CNT (HS-IDX)
044200          WHEN BED-PEND-TRANSFER
044300              ADD 1 TO HS-PEND-CNT (HS-IDX)
044400          WHEN BED-IN-TRANSFER
044500              ADD 1 TO HS-INTRAN-CNT (HS-IDX)
044600          WHEN BED-DISCH-SUGGESTED
044700              ADD 1 TO HS-DISCH-CNT (HS-IDX)
044800      END-EVALUATE.
044900      PERFORM 210-READ-BEDMSTR THRU 210-EXIT.
045000  220-EXIT.
045100      EXIT.
045200 
045300* FIXED THREE-ENTRY TABLE - A LITERAL COMPARE IS CHEAPER THAN A
045400* SEARCH FOR ONLY THREE HOSPITALS.  HOSP-PMONTT/HOSP-CALBUCO/
045500* HOSP-LLANHUE ARE THE 88-LEVELS COPIED IN FROM BEDMSTR - THIS
045600* PARAGRAPH TRUSTS THAT HS-HOSPITAL-ID'S SUBSCRIPT ORDER MATCHES
045700* THOSE THREE TESTS, WHICH IS WHY 000-HOUSEKEEPING MOVES THE IDS IN
045800* THE SAME PMONTT/CALBUCO/LLANHUE ORDER EVERY TIME.
045900  225-FIND-HOSP-IDX.
046000      EVALUATE TRUE
046100          WHEN HOSP-PMONTT  MOVE 1 TO HS-IDX
046200          WHEN HOSP-CALBUCO MOVE 2 TO HS-IDX
046300          WHEN HOSP-LLANHUE MOVE 3 TO HS-IDX
046400      END-EVALUATE.
046500  225-EXIT.
046600      EXIT.
046700 
046800* 300-TALLY-ASSIGNMENTS DRIVES THE SAME READ-UNTIL-EOF SHAPE AS 200
046900* ABOVE, BUT OVER THE ASSIGNMENT ACTION FILE - EVERY ACTION CODE
047000* WRITTEN DURING THE RUN BY BEDEDIT OR BEDUPDT PASSES THROUGH HERE,
047100* BUT ONLY "AS" (ASSIGNED) ACTIONS ARE COUNTED.
047200  300-TALLY-ASSIGNMENTS.
047300      MOVE "300-TALLY-ASSIGNMENTS" TO PARA-NAME.
047400      PERFORM 310-READ-ASSIGN THRU 310-EXIT.
047500      PERFORM 320-TALLY-ONE-ASGN THRU 320-EXIT
047600              UNTIL NO-MORE-ASGN.
047700  300-EXIT.
047800      EXIT.
047900 
048000* 310-READ-ASSIGN - SAME AT-END SHAPE AS 210-READ-BEDMSTR ABOVE.
048100  310-READ-ASSIGN.
048200      READ ASSIGN-FILE
048300          AT END MOVE "N" TO MORE-ASGN-SW
048400          GO TO 310-EXIT
048500      END-READ.
048600      ADD 1 TO RECORDS-READ.
048700  310-EXIT.
048800      EXIT.
048900 
049000* 320-TALLY-ONE-ASGN ONLY BUMPS THE COUNTER WHEN ACTION-ASSIGNED
049100* TESTS TRUE - EVERY OTHER ACTION CODE ON THIS FILE (NH, DI, TR, WL)
049200* IS READ PAST AND IGNORED, SINCE THE DAILY STATISTICS REPORT ONLY
049300* CARES HOW MANY PATIENTS WERE NEWLY ASSIGNED A BED THIS RUN.
049400  320-TALLY-ONE-ASGN.
049500      IF ACTION-ASSIGNED
049600          PERFORM 325-FIND-ASGN-IDX THRU 325-EXIT
049700          ADD 1 TO HS-ASSIGNED-CNT (HS-IDX).
049800      PERFORM 310-READ-ASSIGN THRU 310-EXIT.
049900  320-EXIT.
050000      EXIT.
050100 
050200* 325-FIND-ASGN-IDX LOOKS UP THE HOSPITAL SUBSCRIPT FOR THE CURRENT
050300* ASSIGNMENT-REC - THE SAME THREE-WAY LITERAL COMPARE AS
050400* 225-FIND-HOSP-IDX ABOVE, JUST AGAINST A DIFFERENT RECORD'S FIELD,
050500* SINCE ASGNREC DOESN'T CARRY THE SAME 88-LEVEL HOSPITAL TESTS
050600* BEDMSTR DOES.
050700  325-FIND-ASGN-IDX.
050800      EVALUATE TRUE
050900          WHEN HOSPITAL-ID IN ASSIGNMENT-REC = "PMONTT  "
051000              MOVE 1 TO HS-IDX
051100          WHEN HOSPITAL-ID IN ASSIGNMENT-REC = "CALBUCO "
051200              MOVE 2 TO HS-IDX
051300          WHEN HOSPITAL-ID IN ASSIGNMENT-REC = "LLANHUE "
051400              MOVE 3 TO HS-IDX
051500      END-EVALUATE.
051600  325-EXIT.
051700      EXIT.
051800 
051900* 400-TALLY-WAITLIST IS THE THIRD AND LAST OF THE READ-UNTIL-EOF
052000* PASSES - EVERY RECORD STILL ON THE WAITING LIST AT END OF RUN
052100* COUNTS, THERE IS NO ACTION-CODE FILTER LIKE 300 ABOVE HAS.
052200  400-TALLY-WAITLIST.
052300      MOVE "400-TALLY-WAITLIST" TO PARA-NAME.
052400      PERFORM 410-READ-WAITLIST THRU 410-EXIT.
052500      PERFORM 420-TALLY-ONE-WAIT THRU 420-EXIT
052600              UNTIL NO-MORE-WAIT.
052700  400-EXIT.
052800      EXIT.
052900 
053000* 410-READ-WAITLIST - SAME AT-END SHAPE AS 210/310 ABOVE.
053100  410-READ-WAITLIST.
053200      READ WAITLIST-FILE
053300          AT END MOVE "N" TO MORE-WAIT-SW
053400          GO TO 410-EXIT
053500      END-READ.
053600      ADD 1 TO RECORDS-READ.
053700  410-EXIT.
053800      EXIT.
053900 
054000* 420-TALLY-ONE-WAIT BUMPS THE WAITING COUNT FOR WHATEVER HOSPITAL
054100* THIS WAITLIST-REC BELONGS TO - UNLIKE 220 ABOVE, THERE IS NO
054200* STATE EVALUATE HERE BECAUSE EVERY RECORD ON THIS FILE IS, BY
054300* DEFINITION, STILL WAITING.
054400  420-TALLY-ONE-WAIT.
054500      PERFORM 425-FIND-WAIT-IDX THRU 425-EXIT.
054600      ADD 1 TO HS-WAITING-CNT (HS-IDX).
054700      PERFORM 410-READ-WAITLIST THRU 410-EXIT.
054800  420-EXIT.
054900      EXIT.
055000 
055100* 425-FIND-WAIT-IDX - SAME THREE-WAY LITERAL COMPARE AS 325 ABOVE,
055200* AGAINST WAITLIST-REC'S OWN HOSPITAL-ID FIELD.
055300  425-FIND-WAIT-IDX.
055400      EVALUATE TRUE
055500          WHEN HOSPITAL-ID IN WAITLIST-REC = "PMONTT  "
055600              MOVE 1 TO HS-IDX
055700          WHEN HOSPITAL-ID IN WAITLIST-REC = "CALBUCO "
055800              MOVE 2 TO HS-IDX
055900          WHEN HOSPITAL-ID IN WAITLIST-REC = "LLANHUE "
056000              MOVE 3 TO HS-IDX
056100      END-EVALUATE.
056200  425-EXIT.
056300      EXIT.
056400 
056500* OCCUPANCY RATE IS OCCUPIED-LIKE BEDS OVER TOTAL BEDS, TWO
056600* DECIMALS, ROUNDED HALF-UP PER THE AUDIT DESK RULE - PT/ET/AS
056700* STATES COUNT AS OCCUPIED-LIKE THE SAME AS OC
056800  500-COMPUTE-RATES.
056900      MOVE "500-COMPUTE-RATES" TO PARA-NAME.
057000*    GUARD AGAINST DIVIDE BY ZERO - A HOSPITAL WITH NO BEDS AT ALL IS
057100*    NOT A REAL SITUATION THIS NETWORK HAS, BUT THE GUARD COSTS
057200*    NOTHING AND SAVES A SOC7 IF BEDINIT EVER SHIPS A ZERO-BED
057300*    HOSPITAL BY MISTAKE.
057400      IF HS-TOTAL-CNT (HS-IDX) = ZERO
057500          MOVE ZERO TO HS-OCC-RATE (HS-IDX)
057600      ELSE
057700          COMPUTE HS-OCC-RATE (HS-IDX) ROUNDED =
057800              ((HS-OCC-CNT (HS-IDX) + HS-PEND-CNT (HS-IDX)
057900                + HS-INTRAN-CNT (HS-IDX) + HS-DISCH-CNT (HS-IDX))
058000               * 100) / HS-TOTAL-CNT (HS-IDX).
058100*    ROLL THIS HOSPITAL'S COUNTS INTO THE NETWORK TOTALS - RUNS ONCE
058200*    PER HOSPITAL AS THE VARYING LOOP IN 600-PRINT-REPORT STEPS
058300*    HS-IDX FROM 1 TO 3, SO BY THE TIME THE LOOP ENDS EVERY NT- FIELD
058400*    HOLDS THE FULL NETWORK SUM.
058500      ADD HS-FREE-CNT (HS-IDX)     TO NT-FREE-CNT.
058600      ADD HS-OCC-CNT (HS-IDX)      TO NT-OCC-CNT.
058700      ADD HS-PEND-CNT (HS-IDX)     TO NT-PEND-CNT.
058800      ADD HS-INTRAN-CNT (HS-IDX)   TO NT-INTRAN-CNT.
058900      ADD HS-DISCH-CNT (HS-IDX)    TO NT-DISCH-CNT.
059000      ADD HS-TOTAL-CNT (HS-IDX)    TO NT-TOTAL-CNT.
059100      ADD HS-ASSIGNED-CNT (HS-IDX) TO NT-ASSIGNED-CNT.
059200      ADD HS-WAITING-CNT (HS-IDX)  TO NT-WAITING-CNT.
059300  500-EXIT.
059400      EXIT.
059500 
059600* 505-COMPUTE-NET-RATE IS BROKEN OUT FROM 500 ABOVE BECAUSE IT CAN
059700* ONLY RUN ONCE ALL THREE HOSPITALS HAVE ROLLED THEIR COUNTS INTO
059800* WS-NETWORK-TOTALS - CALLED FROM 600-PRINT-REPORT AFTER THE
059900* VARYING LOOP OVER 500 FINISHES, NOT FROM INSIDE THAT LOOP.
060000  505-COMPUTE-NET-RATE.
060100      IF NT-TOTAL-CNT = ZERO
060200          MOVE ZERO TO NT-OCC-RATE
060300      ELSE
060400          COMPUTE NT-OCC-RATE ROUNDED =
060500              ((NT-OCC-CNT + NT-PEND-CNT + NT-INTRAN-CNT
060600                + NT-DISCH-CNT) * 100) / NT-TOTAL-CNT.
060700  505-EXIT.
060800      EXIT.
060900 
061000* 600-PRINT-REPORT DRIVES THE PRINT PHASE - THREE HOSPITAL BLOCKS
061100* IN NETWORK ORDER, THEN THE NETWORK RATE AND THE CLOSING TOTALS
061200* BLOCK.  ALL TALLYING IS DONE BY THE TIME THIS PARAGRAPH RUNS -
061300* NOTHING HERE TOUCHES A COUNTER, ONLY A PRINT FIELD.
061400  600-PRINT-REPORT.
061500      MOVE "600-PRINT-REPORT" TO PARA-NAME.
061600      PERFORM 605-PRINT-ONE-HOSP THRU 605-EXIT
061700              VARYING HS-IDX FROM 1 BY 1 UNTIL HS-IDX > 3.
061800      PERFORM 505-COMPUTE-NET-RATE THRU 505-EXIT.
061900      PERFORM 650-PRINT-NETWORK-TOTALS THRU 650-EXIT.
062000  600-EXIT.
062100      EXIT.
062200 
062300* 605-PRINT-ONE-HOSP PRINTS ONE COMPLETE HOSPITAL BLOCK - PAGE
062400* HEADER, HOSPITAL NAME LINE, COLUMN HEADING, THEN EIGHT DETAIL
062500* LINES IN THE FIXED ORDER THE AUDIT DESK SIGNED OFF ON: FREE,
062600* OCCUPIED, PENDING-TRANSFER, IN-TRANSFER, DISCHARGE-SUGGESTED,
062700* TOTAL BEDS, OCCUPANCY RATE, THEN THE TWO ASSIGNMENT/WAITLIST
062800* LINES.  RECORDS-WRITTEN IS BUMPED BY 10 IN ONE SHOT AT THE END
062900* RATHER THAN AFTER EVERY INDIVIDUAL WRITE.
063000  605-PRINT-ONE-HOSP.
063100      PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
063200      MOVE HS-HOSPITAL-ID (HS-IDX) TO HOSP-HDR-NAME-O.
063300      WRITE RPT-REC FROM WS-HOSP-HDR-REC
063400          AFTER ADVANCING 1.
063500      WRITE RPT-REC FROM WS-COLHDR-REC
063600          AFTER ADVANCING 2.
063700*    THE FIVE BED-STATE LINES BELOW PRINT IN THIS EXACT ORDER ON
063800*    EVERY BLOCK - THE AUDIT DESK SIGNED OFF ON FREE/OCCUPIED/
063900*    PENDING-TRANSFER/IN-TRANSFER/DISCHARGE-SUGGESTED AND A CHANGE
064000*    TO THE ORDER WOULD NEED THEIR SIGN-OFF AGAIN.
064100      MOVE "FREE"                 TO STAT-LABEL-O.
064200      MOVE HS-FREE-CNT (HS-IDX)   TO STAT-COUNT-O.
064300      WRITE RPT-REC FROM WS-STAT-LINE-REC
064400          AFTER ADVANCING 1.
064500      MOVE "OCCUPIED"             TO STAT-LABEL-O.
064600      MOVE HS-OCC-CNT (HS-IDX)    TO STAT-COUNT-O.
064700      WRITE RPT-REC FROM WS-STAT-LINE-REC
064800          AFTER ADVANCING 1.
064900*    PENDING-TRANSFER AND IN-TRANSFER PRINT AS TWO SEPARATE LINES
065000*    SINCE REQ 4902 SPLIT THE TWO STATES APART - BEFORE THAT REQ
065100*    THIS WAS ONE COMBINED "IN TRANSFER" LINE.
065200      MOVE "PENDING-TRANSFER"     TO STAT-LABEL-O.
065300      MOVE HS-PEND-CNT (HS-IDX)   TO STAT-COUNT-O.
065400      WRITE RPT-REC FROM WS-STAT-LINE-REC
065500          AFTER ADVANCING 1.
065600      MOVE "IN-TRANSFER"          TO STAT-LABEL-O.
065700      MOVE HS-INTRAN-CNT (HS-IDX) TO STAT-COUNT-O.
065800      WRITE RPT-REC FROM WS-STAT-LINE-REC
065900          AFTER ADVANCING 1.
066000      MOVE "DISCHARGE-SUGGESTED"  TO STAT-LABEL-O.
066100      MOVE HS-DISCH-CNT (HS-IDX)  TO STAT-COUNT-O.
066200      WRITE RPT-REC FROM WS-STAT-LINE-REC
066300          AFTER ADVANCING 1.
066400      MOVE "TOTAL BEDS"           TO STAT-LABEL-O.
066500      MOVE HS-TOTAL-CNT (HS-IDX)  TO STAT-COUNT-O.
066600      WRITE RPT-REC FROM WS-STAT-LINE-REC
066700          AFTER ADVANCING 1.
066800*    OCCUPANCY RATE USES THE DEDICATED OCCRATE LAYOUT, NOT
066900*    WS-STAT-LINE-REC - SEE THE COMMENT AT WS-OCCRATE-LINE-REC
067000*    ABOVE FOR WHY.
067100      MOVE HS-OCC-RATE (HS-IDX)   TO OCCRATE-O.
067200      WRITE RPT-REC FROM WS-OCCRATE-LINE-REC
067300          AFTER ADVANCING 1.
067400*    THE LAST TWO LINES ARE NOT BED-STATE COUNTS AT ALL - ASSIGNED
067500*    COMES FROM THE ASSIGN-FILE PASS (300), WAITING FROM THE
067600*    WAITLIST PASS (400), NOT FROM THE BEDMSTR PASS (200) LIKE
067700*    EVERYTHING ABOVE THEM ON THIS BLOCK.
067800      MOVE "PATIENTS ASSIGNED"    TO STAT-LABEL-O.
067900      MOVE HS-ASSIGNED-CNT (HS-IDX) TO STAT-COUNT-O.
068000      WRITE RPT-REC FROM WS-STAT-LINE-REC
068100          AFTER ADVANCING 1.
068200      MOVE "PATIENTS WAITING"     TO STAT-LABEL-O.
068300      MOVE HS-WAITING-CNT (HS-IDX) TO STAT-COUNT-O.
068400      WRITE RPT-REC FROM WS-STAT-LINE-REC
068500          AFTER ADVANCING 1.
068600*    ONE PAGE HEADER, ONE HOSPITAL HEADER, ONE COLUMN HEADER AND
068700*    EIGHT DETAIL LINES WOULD BE 11, BUT THE PAGE HEADER AND COLUMN
068800*    HEADER BUMP RECORDS-WRITTEN THEMSELVES (AT 700 AND NOT AT ALL,
068900*    RESPECTIVELY) SO ONLY THE TEN LINES WRITTEN IN THIS PARAGRAPH
069000*    ARE COUNTED HERE.
069100      ADD 10 TO RECORDS-WRITTEN.
069200  605-EXIT.
069300      EXIT.
069400 
069500* 650-PRINT-NETWORK-TOTALS IS 605 ABOVE'S MIRROR FOR THE CLOSING
069600* BLOCK - SAME EIGHT DETAIL LINES, SAME ORDER, BUT PULLING FROM THE
069700* NT- FIELDS INSTEAD OF AN HS- TABLE ENTRY, AND NO HOSPITAL NAME
069800* LINE SINCE WS-NETWORK-HDR-REC'S LITERAL TEXT COVERS THAT.
069900  650-PRINT-NETWORK-TOTALS.
070000      PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
070100      WRITE RPT-REC FROM WS-NETWORK-HDR-REC
070200          AFTER ADVANCING 1.
070300      WRITE RPT-REC FROM WS-COLHDR-REC
070400          AFTER ADVANCING 2.
070500*    SAME FIVE-LINE BED-STATE ORDER AS 605 ABOVE, HELD TO THE SAME
070600*    AUDIT-DESK SIGN-OFF.
070700      MOVE "FREE"                 TO STAT-LABEL-O.
070800      MOVE NT-FREE-CNT             TO STAT-COUNT-O.
070900      WRITE RPT-REC FROM WS-STAT-LINE-REC
071000          AFTER ADVANCING 1.
071100      MOVE "OCCUPIED"             TO STAT-LABEL-O.
071200      MOVE NT-OCC-CNT              TO STAT-COUNT-O.
071300      WRITE RPT-REC FROM WS-STAT-LINE-REC
071400          AFTER ADVANCING 1.
071500      MOVE "PENDING-TRANSFER"     TO STAT-LABEL-O.
071600      MOVE NT-PEND-CNT             TO STAT-COUNT-O.
071700      WRITE RPT-REC FROM WS-STAT-LINE-REC
071800          AFTER ADVANCING 1.
071900      MOVE "IN-TRANSFER"          TO STAT-LABEL-O.
072000      MOVE NT-INTRAN-CNT           TO STAT-COUNT-O.
072100      WRITE RPT-REC FROM WS-STAT-LINE-REC
072200          AFTER ADVANCING 1.
072300      MOVE "DISCHARGE-SUGGESTED"  TO STAT-LABEL-O.
072400      MOVE NT-DISCH-CNT            TO STAT-COUNT-O.
072500      WRITE RPT-REC FROM WS-STAT-LINE-REC
072600          AFTER ADVANCING 1.
072700      MOVE "TOTAL BEDS"           TO STAT-LABEL-O.
072800      MOVE NT-TOTAL-CNT            TO STAT-COUNT-O.
072900      WRITE RPT-REC FROM WS-STAT-LINE-REC
073000          AFTER ADVANCING 1.
073100*    NT-OCC-RATE WAS COMPUTED AT 505-COMPUTE-NET-RATE, CALLED FROM
073200*    600-PRINT-REPORT JUST BEFORE THIS PARAGRAPH - IT IS ALREADY
073300*    FINAL BY THE TIME WE GET HERE.
073400      MOVE NT-OCC-RATE             TO OCCRATE-O.
073500      WRITE RPT-REC FROM WS-OCCRATE-LINE-REC
073600          AFTER ADVANCING 1.
073700      MOVE "PATIENTS ASSIGNED"    TO STAT-LABEL-O.
073800      MOVE NT-ASSIGNED-CNT         TO STAT-COUNT-O.
073900      WRITE RPT-REC FROM WS-STAT-LINE-REC
074000          AFTER ADVANCING 1.
074100      MOVE "PATIENTS WAITING"     TO STAT-LABEL-O.
074200      MOVE NT-WAITING-CNT          TO STAT-COUNT-O.
074300      WRITE RPT-REC FROM WS-STAT-LINE-REC
074400          AFTER ADVANCING 1.
074500      ADD 10 TO RECORDS-WRITTEN.
074600  650-EXIT.
074700      EXIT.
074800 
074900* 700-WRITE-PAGE-HDR IS SHARED BY 605 AND 650 ABOVE - A BLANK LINE,
075000* THEN THE PAGE HEADER ON A CHANNEL-1 SKIP SO EVERY BLOCK STARTS A
075100* FRESH PAGE, THEN BUMP THE PAGE COUNTER.  THIS IS THE ONLY
075200* PARAGRAPH THAT EVER TOUCHES WS-PAGES.
075300  700-WRITE-PAGE-HDR.
075400      MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
075500      WRITE RPT-REC FROM WS-BLANK-LINE
075600          AFTER ADVANCING 1.
075700      MOVE WS-PAGES TO PAGE-NBR-O.
075800      WRITE RPT-REC FROM WS-PAGE-HDR-REC
075900          AFTER ADVANCING NEXT-PAGE.
076000      ADD 1 TO WS-PAGES.
076100      ADD 1 TO RECORDS-WRITTEN.
076200  700-EXIT.
076300      EXIT.
076400 
076500* 800-OPEN-FILES OPENS ALL THREE INPUTS AND BOTH OUTPUTS IN ONE
076600* PARAGRAPH, CALLED ONCE FROM 000-HOUSEKEEPING - UNLIKE BEDEDIT AND
076700* BEDUPDT, THIS PROGRAM NEVER REOPENS A FILE MID-RUN.
076800  800-OPEN-FILES.
076900      MOVE "800-OPEN-FILES" TO PARA-NAME.
077000      OPEN INPUT BEDMSTR, ASSIGN-FILE, WAITLIST-FILE.
077100      OPEN OUTPUT STATSRPT, SYSOUT.
077200  800-EXIT.
077300      EXIT.
077400 
077500* 850-CLOSE-FILES IS CALLED FROM BOTH 999-CLEANUP (NORMAL END) AND
077600* 1000-ABEND-RTN (ABNORMAL END) - EVERY FILE CLOSES EITHER WAY.
077700  850-CLOSE-FILES.
077800      MOVE "850-CLOSE-FILES" TO PARA-NAME.
077900      CLOSE BEDMSTR, ASSIGN-FILE, WAITLIST-FILE, STATSRPT, SYSOUT.
078000  850-EXIT.
078100      EXIT.
078200 
078300* 999-CLEANUP IS THE NORMAL END OF JOB - NO BALANCE CHECK HERE LIKE
078400* BEDINIT'S 999-CLEANUP HAS, SINCE THIS PROGRAM HAS NO FIXED EXPECTED
078500* COUNT TO CHECK AGAINST.  JUST CLOSES THE FILES AND DISPLAYS THE
078600* RUN STATISTICS FOR THE OPERATOR LOG.
078700  999-CLEANUP.
078800      MOVE "999-CLEANUP" TO PARA-NAME.
078900      PERFORM 850-CLOSE-FILES THRU 850-EXIT.
079000      DISPLAY "** RECORDS READ **".
079100      DISPLAY RECORDS-READ.
079200      DISPLAY "** REPORT LINES WRITTEN **".
079300      DISPLAY RECORDS-WRITTEN.
079400      DISPLAY "******** NORMAL END OF JOB BEDRPT ********".
079500  999-EXIT.
079600      EXIT.
079700 
079800* 1000-ABEND-RTN - NOTHING IN THIS PROGRAM EVER GOES TO THIS
079900* PARAGRAPH.  IT IS HELD OVER FROM THE SUITE'S COMMON SHAPE SO A
080000* FUTURE REQ THAT ADDS A BALANCE CHECK OR A FILE-STATUS TEST HAS
080100* SOMEWHERE TO GO TO WITHOUT INVENTING A NEW ABEND PATH.
080200  1000-ABEND-RTN.
080300      WRITE SYSOUT-REC FROM ABEND-REC.
080400      PERFORM 850-CLOSE-FILES THRU 850-EXIT.
080500      DISPLAY "*** ABNORMAL END OF JOB- BEDRPT ***" UPON CONSOLE.
080600      DIVIDE ZERO-VAL INTO ONE-VAL.
