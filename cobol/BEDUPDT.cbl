000100  IDENTIFICATION DIVISION.
000200  PROGRAM-ID.  BEDUPDT.
000300  AUTHOR. JON SAYLES.
000400  INSTALLATION. COBOL DEVELOPMENT CENTER.
000500  DATE-WRITTEN. 01/09/88.
000600  DATE-COMPILED. 01/09/88.
000700  SECURITY. NON-CONFIDENTIAL.
000800 
000900*******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM POPS THE SORTED CANDIDATE QUEUE PRODUCED BY
001300*          BEDEDIT AND THE EXTERNAL SORT STEP, AND RUNS THE BED
001400*          CANDIDATE SEARCH FOR EACH PATIENT IN POP ORDER (ASCENDING
001500*          HOSP-SEQ, DESCENDING PRIORITY-VALUE, ASCENDING ARRIVAL-
001600*          SEQ - SO THE FIRST RECORD FOR A HOSPITAL IS ALREADY ITS
001700*          HIGHEST-PRIORITY PATIENT).  A MATCH IS ASSIGNED (ACTION
001800*          AS) AND CLAIMS WARD SEX WHEN IT IS THE WARD'S FIRST
001900*          OCCUPANT; NO MATCH GOES TO THE WAITING LIST (ACTION WL).
002000*          TRANSFER CANDIDATES (QR-FROM-BED-ID PRESENT) ALSO FREE
002100*          THE OLD BED ON SUCCESS.
002200*
002300*          INPUT FILE               -   BEDWORK   (FROM BEDEDIT)
002400*          INPUT FILE               -   QUEUESRT  (SORTED CANDIDATES)
002500*          OUTPUT FILE PRODUCED     -   BEDMOUT   (FINAL TABLE IMAGE)
002600*          OUTPUT FILE (EXTEND)     -   ASSIGN    (AS/WL ACTIONS)
002700*          OUTPUT FILE PRODUCED     -   WAITLST   (STILL-WAITING LIST)
002800*          DUMP FILE                -   SYSOUT
002900*
003000*******************************************************************
003100*
003200* MAINT HISTORY
003300*   01/09/88  JS   ORIGINAL PROGRAM - CUT FROM DALYUPDT'S UPDATE
003400*                  SHAPE FOR THE BED NETWORK CUTOVER
003500*   04/03/98  TGD  Y2K SWEEP - NO DATE FIELDS, NO CHANGE REQUIRED
003600*   11/14/11  RFD  REQ 4902 - TRANSFER CANDIDATES NOW FREE THE OLD
003700*                  BED AND RELEASE ITS WARD SEX ON A SUCCESSFUL POP
003800*   06/02/17  LMK  REQ 5310 - ISOLATION-ROOM PREFERENCE SPLIT INTO
003900*                  ITS OWN SCAN SO 300-SEARCH-CANDIDATE-BED READS
004000*                  CLEANLY AGAINST THE ADMISSIONS MANUAL RULE TEXT
004100*   02/14/20  RFD  REQ 5604 - WS-OLD-BED-IDX BROKEN OUT FROM
004200*                  WS-TABLE-IDX SO THE OLD-BED RELEASE LOGIC NO
004300*                  LONGER STEPS ON THE NEWLY-ASSIGNED BED'S SUBSCRIPT
004400*   09/08/22  TGD  REQ 5890 - RUN-TOTAL DISPLAYS AT 999-CLEANUP
004500*                  RELABELED TO MATCH BEDEDIT'S WORDING SO THE TWO
004600*                  JOB LOGS READ CONSISTENTLY SIDE BY SIDE
004700*   03/17/24  RFD  REQ 6012 - ASSIGN-FILE OPEN MODE CONFIRMED EXTEND
004800*                  AFTER A MIS-CATALOGUED JCL OVERRIDE TRUNCATED A
004900*                  NIGHT'S ASSIGNMENT HISTORY - NO CODE CHANGE, COMMENT
005000*                  ADDED AT 800-OPEN-FILES AS A WARNING TO OPERATIONS
005100*
005200*******************************************************************
005300 
005400  ENVIRONMENT DIVISION.
005500* NO SPECIAL-NAMES NEEDED - LIKE BEDEDIT, THIS STEP PRINTS NOTHING
005600* AND TESTS NO UPSI SWITCH.  SYSOUT IS A DUMP FILE ONLY.
005700  CONFIGURATION SECTION.
005800  SOURCE-COMPUTER. IBM-390.
005900  OBJECT-COMPUTER. IBM-390.
006000  INPUT-OUTPUT SECTION.
006100* FIVE FILES - TWO IN, THREE OUT (ONE OF THE THREE OPENED EXTEND).
006200* ALL SEQUENTIAL, ALL ASSIGNED TO JCL-SUPPLIED LOGICAL DDNAMES.
006300  FILE-CONTROL.
006400*     OUTPUT - ABEND SNAP ONLY.  NOTHING IS WRITTEN HERE UNLESS
006500*     1000-ABEND-RTN FIRES - A CLEAN RUN LEAVES THIS FILE EMPTY.
006600      SELECT SYSOUT
006700      ASSIGN TO UT-S-SYSOUT
006800        ORGANIZATION IS SEQUENTIAL.
006900 
007000*     INPUT - THE STEP-ONE BED TABLE IMAGE, ALREADY UPDATED WITH
007100*     BEDEDIT'S PT/AS STATE CHANGES.
007200      SELECT BEDWORK
007300      ASSIGN TO UT-S-BEDWORK
007400        ACCESS MODE IS SEQUENTIAL
007500        FILE STATUS IS OFCODE.
007600 
007700*     INPUT - THE SORTED CANDIDATE QUEUE.  THE EXTERNAL SORT BETWEEN
007800*     BEDEDIT AND THIS STEP PUTS EACH HOSPITAL'S HIGHEST-PRIORITY
007900*     CANDIDATE FIRST WITHIN ITS GROUP - THAT ORDER IS THE WHOLE
008000*     REASON THIS PROGRAM CAN PROCESS THE QUEUE IN ONE PASS.
008100      SELECT QUEUESRT-FILE
008200      ASSIGN TO UT-S-QUEUESRT
008300        ACCESS MODE IS SEQUENTIAL
008400        FILE STATUS IS OFCODE.
008500 
008600*     OUTPUT - THE FINAL BED TABLE IMAGE FOR TOMORROW'S BEDEDIT RUN.
008700      SELECT BEDMSTR-OUT
008800      ASSIGN TO UT-S-BEDMOUT
008900        ACCESS MODE IS SEQUENTIAL
009000        FILE STATUS IS OFCODE.
009100 
009200*     OUTPUT (EXTEND) - BEDEDIT'S NH/DI/TR ROWS ARE ALREADY ON THIS
009300*     FILE BEFORE THIS STEP EVER OPENS IT - WE APPEND, NEVER REWRITE.
009400      SELECT ASSIGN-FILE
009500      ASSIGN TO UT-S-ASSIGN
009600        ACCESS MODE IS SEQUENTIAL
009700        FILE STATUS IS OFCODE.
009800 
009900*     OUTPUT - EVERY CANDIDATE STILL WITHOUT A BED AT THE END OF THE
010000*     POP LOOP, IN POP ORDER.
010100      SELECT WAITLIST-FILE
010200      ASSIGN TO UT-S-WAITLST
010300        ACCESS MODE IS SEQUENTIAL
010400        FILE STATUS IS OFCODE.
010500 
010600******************************************************************
010700* DATA DIVISION.
010800*
010900* SIX FDS, IN THE ORDER THEY ARE OPENED IN 800-OPEN-FILES - SYSOUT
011000* FIRST SINCE IT IS THE DUMP FILE, THEN THE TWO INPUTS, THEN THE
011100* THREE OUTPUTS.  BED-ENTRY (VIA BEDTABL) IS THE ONE WORKING-STORAGE
011200* TABLE THIS WHOLE PROGRAM REVOLVES AROUND - EVERYTHING ELSE EXISTS
011300* TO GET CANDIDATES INTO IT AND BED STATE OUT OF IT.
011400******************************************************************
011500  DATA DIVISION.
011600  FILE SECTION.
011700  FD  SYSOUT
011800      RECORDING MODE IS F
011900      LABEL RECORDS ARE STANDARD
012000      RECORD CONTAINS 100 CHARACTERS
012100      BLOCK CONTAINS 0 RECORDS
012200      DATA RECORD IS SYSOUT-REC.
012300  01  SYSOUT-REC  PIC X(100).
012400* 100 BYTES IS WIDER THAN ABEND-REC NEEDS - ROOM LEFT FOR A LONGER
012500* REASON TEXT WITHOUT A RECORD-LENGTH CHANGE, SAME HEADROOM BEDEDIT
012600* BUILT INTO ITS OWN SYSOUT-REC.
012700 
012800****** THIS FILE IS PASSED IN FROM BEDEDIT - THE EDIT STEP'S IMAGE
012900****** OF THE BED TABLE, SORTED HOSPITAL-ID, BED-ID
013000****** NOTE THE NAME REUSE - BEDEDIT CALLS ITS OWN OUTPUT BEDWORK
013100****** TOO, BUT THE TWO ARE DIFFERENT DDNAMES IN THE JCL, NOT THE
013200****** SAME PHYSICAL DATASET READ TWICE
013300  FD  BEDWORK
013400      RECORDING MODE IS F
013500      LABEL RECORDS ARE STANDARD
013600      RECORD CONTAINS 80 CHARACTERS
013700      BLOCK CONTAINS 0 RECORDS
013800      DATA RECORD IS BEDWORK-IN-REC.
013900  01  BEDWORK-IN-REC  PIC X(80).
014000 
014100****** THIS FILE IS PASSED IN FROM THE EXTERNAL SORT STEP THAT
014200****** FOLLOWS BEDEDIT - ASCENDING HOSP-SEQ, DESCENDING PRIORITY-
014300****** VALUE, ASCENDING ARRIVAL-SEQ.  NO TRAILER RECORD.
014400  FD  QUEUESRT-FILE
014500      RECORDING MODE IS F
014600      LABEL RECORDS ARE STANDARD
014700      RECORD CONTAINS 80 CHARACTERS
014800      BLOCK CONTAINS 0 RECORDS
014900      DATA RECORD IS QUEUE-REC.
015000  COPY QUEUEREC.
015100* QUEUE-REC IS READ FROM ONE PLACE ONLY - 900-READ-QUEUE-REC.  EVERY
015200* FIELD ON IT WAS SET BY BEDEDIT'S 220-WRITE-QUEUE-RECORD; THIS
015300* PROGRAM NEVER WRITES TO QUEUE-REC ITSELF, ONLY READS.  FIELD-BY-
015400* FIELD USAGE BELOW, SINCE THIS RECORD IS REFERENCED IN NEARLY
015500* EVERY PARAGRAPH FROM 200 THROUGH 600:
015600*   QR-HOSPITAL-ID   - MATCH KEY IN EVERY TABLE SCAN (310-332)
015700*   QR-FROM-BED-ID   - BLANK ON A NEW ADMIT, SET ON A TRANSFER -
015800*                       TESTED IN 200 TO DECIDE WHETHER 500 RUNS
015900*   QR-PATIENT-ID    - STAMPED ONTO THE CLAIMED BED AND INTO BOTH
016000*                       OUTPUT RECORDS IN 400 AND 600
016100*   QR-SERVICE-REQ   - MATCH CONDITION IN EVERY SCAN, ALSO COPIED
016200*                       STRAIGHT THROUGH TO THE OUTPUT RECORDS
016300*   QR-AGE-CAT       - MATCH CONDITION IN EVERY SCAN (312/322/332)
016400*   QR-ISOLATION     - DRIVES THE 300-SEARCH-CANDIDATE-BED BRANCH
016500*   QR-SEX           - MATCH CONDITION IN EVERY SCAN, ALSO THE VALUE
016600*                       412-CLAIM-ONE-BED STAMPS ONTO WARD-SEX-T
016700*   QR-COMPLEXITY,
016800*   QR-POINTS        - CARRIED THROUGH TO THE ASSIGNMENT-REC ROW
016900*                       UNCHANGED - THIS PROGRAM NEVER RECALCULATES
017000*                       EITHER, ONLY BEDEDIT'S CALL TO COMPLXCLC DOES
017100*   QR-PRIORITY-VALUE,
017200*   QR-ARRIVAL-SEQ   - CARRIED THROUGH TO THE WAITLIST-REC ROW ONLY -
017300*                       NOT NEEDED ON A SUCCESSFUL ASSIGNMENT
017400 
017500****** FINAL BED TABLE IMAGE FOR THE NEXT DAILY CYCLE - BEDEDIT
017600****** READS THIS FILE IN AS BEDMSTR TOMORROW
017700****** WRITTEN ONLY ONCE, IN 999-CLEANUP, AFTER EVERY QUEUE RECORD
017800****** HAS BEEN PROCESSED - THE IN-CORE TABLE IS THE SYSTEM OF
017900****** RECORD FOR THE WHOLE RUN, THIS FILE IS JUST ITS END-OF-DAY
018000****** SNAPSHOT
018100  FD  BEDMSTR-OUT
018200      RECORDING MODE IS F
018300      LABEL RECORDS ARE STANDARD
018400      RECORD CONTAINS 80 CHARACTERS
018500      BLOCK CONTAINS 0 RECORDS
018600      DATA RECORD IS BEDMSTR-OUT-REC.
018700  01  BEDMSTR-OUT-REC  PIC X(80).
018800 
018900****** OPENED EXTEND - BEDEDIT'S NH/DI/TR ACTIONS ARE ALREADY ON
019000****** THIS FILE, THIS STEP ADDS THE AS/WL ACTIONS BEHIND THEM
019100  FD  ASSIGN-FILE
019200      RECORDING MODE IS F
019300      LABEL RECORDS ARE STANDARD
019400      RECORD CONTAINS 60 CHARACTERS
019500      BLOCK CONTAINS 0 RECORDS
019600      DATA RECORD IS ASSIGNMENT-REC.
019700  COPY ASGNREC.
019800* ASSIGNMENT-REC IS WRITTEN FROM TWO PARAGRAPHS HERE (400/600), ONE
019900* PER ACTION CODE THIS PROGRAM CAN PRODUCE - AS, WL.  THE NH/DI/TR
020000* CODES EXIST ON THE SAME LAYOUT BUT ARE ONLY EVER WRITTEN BY
020100* BEDEDIT, UPSTREAM OF THIS STEP.  BY THE TIME THIS STEP ENDS,
020200* ASSIGN-FILE HOLDS A COMPLETE DAILY HISTORY OF EVERY ACTION TAKEN
020300* AGAINST THE BED NETWORK - NEW ADMIT, DISCHARGE, TRANSFER, ASSIGN,
020400* AND WAITLIST - IN THE ORDER THE TWO STEPS PRODUCED THEM.
020500 
020600****** ONE RECORD PER PATIENT LEFT WITHOUT A BED AT THE END OF THE
020700****** POP LOOP - WRITTEN IN POP ORDER SO THE FIRST RECORD PER
020800****** HOSPITAL IS THE HIGHEST-PRIORITY PATIENT STILL WAITING
020900  FD  WAITLIST-FILE
021000      RECORDING MODE IS F
021100      LABEL RECORDS ARE STANDARD
021200      RECORD CONTAINS 40 CHARACTERS
021300      BLOCK CONTAINS 0 RECORDS
021400      DATA RECORD IS WAITLIST-REC.
021500  COPY WAITREC.
021600* WAITLIST-REC IS WRITTEN FROM ONE PLACE ONLY - 600-WRITE-WAITLIST -
021700* AND CARRIES NO BED-ID FIELD AT ALL, SINCE A WAITLISTED PATIENT BY
021800* DEFINITION HAS NO BED.  NOTHING DOWNSTREAM OF THIS STEP READS
021900* WAITLIST-FILE TODAY - IT IS A STANDING REPORT INPUT FOR THE
022000* OPERATIONS DESK, NOT A FEED INTO TOMORROW'S BEDEDIT RUN.
022100 
022200  WORKING-STORAGE SECTION.
022300* OFCODE IS SHARED ACROSS EVERY SEQUENTIAL READ IN THIS PROGRAM -
022400* SAME CONVENTION AS BEDEDIT, ONLY THE WRITE-PROTECT CONDITION IS
022500* EVER TESTED, THE AT-END CASES ARE HANDLED BY THE READ STATEMENTS'
022600* OWN AT END CLAUSES.
022700  01  FILE-STATUS-CODES.
022800      05  OFCODE                  PIC X(2).
022900          88  CODE-WRITE    VALUE SPACES.
023000      05  FILLER                  PIC X(5) VALUE SPACE.
023100 
023200* ABENDREC FOR THE SYSOUT SNAP, BEDTABL FOR THE IN-MEMORY NETWORK
023300* IMAGE, BEDMSTR FOR THE FLAT RECORD LAYOUT USED BOTH ON THE WAY IN
023400* (055) AND THE WAY BACK OUT (950) - IDENTICAL PURPOSE TO BEDEDIT'S
023500* USE OF THE SAME THREE COPYBOOKS.
023600* ABENDREC IS A ONE-FIELD LAYOUT - ABEND-REASON, MOVED FROM A
023700* LITERAL AT EACH GO TO 1000-ABEND-RTN SITE AND WRITTEN TO SYSOUT
023800* JUST BEFORE THE FORCED SOC7.  SAME COPYBOOK, SAME USE, AS BEDEDIT.
023900  COPY ABENDREC.
024000  COPY BEDTABL.
024100* BED-ENTRY FIELDS THIS PROGRAM TOUCHES:
024200*   HOSPITAL-ID-T / BED-ID-T    - THE CANDIDATE SEARCH'S MATCH KEY
024300*                                 AGAINST QR-HOSPITAL-ID/QR-FROM-BED-ID
024400*   WARD-ID-T / WARD-SEX-T      - READ AND SET BY THE WARD-SEX CLAIM
024500*                                 AND RELEASE LOGIC IN 410/510-520
024600*   SERVICE-T / BED-STATE-T     - COMPARED AGAINST QR-SERVICE-REQ AND
024700*                                 SET TO OC/LB ON OUTCOME
024800*   AGE-CAT-T / ISOL-CAPABLE-T  - THE REMAINING CANDIDATE-SEARCH
024900*                                 MATCH CONDITIONS IN 312/322/332
025000*   PATIENT-ID-T                - SET ON ASSIGNMENT, BLANKED ON RELEASE
025100* THREE 88-LEVELS OFF BED-STATE-T ARE LEANED ON HEAVILY HERE TOO -
025200* BED-FREE-T (EVERY CANDIDATE SCAN'S AVAILABILITY TEST), SVC-EXEMPT-
025300* WARD-SEX-T (THE SERVICES THE ADMISSIONS MANUAL EXCUSES FROM WARD-
025400* SEX RULES ENTIRELY), AND BED-OCCUPIED-LIKE-T (515'S "IS THIS WARD
025500* STILL IN USE" TEST) - ALL THREE DEFINED ONCE IN BEDTABL AND SHARED
025600* WORD-FOR-WORD WITH BEDEDIT.
025700  COPY BEDMSTR.
025800* BEDMSTR-REC FIELDS THIS PROGRAM TOUCHES - THE SAME NINE FIELDS
025900* LISTED ABOVE, IN THE FLAT RECORD LAYOUT RATHER THAN THE TABLE
026000* LAYOUT.  055 AND 950 ARE WHERE THE TWO LAYOUTS MEET.
026100 
026200* TWO STANDALONE SWITCHES, NOT FOLDED INTO A GROUP - SAME REASONING
026300* AS BEDEDIT'S MATCHING PAIR.  MORE-BEDS-SW DRIVES THE TABLE LOAD,
026400* WS-BED-FOUND-SW IS SET BY THE CANDIDATE SEARCH AND READ BY
026500* 200-PROCESS-QUEUE-REC TO DECIDE ASSIGN VS. WAITLIST.
026600  77  MORE-BEDS-SW                 PIC X(1) VALUE "Y".
026700      88  NO-MORE-BEDS                 VALUE "N".
026800  77  WS-BED-FOUND-SW               PIC X(1) VALUE "N".
026900      88  WS-BED-FOUND                  VALUE "Y".
027000 
027100* THE REMAINING SWITCHES DRIVE THE MAIN POP LOOP AND THE
027200* OLD-BED-RELEASE LOGIC FOR A TRANSFER CANDIDATE.
027300  01  FLAGS-AND-SWITCHES.
027400*     FLIPS TO "N" WHEN 900-READ-QUEUE-REC HITS END OF FILE - DRIVES
027500*     THE TOP-LEVEL PERFORM UNTIL IN THE MAIN PROCEDURE DIVISION.
027600      05  MORE-QUEUE-SW             PIC X(1) VALUE "Y".
027700          88  NO-MORE-QUEUE             VALUE "N".
027800*     SET BY 505-FIND-OLD-BED-IDX WHEN A TRANSFER CANDIDATE'S PRIOR
027900*     BED IS LOCATED IN THE TABLE - ONLY EVER TESTED BY
028000*     500-RELEASE-OLD-BED RIGHT AFTER THE FIND.
028100      05  WS-OLD-BED-FOUND-SW       PIC X(1) VALUE "N".
028200          88  WS-OLD-BED-FOUND          VALUE "Y".
028300*     SET BY 515-SCAN-WARD WHEN RELEASING AN OLD BED WOULD OTHERWISE
028400*     LEAVE A WARD-SEX RESTRICTION ON A WARD THAT STILL HAS ANOTHER
028500*     OCCUPANT - SAME PATTERN AS BEDEDIT'S DISCHARGE-PATH SWITCH.
028600      05  WS-OTHER-OCCUPANT-SW      PIC X(1) VALUE "N".
028700          88  WS-OTHER-OCCUPANT-FOUND   VALUE "Y".
028800      05  FILLER                    PIC X(10) VALUE SPACE.
028900 
029000* RUN STATISTICS, TABLE SUBSCRIPTS AND ACCUMULATORS.  ALL COMP -
029100* NONE OF THESE EVER CROSS INTO A DISPLAY-FORMAT FIELD EXCEPT AT
029200* THE DISPLAY STATEMENTS IN 999-CLEANUP.
029300  01  COUNTERS-IDXS-AND-ACCUMULATORS.
029400*     POSITION OF THE BED JUST MATCHED BY 300-SEARCH-CANDIDATE-BED -
029500*     SET THERE, READ BY 400-ASSIGN-BED AND 410-CLAIM-WARD-SEX.
029600      05  WS-TABLE-IDX              PIC 9(3)  COMP VALUE ZERO.
029700*     THE ONE SUBSCRIPT EVERY TABLE SCAN IN THIS PROGRAM VARIES ON -
029800*     312/322/332'S CANDIDATE SEARCH, 412'S WARD-SEX CLAIM, AND
029900*     515/520'S WARD-SEX RELEASE ALL SHARE THIS SAME FIELD, NEVER
030000*     MORE THAN ONE SCAN RUNNING AT A TIME.
030100      05  WS-SCAN-IDX               PIC 9(3)  COMP VALUE ZERO.
030200*     POSITION OF A TRANSFER CANDIDATE'S PRIOR BED, FOUND BY
030300*     505/507 AND USED BY 510-515-520'S RELEASE LOGIC.
030400      05  WS-OLD-BED-IDX            PIC 9(3)  COMP VALUE ZERO.
030500*     CANDIDATE RECORDS READ FROM QUEUESRT-FILE THIS RUN.
030600      05  RECORDS-READ              PIC S9(7) COMP VALUE ZERO.
030700*     RECORDS WRITTEN ACROSS BEDMSTR-OUT, ASSIGN-FILE AND
030800*     WAITLIST-FILE COMBINED, SAME CONVENTION AS BEDEDIT.
030900      05  RECORDS-WRITTEN           PIC S9(7) COMP VALUE ZERO.
031000*     CANDIDATES SUCCESSFULLY MATCHED TO A FREE BED THIS RUN.
031100      05  ASSIGNED-COUNT            PIC S9(7) COMP VALUE ZERO.
031200*     CANDIDATES LEFT WITHOUT A BED AND WRITTEN TO WAITLIST-FILE.
031300      05  WAITLISTED-COUNT          PIC S9(7) COMP VALUE ZERO.
031400      05  FILLER                    PIC X(10) VALUE SPACE.
031500 
031600* NO CALLS MADE FROM THIS PROGRAM - ALL THE SCORING HAPPENED
031700* UPSTREAM IN BEDEDIT, SO THERE IS NO LINKAGE SECTION CONTENT HERE.
031800  LINKAGE SECTION.
031900 
032000******************************************************************
032100* PROCEDURE DIVISION.
032200*
032300* TOP-LEVEL SHAPE IS THE MIRROR OF BEDEDIT'S: HOUSEKEEPING LOADS THE
032400* BED TABLE AND PRIMES THE QUEUE READ, THE MAINLINE LOOP POPS ONE
032500* CANDIDATE PER PASS UNTIL THE QUEUE IS EXHAUSTED, CLEANUP WRITES
032600* THE FINAL TABLE IMAGE AND CLOSES EVERYTHING DOWN.
032700*
032800* PARAGRAPH MAP, ROUGHLY TOP TO BOTTOM OF THE SOURCE:
032900*   000        HOUSEKEEPING - OPEN, LOAD TABLE, PRIME THE QUEUE READ
033000*   050/055    LOAD THE BED TABLE FROM BEDWORK
033100*   100/200    MAIN POP LOOP AND PER-CANDIDATE DISPATCH
033200*   300-332    THE CANDIDATE SEARCH, ISOLATION-AWARE (REQ 5310)
033300*   400/410/412 ASSIGN THE MATCHED BED, CLAIM WARD SEX IF NEEDED
033400*   500-520    RELEASE A TRANSFER CANDIDATE'S OLD BED (REQ 4902)
033500*   600        WRITE A WAITLIST ROW WHEN THE SEARCH COMES UP EMPTY
033600*   800/850    OPEN/CLOSE
033700*   900        READ THE NEXT QUEUE RECORD
033800*   950/999    WRITE BACK THE FINAL TABLE IMAGE, REPORT RUN TOTALS
033900*   1000       ABEND
034000******************************************************************
034100  PROCEDURE DIVISION.
034200      PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
034300      PERFORM 100-MAINLINE THRU 100-EXIT
034400              UNTIL NO-MORE-QUEUE.
034500      PERFORM 999-CLEANUP THRU 999-EXIT.
034600      MOVE +0 TO RETURN-CODE.
034700      GOBACK.
034800 
034900* 000-HOUSEKEEPING OPENS THE FILES, LOADS THE BED NETWORK, AND
035000* PRIMES THE POP LOOP.  AN EMPTY CANDIDATE QUEUE IS TREATED AS AN
035100* OPERATOR ERROR FOR THE SAME REASON BEDEDIT TREATS AN EMPTY
035200* TRANSACTION FEED THAT WAY - THE SORT STEP SHOULD NEVER PRODUCE A
035300* TRULY EMPTY FILE ON A DAY WITH ANY ADMISSIONS AT ALL.
035400  000-HOUSEKEEPING.
035500      MOVE "000-HOUSEKEEPING" TO PARA-NAME.
035600      DISPLAY "******** BEGIN JOB BEDUPDT ********".
035700      INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
035800      PERFORM 800-OPEN-FILES THRU 800-EXIT.
035900      PERFORM 050-LOAD-BED-TABLE THRU 050-EXIT.
036000      PERFORM 900-READ-QUEUE-REC THRU 900-EXIT.
036100      IF NO-MORE-QUEUE
036200          MOVE "EMPTY CANDIDATE QUEUE" TO ABEND-REASON
036300          GO TO 1000-ABEND-RTN.
036400  000-EXIT.
036500      EXIT.
036600 
036700* 050-LOAD-BED-TABLE BRINGS THE WHOLE NETWORK IN FROM BEDWORK -
036800* BEDEDIT'S OUTPUT, NOT THE ORIGINAL BEDMSTR - SO THIS STEP SEES
036900* EVERY PT/AS STATE CHANGE BEDEDIT ALREADY APPLIED.
037000  050-LOAD-BED-TABLE.
037100      MOVE "050-LOAD-BED-TABLE" TO PARA-NAME.
037200      MOVE ZERO TO BED-COUNT.
037300      PERFORM 055-READ-ONE-BED THRU 055-EXIT
037400              UNTIL NO-MORE-BEDS.
037500  050-EXIT.
037600      EXIT.
037700 
037800* 055-READ-ONE-BED IS IDENTICAL IN SHAPE TO BEDEDIT'S SAME-NAMED
037900* PARAGRAPH - FIELD-BY-FIELD, NOT A GROUP MOVE, FOR THE SAME REASON
038000* (BEDMSTR-REC AND BED-ENTRY DO NOT SHARE A LAYOUT).
038100  055-READ-ONE-BED.
038200      READ BEDWORK INTO BEDMSTR-REC
038300          AT END MOVE "N" TO MORE-BEDS-SW
038400          GO TO 055-EXIT
038500      END-READ.
038600      ADD 1 TO BED-COUNT.
038700      MOVE HOSPITAL-ID  IN BEDMSTR-REC TO HOSPITAL-ID-T (BED-COUNT).
038800      MOVE BED-ID        IN BEDMSTR-REC TO BED-ID-T (BED-COUNT).
038900      MOVE WARD-ID                       TO WARD-ID-T (BED-COUNT).
039000      MOVE SERVICE       IN BEDMSTR-REC TO SERVICE-T (BED-COUNT).
039100      MOVE BED-STATE                     TO BED-STATE-T (BED-COUNT).
039200      MOVE WARD-SEX                      TO WARD-SEX-T (BED-COUNT).
039300      MOVE AGE-CAT        IN BEDMSTR-REC TO AGE-CAT-T (BED-COUNT).
039400      MOVE ISOLATION-CAP                 TO ISOLATION-CAP-T (BED-COUNT).
039500      MOVE PATIENT-ID     IN BEDMSTR-REC TO PATIENT-ID-T (BED-COUNT).
039600  055-EXIT.
039700      EXIT.
039800 
039900* 100-MAINLINE IS THE ONE PASS-PER-CANDIDATE DRIVER - POP, PROCESS,
040000* READ THE NEXT ONE.  NO FORK HERE LIKE BEDEDIT'S TRANS-TYPE CHECK;
040100* EVERY QUEUE RECORD IS HANDLED THE SAME WAY REGARDLESS OF WHETHER
040200* IT CAME FROM A NEW ADMIT OR A TRANSFERRING RE-EVAL.
040300  100-MAINLINE.
040400      MOVE "100-MAINLINE" TO PARA-NAME.
040500      PERFORM 200-PROCESS-QUEUE-REC THRU 200-EXIT.
040600      PERFORM 900-READ-QUEUE-REC THRU 900-EXIT.
040700  100-EXIT.
040800      EXIT.
040900 
041000* 200-PROCESS-QUEUE-REC IS THE CORE DECISION FOR ONE CANDIDATE:
041100* SEARCH FOR A BED, AND IF ONE IS FOUND, ASSIGN IT AND (FOR A
041200* TRANSFER CANDIDATE ONLY) FREE THE BED THEY'RE LEAVING.  NO BED
041300* FOUND MEANS THE WAITING LIST, NOT A RETRY OR A SECOND SEARCH -
041400* THE NEXT DAY'S RUN IS WHAT GIVES A WAITLISTED PATIENT ANOTHER
041500* CHANCE.
041600  200-PROCESS-QUEUE-REC.
041700      MOVE "N" TO WS-BED-FOUND-SW.
041800      PERFORM 300-SEARCH-CANDIDATE-BED THRU 300-EXIT.
041900      IF WS-BED-FOUND
042000          PERFORM 400-ASSIGN-BED THRU 400-EXIT
042100*         QR-FROM-BED-ID IS ONLY PRESENT ON A TRANSFER CANDIDATE -
042200*         BEDEDIT LEAVES IT BLANK FOR A NEW ADMIT (SEE BEDEDIT'S
042300*         200-PROCESS-NEW-ADMIT).  ONLY A TRANSFER EVER FREES AN
042400*         OLD BED HERE.
042500          IF QR-FROM-BED-ID NOT EQUAL TO SPACE
042600              PERFORM 500-RELEASE-OLD-BED THRU 500-EXIT
042700      ELSE
042800          PERFORM 600-WRITE-WAITLIST THRU 600-EXIT.
042900  200-EXIT.
043000      EXIT.
043100 
043200* 300-SEARCH-CANDIDATE-BED IS REQ 5310'S SPLIT-OUT ISOLATION LOGIC.
043300* A PATIENT NEEDING NO ISOLATION PREFERS A PLAIN BED FIRST AND
043400* FALLS BACK TO AN ISOLATION-CAPABLE ONE ONLY IF NOTHING PLAIN IS
043500* FREE - THE ADMISSIONS MANUAL'S RULE IS THAT ISOLATION-CAPABLE
043600* BEDS SHOULD BE HELD BACK FOR PATIENTS WHO ACTUALLY NEED THEM
043700* WHENEVER THERE IS A CHOICE.  A PATIENT WHO DOES NEED ISOLATION
043800* SKIPS STRAIGHT TO THE ISOLATION-ONLY SCAN - THERE IS NO
043900* "ANY BED WILL DO" FALLBACK FOR THAT CASE.
044000*
044100* BEFORE REQ 5310 THIS WAS ONE SCAN WITH THE ISOLATION PREFERENCE
044200* BURIED IN THE MATCH CONDITION'S PARENTHESES - A COMMITTEE REVIEW
044300* FOUND THE OLD LOGIC WAS SILENTLY HANDING OUT ISOLATION BEDS TO
044400* PATIENTS WHO DIDN'T NEED THEM WHENEVER THE SCAN REACHED AN
044500* ISOLATION BED BEFORE A PLAIN ONE IN TABLE ORDER.  THE TWO-PASS
044600* STRUCTURE HERE REMOVES THE TABLE-ORDER DEPENDENCE ENTIRELY.
044700  300-SEARCH-CANDIDATE-BED.
044800      IF QR-ISOLATION = "N"
044900          PERFORM 310-SCAN-NO-CAP THRU 310-EXIT
045000          IF NOT WS-BED-FOUND
045100              PERFORM 320-SCAN-ANY-CAP THRU 320-EXIT
045200      ELSE
045300          PERFORM 330-SCAN-ISO-CAP THRU 330-EXIT.
045400  300-EXIT.
045500      EXIT.
045600 
045700* 310-SCAN-NO-CAP IS THE FIRST CHOICE FOR A NON-ISOLATION PATIENT -
045800* A FREE BED THAT IS NOT ISOLATION-CAPABLE AT ALL.
045900  310-SCAN-NO-CAP.
046000      PERFORM 312-TEST-NO-CAP-BED THRU 312-EXIT
046100              VARYING WS-SCAN-IDX FROM 1 BY 1
046200              UNTIL WS-SCAN-IDX > BED-COUNT
046300              OR WS-BED-FOUND.
046400  310-EXIT.
046500      EXIT.
046600 
046700* 312-TEST-NO-CAP-BED TESTS ONE TABLE ENTRY AGAINST ALL FIVE MATCH
046800* CONDITIONS: SAME HOSPITAL, FREE, RIGHT SERVICE, AGE CATEGORY (OR
046900* A SERVICE EXEMPT FROM THE AGE CHECK), WARD SEX (EMPTY, MATCHING,
047000* OR EXEMPT) - AND, HERE SPECIFICALLY, NOT ISOLATION-CAPABLE.
047100  312-TEST-NO-CAP-BED.
047200      IF HOSPITAL-ID-T (WS-SCAN-IDX) = QR-HOSPITAL-ID
047300       AND BED-FREE-T (WS-SCAN-IDX)
047400       AND SERVICE-T (WS-SCAN-IDX) = QR-SERVICE-REQ
047500       AND (AGE-CAT-T (WS-SCAN-IDX) = QR-AGE-CAT
047600            OR SVC-EXEMPT-WARD-SEX-T (WS-SCAN-IDX))
047700       AND (WARD-SEX-T (WS-SCAN-IDX) = SPACE
047800            OR WARD-SEX-T (WS-SCAN-IDX) = QR-SEX
047900            OR SVC-EXEMPT-WARD-SEX-T (WS-SCAN-IDX))
048000       AND NOT ISOL-CAPABLE-T (WS-SCAN-IDX)
048100          MOVE "Y" TO WS-BED-FOUND-SW
048200          MOVE WS-SCAN-IDX TO WS-TABLE-IDX.
048300  312-EXIT.
048400      EXIT.
048500 
048600* 320-SCAN-ANY-CAP IS THE FALLBACK WHEN NO PLAIN BED IS FREE - SAME
048700* FIVE CONDITIONS AS 312, MINUS THE ISOLATION-CAPABLE EXCLUSION, SO
048800* AN ISOLATION-CAPABLE BED IS NOW ELIGIBLE TOO.
048900  320-SCAN-ANY-CAP.
049000      PERFORM 322-TEST-ANY-CAP-BED THRU 322-EXIT
049100              VARYING WS-SCAN-IDX FROM 1 BY 1
049200              UNTIL WS-SCAN-IDX > BED-COUNT
049300              OR WS-BED-FOUND.
049400  320-EXIT.
049500      EXIT.
049600 
049700* SAME SHAPE AS 312 - ONE TABLE ENTRY, FIVE MATCH CONDITIONS, SET THE
049800* SAME TWO FIELDS ON SUCCESS.
049900  322-TEST-ANY-CAP-BED.
050000      IF HOSPITAL-ID-T (WS-SCAN-IDX) = QR-HOSPITAL-ID
050100       AND BED-FREE-T (WS-SCAN-IDX)
050200       AND SERVICE-T (WS-SCAN-IDX) = QR-SERVICE-REQ
050300       AND (AGE-CAT-T (WS-SCAN-IDX) = QR-AGE-CAT
050400            OR SVC-EXEMPT-WARD-SEX-T (WS-SCAN-IDX))
050500       AND (WARD-SEX-T (WS-SCAN-IDX) = SPACE
050600            OR WARD-SEX-T (WS-SCAN-IDX) = QR-SEX
050700            OR SVC-EXEMPT-WARD-SEX-T (WS-SCAN-IDX))
050800          MOVE "Y" TO WS-BED-FOUND-SW
050900          MOVE WS-SCAN-IDX TO WS-TABLE-IDX.
051000  322-EXIT.
051100      EXIT.
051200 
051300* 330-SCAN-ISO-CAP IS THE ONLY SEARCH RUN FOR A PATIENT WHO NEEDS
051400* ISOLATION - SAME FIVE CONDITIONS AGAIN, THIS TIME REQUIRING
051500* ISOLATION-CAPABLE RATHER THAN EXCLUDING IT.
051600  330-SCAN-ISO-CAP.
051700      PERFORM 332-TEST-ISO-CAP-BED THRU 332-EXIT
051800              VARYING WS-SCAN-IDX FROM 1 BY 1
051900              UNTIL WS-SCAN-IDX > BED-COUNT
052000              OR WS-BED-FOUND.
052100  330-EXIT.
052200      EXIT.
052300 
052400* SAME SHAPE AGAIN, NOW REQUIRING ISOL-CAPABLE-T RATHER THAN TESTING
052500* ITS ABSENCE - THE ONE-LINE DIFFERENCE FROM 312.
052600  332-TEST-ISO-CAP-BED.
052700      IF HOSPITAL-ID-T (WS-SCAN-IDX) = QR-HOSPITAL-ID
052800       AND BED-FREE-T (WS-SCAN-IDX)
052900       AND SERVICE-T (WS-SCAN-IDX) = QR-SERVICE-REQ
053000       AND (AGE-CAT-T (WS-SCAN-IDX) = QR-AGE-CAT
053100            OR SVC-EXEMPT-WARD-SEX-T (WS-SCAN-IDX))
053200       AND (WARD-SEX-T (WS-SCAN-IDX) = SPACE
053300            OR WARD-SEX-T (WS-SCAN-IDX) = QR-SEX
053400            OR SVC-EXEMPT-WARD-SEX-T (WS-SCAN-IDX))
053500       AND ISOL-CAPABLE-T (WS-SCAN-IDX)
053600          MOVE "Y" TO WS-BED-FOUND-SW
053700          MOVE WS-SCAN-IDX TO WS-TABLE-IDX.
053800  332-EXIT.
053900      EXIT.
054000 
054100* 400-ASSIGN-BED CLAIMS THE MATCHED BED FOR THE CANDIDATE AND WRITES
054200* THE "AS" ACTION ROW.  "OC" (OCCUPIED) IS THE STATE AN ASSIGNMENT
054300* LEAVES BEHIND - NOT "PT", SINCE THIS IS THE ACTUAL MOVE-IN, NOT A
054400* PENDING ONE.  "PT" ONLY EVER APPEARS ON BEDEDIT'S SIDE OF THE
054500* SYSTEM, NEVER WRITTEN HERE.
054600  400-ASSIGN-BED.
054700      MOVE "OC" TO BED-STATE-T (WS-TABLE-IDX).
054800      MOVE QR-PATIENT-ID TO PATIENT-ID-T (WS-TABLE-IDX).
054900*     CLAIM THE WARD'S SEX RESTRICTION ONLY IF THE BED'S SERVICE
055000*     ISN'T EXEMPT FROM WARD-SEX RULES AND THE WARD ISN'T ALREADY
055100*     RESTRICTED - THE FIRST OCCUPANT OF A MIXED WARD IS WHAT SETS
055200*     THE RESTRICTION FOR EVERY BED AFTER IT.
055300      IF NOT SVC-EXEMPT-WARD-SEX-T (WS-TABLE-IDX)
055400       AND WARD-SEX-T (WS-TABLE-IDX) = SPACE
055500          PERFORM 410-CLAIM-WARD-SEX THRU 410-EXIT.
055600*     THE ASSIGNMENT-REC ROW IS BUILT FIELD BY FIELD FROM THE QUEUE
055700*     RECORD AND THE JUST-CLAIMED TABLE ENTRY - NOT A GROUP MOVE,
055800*     BECAUSE QUEUE-REC AND ASSIGNMENT-REC DO NOT SHARE A LAYOUT.
055900      MOVE QR-PATIENT-ID
056000          TO PATIENT-ID IN ASSIGNMENT-REC.
056100      MOVE QR-HOSPITAL-ID
056200          TO HOSPITAL-ID IN ASSIGNMENT-REC.
056300*     BED-ID COMES FROM THE TABLE, NOT THE QUEUE RECORD - THE QUEUE
056400*     RECORD NEVER KNEW WHICH BED IT WOULD LAND ON UNTIL THIS PASS.
056500      MOVE BED-ID-T (WS-TABLE-IDX)          TO BED-ID IN ASSIGNMENT-REC.
056600      MOVE QR-SERVICE-REQ                   TO SERVICE IN ASSIGNMENT-REC.
056700      MOVE QR-COMPLEXITY                    TO COMPLEXITY.
056800      MOVE QR-POINTS                        TO POINTS.
056900*     "AS" IS THE ONLY ACTION CODE THIS PARAGRAPH EVER WRITES - "WL"
057000*     COMES ONLY FROM 600-WRITE-WAITLIST.
057100      MOVE "AS"                             TO ACTION.
057200      WRITE ASSIGNMENT-REC.
057300      ADD 1 TO RECORDS-WRITTEN.
057400      ADD 1 TO ASSIGNED-COUNT.
057500  400-EXIT.
057600      EXIT.
057700 
057800* 410-CLAIM-WARD-SEX STAMPS THE NEW OCCUPANT'S SEX ONTO EVERY BED IN
057900* THE SAME WARD, INCLUDING THE ONE JUST ASSIGNED - A FULL-WARD SCAN,
058000* NOT JUST THE ONE BED, SO THE NEXT ADMIT TO ANY OTHER BED IN THAT
058100* WARD SEES THE RESTRICTION TOO.
058200  410-CLAIM-WARD-SEX.
058300      PERFORM 412-CLAIM-ONE-BED THRU 412-EXIT
058400              VARYING WS-SCAN-IDX FROM 1 BY 1
058500              UNTIL WS-SCAN-IDX > BED-COUNT.
058600  410-EXIT.
058700      EXIT.
058800 
058900* ONE TABLE ENTRY, TESTED FOR SAME HOSPITAL/WARD AS THE JUST-ASSIGNED
059000* BED - ON MATCH, STAMP QR-SEX REGARDLESS OF WHETHER THE ENTRY WAS
059100* ALREADY SET, SO A STALE RESTRICTION FROM A PRIOR DISCHARGE CANNOT
059200* SURVIVE A NEW OCCUPANT OF THE OPPOSITE SEX CATEGORY.
059300  412-CLAIM-ONE-BED.
059400      IF HOSPITAL-ID-T (WS-SCAN-IDX) = HOSPITAL-ID-T (WS-TABLE-IDX)
059500       AND WARD-ID-T (WS-SCAN-IDX)   = WARD-ID-T (WS-TABLE-IDX)
059600          MOVE QR-SEX TO WARD-SEX-T (WS-SCAN-IDX).
059700  412-EXIT.
059800      EXIT.
059900 
060000* 500-RELEASE-OLD-BED IS REQ 4902'S TRANSFER CLEANUP - ONCE A
060100* TRANSFER CANDIDATE HAS BEEN ASSIGNED ITS NEW BED, THE BED THEY
060200* LEFT BEHIND (STILL MARKED "PT" SINCE BEDEDIT'S 320-APPLY-TRANSFER)
060300* IS FINALLY FREED.  "LB" (LAST BED / LATELY-VACATED) IS THE STATE
060400* IT GOES TO, NOT "FR" DIRECTLY - HOUSEKEEPING STILL HAS TO TURN
060500* THE BED OVER BEFORE IT CAN TAKE A NEW OCCUPANT, SAME AS A
060600* DISCHARGE.
060700*
060800* BEFORE REQ 4902 A TRANSFER LEFT ITS OLD BED MARKED "PT" UNTIL THE
060900* NEXT DAY'S BEDEDIT RUN HAPPENED TO NOTICE AND CLEAR IT - A WHOLE
061000* SHIFT OF LOST CAPACITY ON A BED THAT WAS ACTUALLY EMPTY.  THIS
061100* PARAGRAPH CLOSES THAT GAP THE SAME RUN THE TRANSFER HAPPENS.
061200  500-RELEASE-OLD-BED.
061300      PERFORM 505-FIND-OLD-BED-IDX THRU 505-EXIT.
061400      IF WS-OLD-BED-FOUND
061500          MOVE "LB" TO BED-STATE-T (WS-OLD-BED-IDX)
061600          MOVE SPACE TO PATIENT-ID-T (WS-OLD-BED-IDX)
061700          PERFORM 510-RELEASE-WARD-SEX-IF-LAST THRU 510-EXIT.
061800  500-EXIT.
061900      EXIT.
062000 
062100* 505-FIND-OLD-BED-IDX LOCATES THE TRANSFER CANDIDATE'S PRIOR BED BY
062200* HOSPITAL-ID/FROM-BED-ID.  A FULL SCAN, NOT SEARCH ALL - THE TABLE
062300* IS KEYED ON HOSPITAL-ID/BED-ID IN ASCENDING ORDER AND BED-ID-T
062400* HERE IS COMPARED TO QR-FROM-BED-ID, NOT A SORTED SEARCH ARGUMENT,
062500* SO A LINEAR SCAN IS THE CORRECT TOOL.
062600  505-FIND-OLD-BED-IDX.
062700      MOVE "N" TO WS-OLD-BED-FOUND-SW.
062800      PERFORM 507-TEST-OLD-BED THRU 507-EXIT
062900              VARYING WS-SCAN-IDX FROM 1 BY 1
063000              UNTIL WS-SCAN-IDX > BED-COUNT
063100              OR WS-OLD-BED-FOUND.
063200  505-EXIT.
063300      EXIT.
063400 
063500  507-TEST-OLD-BED.
063600      IF HOSPITAL-ID-T (WS-SCAN-IDX) = QR-HOSPITAL-ID
063700       AND BED-ID-T (WS-SCAN-IDX)    = QR-FROM-BED-ID
063800          MOVE "Y" TO WS-OLD-BED-FOUND-SW
063900          MOVE WS-SCAN-IDX TO WS-OLD-BED-IDX.
064000  507-EXIT.
064100      EXIT.
064200 
064300* 510-RELEASE-WARD-SEX-IF-LAST MIRRORS BEDEDIT'S DISCHARGE-PATH
064400* WARD-SEX RELEASE, APPLIED HERE TO THE BED A TRANSFER JUST VACATED
064500* RATHER THAN A DISCHARGE.
064600  510-RELEASE-WARD-SEX-IF-LAST.
064700      MOVE "N" TO WS-OTHER-OCCUPANT-SW.
064800      PERFORM 515-SCAN-WARD THRU 515-EXIT
064900              VARYING WS-SCAN-IDX FROM 1 BY 1
065000              UNTIL WS-SCAN-IDX > BED-COUNT
065100              OR WS-OTHER-OCCUPANT-FOUND.
065200      IF NOT WS-OTHER-OCCUPANT-FOUND
065300          PERFORM 520-CLEAR-WARD-SEX THRU 520-EXIT
065400                  VARYING WS-SCAN-IDX FROM 1 BY 1
065500                  UNTIL WS-SCAN-IDX > BED-COUNT.
065600  510-EXIT.
065700      EXIT.
065800 
065900* 515-SCAN-WARD CHECKS ONE TABLE ENTRY FOR A STILL-OCCUPIED BED IN
066000* THE SAME WARD AS THE BED JUST VACATED - SAME LOGIC AS BEDEDIT'S
066100* 335-SCAN-WARD, KEYED OFF WS-OLD-BED-IDX INSTEAD OF WS-TABLE-IDX.
066200  515-SCAN-WARD.
066300      IF HOSPITAL-ID-T (WS-SCAN-IDX) = HOSPITAL-ID-T (WS-OLD-BED-IDX)
066400       AND WARD-ID-T (WS-SCAN-IDX)   = WARD-ID-T (WS-OLD-BED-IDX)
066500       AND WS-SCAN-IDX NOT EQUAL TO WS-OLD-BED-IDX
066600       AND BED-OCCUPIED-LIKE-T (WS-SCAN-IDX)
066700          MOVE "Y" TO WS-OTHER-OCCUPANT-SW.
066800  515-EXIT.
066900      EXIT.
067000 
067100* 520-CLEAR-WARD-SEX BLANKS THE WARD-SEX RESTRICTION ON EVERY BED IN
067200* THE NOW-EMPTY WARD - RUNS ONLY WHEN 515'S SCAN FOUND NO OTHER
067300* OCCUPANT.
067400  520-CLEAR-WARD-SEX.
067500      IF HOSPITAL-ID-T (WS-SCAN-IDX) = HOSPITAL-ID-T (WS-OLD-BED-IDX)
067600       AND WARD-ID-T (WS-SCAN-IDX)   = WARD-ID-T (WS-OLD-BED-IDX)
067700          MOVE SPACE TO WARD-SEX-T (WS-SCAN-IDX).
067800  520-EXIT.
067900      EXIT.
068000 
068100* 600-WRITE-WAITLIST RUNS WHEN 300'S SEARCH COMES UP EMPTY - WRITES
068200* BOTH A WAITLIST-FILE ROW (FOR TOMORROW'S CARRYOVER REPORT) AND A
068300* "WL" ASSIGNMENT-FILE ROW (SO THE DAY'S ASSIGNMENT HISTORY SHOWS
068400* THE OUTCOME EVEN THOUGH NO BED WAS ASSIGNED).  A WAITLISTED
068500* CANDIDATE IS NOT RE-QUEUED AUTOMATICALLY - ADMISSIONS HAS TO
068600* RE-SUBMIT THEM AS A FRESH TRANSACTION TOMORROW IF THEY ARE STILL
068700* WAITING.
068800  600-WRITE-WAITLIST.
068900      MOVE QR-PATIENT-ID      TO PATIENT-ID   IN WAITLIST-REC.
069000      MOVE QR-HOSPITAL-ID     TO HOSPITAL-ID  IN WAITLIST-REC.
069100      MOVE QR-SERVICE-REQ     TO SERVICE-REQ.
069200      MOVE QR-PRIORITY-VALUE  TO PRIORITY.
069300      MOVE QR-ARRIVAL-SEQ     TO ARRIVAL-SEQ  IN WAITLIST-REC.
069400      WRITE WAITLIST-REC.
069500      ADD 1 TO RECORDS-WRITTEN.
069600      ADD 1 TO WAITLISTED-COUNT.
069700*     THE "WL" ROW CARRIES NO BED-ID, SINCE NONE WAS EVER ASSIGNED -
069800*     SAME BLANK-BED-ID CONVENTION AS BEDEDIT'S "NH" ROW.
069900      MOVE QR-PATIENT-ID
070000          TO PATIENT-ID IN ASSIGNMENT-REC.
070100      MOVE QR-HOSPITAL-ID
070200          TO HOSPITAL-ID IN ASSIGNMENT-REC.
070300      MOVE SPACE                            TO BED-ID IN ASSIGNMENT-REC.
070400      MOVE QR-SERVICE-REQ                   TO SERVICE IN ASSIGNMENT-REC.
070500      MOVE QR-COMPLEXITY                    TO COMPLEXITY.
070600      MOVE QR-POINTS                        TO POINTS.
070700      MOVE "WL"                             TO ACTION.
070800      WRITE ASSIGNMENT-REC.
070900      ADD 1 TO RECORDS-WRITTEN.
071000  600-EXIT.
071100      EXIT.
071200 
071300* 800-OPEN-FILES OPENS ALL FIVE FILES - NOTE ASSIGN-FILE IS OPENED
071400* EXTEND, NOT OUTPUT, SINCE BEDEDIT ALREADY WROTE TO IT EARLIER THE
071500* SAME RUN AND THIS STEP MUST NOT DESTROY THOSE ROWS.
071600  800-OPEN-FILES.
071700      MOVE "800-OPEN-FILES" TO PARA-NAME.
071800      OPEN INPUT BEDWORK, QUEUESRT-FILE.
071900      OPEN OUTPUT BEDMSTR-OUT, WAITLIST-FILE, SYSOUT.
072000      OPEN EXTEND ASSIGN-FILE.
072100  800-EXIT.
072200      EXIT.
072300 
072400* 850-CLOSE-FILES CLOSES EVERYTHING OPENED IN 800 - NORMAL END OR
072500* ABEND ALIKE, SAME CONVENTION AS BEDEDIT.
072600  850-CLOSE-FILES.
072700      MOVE "850-CLOSE-FILES" TO PARA-NAME.
072800      CLOSE BEDWORK, QUEUESRT-FILE, BEDMSTR-OUT, ASSIGN-FILE,
072900            WAITLIST-FILE, SYSOUT.
073000  850-EXIT.
073100      EXIT.
073200 
073300* 900-READ-QUEUE-REC IS THE MAIN POP LOOP'S ONLY READ - GO TO
073400* 900-EXIT ON END OF FILE SO THE ADD BELOW NEVER COUNTS A RECORD
073500* THAT WASN'T ACTUALLY READ.
073600  900-READ-QUEUE-REC.
073700      READ QUEUESRT-FILE
073800          AT END MOVE "N" TO MORE-QUEUE-SW
073900          GO TO 900-EXIT
074000      END-READ.
074100      ADD 1 TO RECORDS-READ.
074200  900-EXIT.
074300      EXIT.
074400 
074500* 950-REWRITE-BED-TABLE MOVES ONE TABLE ENTRY BACK INTO BEDMSTR-REC
074600* LAYOUT AND WRITES IT TO BEDMSTR-OUT - THE FINAL IMAGE TOMORROW'S
074700* BEDEDIT RUN WILL READ AS ITS OWN BEDMSTR.  FIELD-BY-FIELD FOR THE
074800* SAME LAYOUT-MISMATCH REASON AS 055 ABOVE.
074900  950-REWRITE-BED-TABLE.
075000      MOVE HOSPITAL-ID-T (WS-TABLE-IDX)   TO HOSPITAL-ID  IN BEDMSTR-REC.
075100      MOVE BED-ID-T (WS-TABLE-IDX)        TO BED-ID       IN BEDMSTR-REC.
075200      MOVE WARD-ID-T (WS-TABLE-IDX)       TO WARD-ID.
075300      MOVE SERVICE-T (WS-TABLE-IDX)       TO SERVICE      IN BEDMSTR-REC.
075400      MOVE BED-STATE-T (WS-TABLE-IDX)     TO BED-STATE.
075500      MOVE WARD-SEX-T (WS-TABLE-IDX)      TO WARD-SEX.
075600      MOVE AGE-CAT-T (WS-TABLE-IDX)       TO AGE-CAT      IN BEDMSTR-REC.
075700      MOVE ISOLATION-CAP-T (WS-TABLE-IDX) TO ISOLATION-CAP.
075800      MOVE PATIENT-ID-T (WS-TABLE-IDX)    TO PATIENT-ID   IN BEDMSTR-REC.
075900      WRITE BEDMSTR-OUT-REC FROM BEDMSTR-REC.
076000      ADD 1 TO RECORDS-WRITTEN.
076100  950-EXIT.
076200      EXIT.
076300 
076400* 999-CLEANUP WRITES THE FINAL TABLE IMAGE, CLOSES FILES, AND PRINTS
076500* THE RUN TOTALS OPERATIONS CHECKS EACH NIGHT - SAME PATTERN AS
076600* BEDEDIT'S 999-CLEANUP, DIFFERENT COUNTERS.  ASSIGNED-COUNT PLUS
076700* WAITLISTED-COUNT SHOULD EQUAL RECORDS-READ EVERY RUN - OPERATIONS
076800* HAS BEEN ASKED TO FLAG THE JOB LOG IF IT EVER DOESN'T.
076900  999-CLEANUP.
077000      MOVE "999-CLEANUP" TO PARA-NAME.
077100      PERFORM 950-REWRITE-BED-TABLE THRU 950-EXIT
077200              VARYING WS-TABLE-IDX FROM 1 BY 1
077300              UNTIL WS-TABLE-IDX > BED-COUNT.
077400      PERFORM 850-CLOSE-FILES THRU 850-EXIT.
077500      DISPLAY "** CANDIDATES READ **".
077600      DISPLAY RECORDS-READ.
077700      DISPLAY "** PATIENTS ASSIGNED **".
077800      DISPLAY ASSIGNED-COUNT.
077900      DISPLAY "** PATIENTS WAITLISTED **".
078000      DISPLAY WAITLISTED-COUNT.
078100      DISPLAY "******** NORMAL END OF JOB BEDUPDT ********".
078200  999-EXIT.
078300      EXIT.
078400 
078500* 1000-ABEND-RTN IS REACHED ONLY FROM AN UNRECOVERABLE CONDITION
078600* ELSEWHERE IN THE PROGRAM - SNAPS THE ABEND REASON TO SYSOUT,
078700* CLOSES WHAT IT CAN, AND FORCES A DIVIDE-BY-ZERO FOR THE SAME
078800* OPERATOR-VISIBLE SOC7 BEDEDIT USES.  ONLY ONE PATH REACHES THIS
078900* PARAGRAPH TODAY - 000-HOUSEKEEPING'S EMPTY-QUEUE CHECK.
079000  1000-ABEND-RTN.
079100      WRITE SYSOUT-REC FROM ABEND-REC.
079200      PERFORM 850-CLOSE-FILES THRU 850-EXIT.
079300      DISPLAY "*** ABNORMAL END OF JOB- BEDUPDT ***" UPON CONSOLE.
079400      DIVIDE ZERO-VAL INTO ONE-VAL.
