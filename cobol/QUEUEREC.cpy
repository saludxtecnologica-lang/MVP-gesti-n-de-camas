000100*******************************************************************
000200* COPYBOOK  QUEUEREC
000300* PRIORITY QUEUE CANDIDATE RECORD.  BEDEDIT WRITES ONE OF THESE FOR
000400* EVERY PATIENT THAT STILL NEEDS A BED SEARCH (NEW ADMISSIONS THAT
000500* ARE NOT NO-HOSPITALIZATION, AND RE-EVALUATIONS THAT CAME BACK
000600* REQUIRES-TRANSFER).  THE UNSORTED FILE IS PASSED THROUGH AN
000700* EXTERNAL SORT STEP (ASCENDING HOSP-SEQ, DESCENDING PRIORITY,
000800* ASCENDING ARRIVAL-SEQ) BEFORE BEDUPDT READS IT - THIS IS HOW
000900* THE PER-HOSPITAL MAX-HEAP POPS HIGHEST PRIORITY FIRST WITHOUT
001000* KEEPING A HEAP STRUCTURE IN STORAGE.  SAME CONVENTION AS THE
001100* OLD TRMTSRCH/PATSRCH SORTED-FEED FILES.
001200*
001300* MAINT HISTORY
001400*   01/09/88  JS   ORIGINAL LAYOUT
001500*   09/30/15  RFD  ADDED FROM-BED-ID FOR TRANSFER CANDIDATES
001600*******************************************************************
001700  01  QUEUE-REC.
001800      05  QR-REC-TYPE               PIC X(1).
001900          88  QR-DETAIL-REC             VALUE "D".
002000          88  QR-TRAILER-REC            VALUE "T".
002100      05  QR-HOSP-SEQ                PIC 9(1).
002200      05  QR-HOSPITAL-ID             PIC X(8).
002300      05  QR-PATIENT-ID               PIC X(10).
002400      05  QR-SERVICE-REQ              PIC X(3).
002500      05  QR-COMPLEXITY                PIC X(1).
002600      05  QR-POINTS                    PIC 9(3).
002700      05  QR-SEX                       PIC X(1).
002800      05  QR-AGE-CAT                   PIC X(1).
002900      05  QR-ISOLATION                 PIC X(1).
003000      05  QR-PRIORITY-VALUE             PIC 9(5).
003100      05  QR-PRIORITY-PARTS REDEFINES QR-PRIORITY-VALUE.
003200          10  QR-TYPE-WEIGHT-PART          PIC 9(1).
003300          10  QR-POINTS-PART                PIC 9(3).
003400          10  QR-URGBIAS-PART                PIC 9(1).
003500      05  QR-ARRIVAL-SEQ                  PIC 9(5).
003600      05  QR-FROM-BED-ID                   PIC X(8).
003700      05  FILLER                           PIC X(32).
