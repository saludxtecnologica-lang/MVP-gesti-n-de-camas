000100  IDENTIFICATION DIVISION.
000200  PROGRAM-ID.  BEDEDIT.
000300  AUTHOR. JON SAYLES.
000400  INSTALLATION. COBOL DEVELOPMENT CENTER.
000500  DATE-WRITTEN. 01/09/88.
000600  DATE-COMPILED. 01/09/88.
000700  SECURITY. NON-CONFIDENTIAL.
000800 
000900*******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY PATIENT TRANSACTION FEED -
001300*          NEW ADMISSIONS AND RE-EVALUATIONS OF IN-HOUSE PATIENTS -
001400*          AGAINST THE BED MASTER LOADED INTO BED-TABLE-AREA.
001500*
001600*          FOR EACH TRANSACTION IT CALLS AGECALC AND COMPLXCLC TO
001700*          GET THE PATIENT'S AGE CATEGORY AND REQUIRED SERVICE, THEN
001800*          EITHER SETTLES THE TRANSACTION DIRECTLY (NO-HOSPITALIZ-
001900*          ATION, OR A RE-EVAL THAT STILL FITS ITS CURRENT BED) OR
002000*          DROPS A CANDIDATE RECORD ON QUEUE-FILE FOR STEP 2
002100*          (BEDUPDT) TO PICK UP AFTER THE EXTERNAL SORT.
002200*
002300*          INPUT FILE               -   BEDMSTR  (FROM BEDINIT/BEDUPDT)
002400*          INPUT FILE               -   PATTRANS (DAILY FEED)
002500*          OUTPUT FILE PRODUCED     -   BEDWORK  (UPDATED TABLE IMAGE)
002600*          OUTPUT FILE PRODUCED     -   ASSIGN   (NH/DI/TR ACTIONS)
002700*          OUTPUT FILE PRODUCED     -   QUEUE    (UNSORTED CANDIDATES)
002800*          DUMP FILE                -   SYSOUT
002900*
003000*******************************************************************
003100*
003200* MAINT HISTORY
003300*   01/09/88  JS   ORIGINAL PROGRAM - CUT FROM DAILYEDIT/DALYUPDT
003400*                  SHAPE FOR THE BED NETWORK CUTOVER
003500*   04/03/98  TGD  Y2K SWEEP - NO DATE FIELDS, NO CHANGE REQUIRED
003600*   11/14/11  RFD  REQ 4902 - RE-EVAL NOW CARRIES FROM-BED-ID ON THE
003700*                  QUEUE RECORD SO BEDUPDT CAN FREE THE OLD BED
003800*   09/30/15  RFD  REQ 4960 - HOSP-SEQ ADDED TO THE QUEUE RECORD SO
003900*                  THE EXTERNAL SORT CAN GROUP BY HOSPITAL BEFORE
004000*                  PRIORITY, MATCHING THE FIXED POP ORDER IN BEDUPDT
004100*   06/02/18  LMK  REQ 5310 - FROM-BED-ID CLEARED TO SPACE ON A NEW
004200*                  ADMIT'S QUEUE ROW, NOT LEFT WHATEVER GARBAGE WAS
004300*                  IN WORKING-STORAGE FROM THE PRIOR TRANSACTION
004400*   03/11/21  RFD  REQ 5604 - REJECTED RE-EVAL COUNT SPLIT OUT FROM
004500*                  PROCESSED COUNT ON THE END-OF-JOB DISPLAY SO
004600*                  OPERATIONS CAN SEE BAD-MATCH VOLUME AT A GLANCE
004700*
004800*******************************************************************
004900 
005000  ENVIRONMENT DIVISION.
005100* NO SPECIAL-NAMES CLAUSE NEEDED - THIS STEP PRINTS NOTHING AND
005200* TESTS NO UPSI SWITCH.  SYSOUT BELOW IS A DUMP FILE, NOT A REPORT.
005300  CONFIGURATION SECTION.
005400  SOURCE-COMPUTER. IBM-390.
005500  OBJECT-COMPUTER. IBM-390.
005600  INPUT-OUTPUT SECTION.
005700* FILE-CONTROL.
005800*
005900* FIVE FILES IN THIS STEP - TWO IN, THREE OUT.  ALL SEQUENTIAL, ALL
006000* ASSIGNED TO LOGICAL DDNAMES THE JCL SUPPLIES AT RUN TIME - NONE OF
006100* THESE ARE EVER HARDCODED TO A DATASET NAME IN THE PROGRAM ITSELF.
006200  FILE-CONTROL.
006300*     SYSOUT IS THE ABEND-DUMP FILE ONLY - NO FILE STATUS CLAUSE
006400*     BECAUSE WE NEVER CHECK IT, WE ONLY WRITE TO IT.
006500      SELECT SYSOUT
006600      ASSIGN TO UT-S-SYSOUT
006700        ORGANIZATION IS SEQUENTIAL.
006800 
006900*     INPUT - THE CURRENT BED TABLE IMAGE.  FILE STATUS IS CHECKED
007000*     ON EVERY READ VIA OFCODE, THOUGH TODAY WE ONLY ACT ON AT-END.
007100      SELECT BEDMSTR
007200      ASSIGN TO UT-S-BEDMSTR
007300        ACCESS MODE IS SEQUENTIAL
007400        FILE STATUS IS OFCODE.
007500 
007600*     INPUT - THE DAY'S RAW TRANSACTION FEED FROM DATA COLLECTIONS.
007700      SELECT PATTRANS
007800      ASSIGN TO UT-S-PATTRANS
007900        ACCESS MODE IS SEQUENTIAL
008000        FILE STATUS IS OFCODE.
008100 
008200*     OUTPUT - THE UPDATED BED TABLE IMAGE, REWRITTEN IN 999-CLEANUP
008300*     ONCE ALL TRANSACTIONS FOR THE DAY HAVE BEEN APPLIED IN-MEMORY.
008400      SELECT BEDWORK
008500      ASSIGN TO UT-S-BEDWORK
008600        ACCESS MODE IS SEQUENTIAL
008700        FILE STATUS IS OFCODE.
008800 
008900*     OUTPUT - NH/DI/TR ACTIONS DECIDED DURING THIS STEP.  BEDUPDT
009000*     OPENS THIS SAME DDNAME EXTEND AND APPENDS ITS OWN AS/WL ROWS.
009100      SELECT ASSIGN-FILE
009200      ASSIGN TO UT-S-ASSIGN
009300        ACCESS MODE IS SEQUENTIAL
009400        FILE STATUS IS OFCODE.
009500 
009600*     OUTPUT - UNSORTED CANDIDATE RECORDS FOR STEP 2.  AN EXTERNAL
009700*     SORT RUNS BETWEEN THIS STEP AND BEDUPDT - WE NEVER SORT
009800*     IN-PROGRAM.
009900      SELECT QUEUE-FILE
010000      ASSIGN TO UT-S-QUEUE
010100        ACCESS MODE IS SEQUENTIAL
010200        FILE STATUS IS OFCODE.
010300 
010400  DATA DIVISION.
010500  FILE SECTION.
010600  FD  SYSOUT
010700      RECORDING MODE IS F
010800      LABEL RECORDS ARE STANDARD
010900      RECORD CONTAINS 100 CHARACTERS
011000      BLOCK CONTAINS 0 RECORDS
011100      DATA RECORD IS SYSOUT-REC.
011200  01  SYSOUT-REC  PIC X(100).
011300 
011400****** THIS FILE IS PASSED IN FROM BEDINIT (FIRST RUN) OR BEDUPDT
011500****** (EVERY RUN AFTER) - SORTED HOSPITAL-ID, BED-ID
011600  FD  BEDMSTR
011700      RECORDING MODE IS F
011800      LABEL RECORDS ARE STANDARD
011900      RECORD CONTAINS 80 CHARACTERS
012000      BLOCK CONTAINS 0 RECORDS
012100      DATA RECORD IS BEDMSTR-IN-REC.
012200  01  BEDMSTR-IN-REC   PIC X(80).
012300 
012400****** THIS FILE IS PASSED IN FROM THE DATA COLLECTIONS DESK
012500****** ONE RECORD PER PATIENT EVENT FOR THE DAY - NO TRAILER REC
012600  FD  PATTRANS
012700      RECORDING MODE IS F
012800      LABEL RECORDS ARE STANDARD
012900      RECORD CONTAINS 100 CHARACTERS
013000      BLOCK CONTAINS 0 RECORDS
013100      DATA RECORD IS PATIENT-TRANS-REC.
013200  COPY PATTRAN.
013300* PATIENT-TRANS-REC FIELDS THIS PROGRAM TOUCHES, FOR THE SAME QUICK
013400* REFERENCE PURPOSE AS THE BEDTABL NOTE ABOVE:
013500*   TRANS-TYPE (88 TRANS-NEW-ADMIT)    - THE ONE FORK IN 100-MAINLINE
013600*   HOSPITAL-ID / PATIENT-ID           - IDENTIFY THE TRANSACTION
013700*   CURRENT-BED-ID                     - RE-EVAL ONLY, USED BY 305
013800*   AGE-YEARS / SEX / DISEASE          - FED TO AGECALC/COMPLXCLC
013900*   REQ-VMI THRU REQ-OBSERVATION       - THE SEVEN CARE-NEED FLAGS
014000*   ISOLATION / PATIENT-URGENT         - ISOLATION CLASS AND THE
014100*                                         URGENT-TYPE-WEIGHT SWITCH
014200*   ARRIVAL-SEQ                        - THE QUEUE'S FINAL TIEBREAK
014300 
014400****** UPDATED IMAGE OF THE BED TABLE - CARRIES PT/AS STATE CHANGES
014500****** MADE DURING THIS EDIT STEP ON TO BEDUPDT
014600****** WRITTEN ONLY ONCE, IN 999-CLEANUP, AFTER EVERY TRANSACTION
014700****** FOR THE DAY HAS BEEN APPLIED TO THE IN-MEMORY TABLE
014800  FD  BEDWORK
014900      RECORDING MODE IS F
015000      LABEL RECORDS ARE STANDARD
015100      RECORD CONTAINS 80 CHARACTERS
015200      BLOCK CONTAINS 0 RECORDS
015300      DATA RECORD IS BEDWORK-OUT-REC.
015400  01  BEDWORK-OUT-REC  PIC X(80).
015500 
015600****** ONE RECORD PER PATIENT ACTION DECIDED DURING THIS STEP -
015700****** BEDUPDT OPENS THIS FILE EXTEND AND ADDS THE AS/WL ACTIONS
015800****** ACTION IS ALWAYS ONE OF NH/DI/TR OUT OF THIS PROGRAM - THE
015900****** AS/WL VALUES ONLY EVER GET WRITTEN BY BEDUPDT, NOT HERE
016000  FD  ASSIGN-FILE
016100      RECORDING MODE IS F
016200      LABEL RECORDS ARE STANDARD
016300      RECORD CONTAINS 60 CHARACTERS
016400      BLOCK CONTAINS 0 RECORDS
016500      DATA RECORD IS ASSIGNMENT-REC.
016600  COPY ASGNREC.
016700* ASSIGNMENT-REC IS WRITTEN FROM THREE DIFFERENT PARAGRAPHS IN THIS
016800* PROGRAM (210/310/320), ONE PER ACTION CODE THIS PROGRAM CAN
016900* PRODUCE - NH, DI, TR.  THE AS/WL ACTION CODES EXIST ON THE SAME
017000* LAYOUT BUT ARE NEVER WRITTEN HERE, ONLY BY BEDUPDT DOWNSTREAM.
017100 
017200****** UNSORTED CANDIDATE FILE - AN EXTERNAL SORT STEP PRODUCES
017300****** QUEUESRT (ASCENDING HOSP-SEQ, DESCENDING PRIORITY-VALUE,
017400****** ASCENDING ARRIVAL-SEQ) FOR BEDUPDT TO READ IN POP ORDER
017500****** EVERY ROW WRITTEN HERE COMES OUT OF 220-WRITE-QUEUE-RECORD -
017600****** THERE IS NO OTHER PLACE IN THIS PROGRAM THAT TOUCHES THIS FILE
017700  FD  QUEUE-FILE
017800      RECORDING MODE IS F
017900      LABEL RECORDS ARE STANDARD
018000      RECORD CONTAINS 80 CHARACTERS
018100      BLOCK CONTAINS 0 RECORDS
018200      DATA RECORD IS QUEUE-REC.
018300  COPY QUEUEREC.
018400* QUEUE-REC IS WRITTEN FROM ONE PLACE ONLY - 220-WRITE-QUEUE-RECORD
018500* - WHETHER THE CANDIDATE CAME FROM A NEW ADMIT (200) OR A
018600* TRANSFERRING RE-EVAL (320).  QR-FROM-BED-ID IS THE ONE FIELD
018700* WHOSE VALUE DIFFERS BETWEEN THOSE TWO CALLERS - BLANK FOR A NEW
018800* ADMIT, THE OLD BED-ID FOR A TRANSFER.
018900 
019000  WORKING-STORAGE SECTION.
019100* OFCODE IS SHARED ACROSS ALL THE SEQUENTIAL READS IN THIS PROGRAM -
019200* WE ONLY EVER CHECK IT FOR THE WRITE-PROTECT CONDITION ON AN
019300* UNEXPECTED OUTPUT FAILURE, THE READ AT-ENDS ARE HANDLED BY THE
019400* READ STATEMENTS' OWN AT END CLAUSES.
019500  01  FILE-STATUS-CODES.
019600      05  OFCODE                  PIC X(2).
019700*         "00" MEANS THE LAST I-O OPERATION SUCCEEDED - THIS IS THE
019800*         ONLY CONDITION CODE-WRITE NAMES, AND IT IS TESTED NOWHERE
019900*         IN THIS PROGRAM TODAY.  LEFT IN FROM THE DALYEDIT PATTERN
020000*         THIS PROGRAM WAS CUT FROM, IN CASE A FUTURE REQ WANTS A
020100*         HARD STATUS CHECK ON EVERY WRITE.
020200          88  CODE-WRITE    VALUE SPACES.
020300      05  FILLER                  PIC X(5) VALUE SPACE.
020400 
020500* ABENDREC GIVES US PARA-NAME/ABEND-REASON FOR THE SYSOUT SNAP IF
020600* 1000-ABEND-RTN EVER FIRES.  BEDTABL IS THE IN-MEMORY IMAGE OF THE
020700* WHOLE 62-BED NETWORK, LOADED ONCE IN 050-LOAD-BED-TABLE AND KEPT
020800* CURRENT FOR THE REST OF THE RUN.  BEDMSTR GIVES US THE 80-BYTE
020900* FLAT RECORD LAYOUT BOTH FOR READING BEDMSTR AND FOR BUILDING THE
021000* BEDWORK IMAGE WRITTEN BACK OUT IN 999-CLEANUP.
021100  COPY ABENDREC.
021200  COPY BEDTABL.
021300* BED-ENTRY FIELDS THIS PROGRAM TOUCHES, FOR QUICK REFERENCE WHEN
021400* TRACING A PROBLEM BACK TO THE TABLE WITHOUT PULLING BEDTABL.CPY:
021500*   HOSPITAL-ID-T / BED-ID-T   - THE TABLE'S TWO-FIELD SEARCH KEY
021600*   WARD-ID-T / WARD-SEX-T     - READ AND SET BY THE WARD-SEX LOGIC
021700*   SERVICE-T / BED-STATE-T    - COMPARED AGAINST A RE-EVAL'S NEW
021800*                                SERVICE AND SET TO PT/AS ON OUTCOME
021900*   AGE-CAT-T / ISOLATION-CAP-T / PATIENT-ID-T - CARRIED BACK OUT
022000*                                UNCHANGED IN 950-REWRITE-BED-TABLE
022100  COPY BEDMSTR.
022200* BEDMSTR-REC FIELDS THIS PROGRAM TOUCHES - THE SAME NINE FIELDS
022300* LISTED ABOVE, JUST IN THE FLAT RECORD LAYOUT RATHER THAN THE
022400* TABLE LAYOUT.  055 AND 950 ARE WHERE THE TWO LAYOUTS MEET.
022500 
022600* TWO STANDALONE SWITCHES, NOT FOLDED INTO A GROUP - EACH IS TESTED
022700* OR SET FROM SEVERAL DIFFERENT PARAGRAPHS AND NEITHER BELONGS TO
022800* ANY PARTICULAR FUNCTIONAL GROUP, SO THEY STAND ON THEIR OWN.
022900  77  MORE-BEDS-SW                PIC X(1) VALUE "Y".
023000      88  NO-MORE-BEDS                VALUE "N".
023100  77  WS-BED-FOUND-SW              PIC X(1) VALUE "N".
023200      88  WS-BED-FOUND                 VALUE "Y".
023300 
023400* THE REMAINING SWITCHES DO BELONG TOGETHER - BOTH DRIVE THE
023500* RE-EVALUATION PATH'S WARD-SEX HOUSEKEEPING.  NEITHER ONE IS
023600* TOUCHED BY THE NEW-ADMIT PATH AT ALL, SINCE A NEW ADMIT NEVER
023700* FREES A BED AND SO NEVER NEEDS THE WARD-SEX RELEASE CHECK.
023800  01  FLAGS-AND-SWITCHES.
023900*     DRIVES THE MAIN TRANSACTION LOOP IN THE TOP-LEVEL PERFORM -
024000*     FLIPS TO "N" WHEN 900-READ-PATTRANS HITS END OF FILE.
024100      05  MORE-TRANS-SW            PIC X(1) VALUE "Y".
024200          88  NO-MORE-TRANS            VALUE "N".
024300*     SET BY 335-SCAN-WARD WHEN A DISCHARGE OR TRANSFER MIGHT
024400*     OTHERWISE LEAVE A WARD-SEX RESTRICTION ON AN EMPTY WARD.
024500      05  WS-OTHER-OCCUPANT-SW      PIC X(1) VALUE "N".
024600          88  WS-OTHER-OCCUPANT-FOUND   VALUE "Y".
024700      05  FILLER                    PIC X(10) VALUE SPACE.
024800 
024900* RUN STATISTICS AND TABLE SUBSCRIPTS.  EVERY COUNTER HERE IS
025000* DISPLAYED AT 999-CLEANUP SO OPERATIONS CAN SEE THE DAY'S VOLUME
025100* ON THE JOB LOG WITHOUT OPENING A SEPARATE REPORT.  ALL COMP
025200* SINCE EVERY ONE OF THEM IS USED ONLY IN ADD/COMPUTE, NEVER MOVED
025300* TO OR FROM A DISPLAY-FORMAT FIELD OUTSIDE OF THE DISPLAY
025400* STATEMENTS THEMSELVES.
025500  01  COUNTERS-IDXS-AND-ACCUMULATORS.
025600*     POSITION OF THE BED CURRENTLY BEING WORKED IN BED-TABLE-AREA -
025700*     SET BY 305-FIND-CURRENT-BED, READ BY EVERY PARAGRAPH THAT
025800*     FOLLOWS IT IN THE RE-EVAL PATH.
025900      05  WS-TABLE-IDX              PIC 9(3)  COMP VALUE ZERO.
026000*     SEPARATE SCAN SUBSCRIPT FOR 335/340'S WARD SWEEP - MUST NOT
026100*     REUSE WS-TABLE-IDX, WHICH STILL HOLDS THE BED BEING DISCHARGED
026200*     OR TRANSFERRED WHILE THE SWEEP RUNS.
026300      05  WS-SCAN-IDX               PIC 9(3)  COMP VALUE ZERO.
026400*     COUNT OF PATTRANS RECORDS READ THIS RUN - DISPLAYED AT CLEANUP.
026500      05  RECORDS-READ              PIC S9(7) COMP VALUE ZERO.
026600*     COUNT OF RECORDS WRITTEN ACROSS ASSIGN-FILE AND BEDWORK
026700*     COMBINED - NOT BROKEN OUT BY FILE, SINCE NO REQ HAS ASKED FOR
026800*     THAT SPLIT.
026900      05  RECORDS-WRITTEN           PIC S9(7) COMP VALUE ZERO.
027000*     NEW-ADMIT TRANSACTIONS PROCESSED, REGARDLESS OF OUTCOME.
027100      05  NEW-ADMITS-PROCESSED      PIC S9(7) COMP VALUE ZERO.
027200*     RE-EVALUATIONS SUCCESSFULLY MATCHED TO A BED AND SCORED.
027300      05  REEVALS-PROCESSED         PIC S9(7) COMP VALUE ZERO.
027400*     RE-EVALUATIONS THAT COULD NOT BE MATCHED TO A BED - SEE
027500*     300-PROCESS-REEVAL'S REJECT LOGIC.
027600      05  REEVALS-REJECTED          PIC S9(7) COMP VALUE ZERO.
027700*     CANDIDATE ROWS WRITTEN TO QUEUE-FILE FOR BEDUPDT.
027800      05  QUEUE-RECORDS-WRITTEN     PIC S9(7) COMP VALUE ZERO.
027900      05  FILLER                    PIC X(10) VALUE SPACE.
028000 
028100* SCRATCH FIELDS FOR THE PRIORITY/QUEUE-RECORD BUILD AND FOR
028200* CARRYING THE RE-EVALUATED SERVICE/COMPLEXITY/POINTS FORWARD FROM
028300* 300-PROCESS-REEVAL TO WHICHEVER OF 310/320 HANDLES THE OUTCOME.
028400  01  WS-WORK-FIELDS.
028500*     1/2/3 FOR THE THREE NETWORK HOSPITALS, 9 FOR AN UNRECOGNIZED
028600*     HOSPITAL-ID - SET BY 230-SET-HOSP-SEQ, READ BY 220.
028700      05  WS-HOSP-SEQ               PIC 9(1)  VALUE ZERO.
028800*     1 FOR ROUTINE, 2 FOR URGENT - THE MULTIPLIER THAT DOMINATES THE
028900*     PRIORITY-VALUE COMPUTE IN 220 BELOW.
029000      05  WS-TYPE-WEIGHT            PIC 9(1)  VALUE ZERO.
029100*     THE COMBINED SORT KEY WRITTEN TO QR-PRIORITY-VALUE - SEE 220'S
029200*     COMPUTE STATEMENT FOR THE FORMULA.
029300      05  WS-PRIORITY-VALUE         PIC 9(5)  VALUE ZERO.
029400*     THE SERVICE CODE COMPLXCLC HANDED BACK FOR THIS TRANSACTION -
029500*     USED IN 300 TO DECIDE IF A RE-EVAL NEEDS A TRANSFER.
029600      05  WS-NEW-SERVICE            PIC X(3)  VALUE SPACE.
029700      05  WS-NEW-COMPLEXITY         PIC X(1)  VALUE SPACE.
029800      05  WS-NEW-POINTS             PIC 9(3)  VALUE ZERO.
029900 
030000* LINKAGE SECTION - THE CALL INTERFACES TO THE TWO SCORING
030100* SUBPROGRAMS.  BOTH PARAMETER AREAS ARE BUILT FRESH FROM THE
030200* CURRENT PATIENT-TRANS-REC BEFORE EACH CALL - NEITHER SUBPROGRAM
030300* IS TRUSTED TO REMEMBER ANYTHING FROM THE PREVIOUS CALL.
030400* NEITHER PARAMETER AREA IS A COPY MEMBER - BOTH ARE SMALL ENOUGH,
030500* AND SPECIFIC ENOUGH TO THIS ONE CALLER/CALLEE PAIR, THAT A SHARED
030600* COPYBOOK WOULD BUY NOTHING.
030700  LINKAGE SECTION.
030800* AGECALC'S INTERFACE - AGE IN, CATEGORY OUT.  SEE AGECALC.CBL.
030900  01  AGECALC-PARMS.
031000      05  AC-AGE-YEARS              PIC 9(3).
031100      05  AC-AGE-CAT                PIC X(1).
031200      05  FILLER                    PIC X(10).
031300 
031400* COMPLXCLC'S INTERFACE - THE SEVEN CARE FLAGS, ISOLATION CLASS,
031500* AGE CATEGORY AND DISEASE CODE IN; POINTS, COMPLEXITY LETTER AND
031600* REQUIRED SERVICE OUT.  SEE COMPLXCLC.CBL FOR THE POINT SCHEDULE.
031700  01  COMPLXCLC-PARMS.
031800*     VENTILATOR/MECHANICAL INTERVENTION FLAG - HIGHEST-WEIGHTED
031900*     REQUIREMENT IN THE POINT SCHEDULE.
032000      05  CC-REQ-VMI                PIC X(1).
032100*     VASOPRESSOR DRIP IN PROGRESS - SECOND-HIGHEST WEIGHT.
032200      05  CC-REQ-VASOPRESSOR        PIC X(1).
032300*     CONTINUOUS CARDIAC/RESP MONITORING REQUIRED.
032400      05  CC-REQ-MONITOR            PIC X(1).
032500*     SUPPLEMENTAL OXYGEN REQUIRED.
032600      05  CC-REQ-O2                 PIC X(1).
032700*     IV MEDICATION SCHEDULE REQUIRED.
032800      05  CC-REQ-IVMED              PIC X(1).
032900*     WOUND/CURATION CARE REQUIRED.
033000      05  CC-REQ-CURATION           PIC X(1).
033100*     OBSERVATION-ONLY, LOWEST WEIGHT ON THE SCHEDULE.
033200      05  CC-REQ-OBSERVATION        PIC X(1).
033300*     ISOLATION CLASS THE PATIENT NEEDS - SEE THE CC-ISOLATION VS.
033400*     ISOLATION-CAP DISTINCTION NOTED BELOW.
033500      05  CC-ISOLATION              PIC X(1).
033600*     "P" OR "A" - PASSED THROUGH FROM AGECALC'S RETURN, NEVER SET
033700*     ANY OTHER WAY IN THIS PROGRAM.
033800      05  CC-AGE-CAT                PIC X(1).
033900*     THE DISEASE CODE OFF THE TRANSACTION RECORD, UNEDITED - ANY
034000*     VALIDATION OF THIS CODE HAPPENS UPSTREAM OF BEDEDIT, NOT HERE.
034100      05  CC-DISEASE                PIC X(3).
034200      05  CC-POINTS               PIC 9(3).
034300      05  CC-COMPLEXITY           PIC X(1).
034400*         THE ONLY COMPLEXITY VALUE THIS PROGRAM ITSELF TESTS - ALL
034500*         OTHERS (H/M/L) ARE JUST CARRIED THROUGH TO THE ASSIGNMENT
034600*         OR QUEUE RECORD WITHOUT A BRANCH ON THEM HERE.
034700          88  CC-COMPLEXITY-NONE         VALUE "N".
034800      05  CC-SERVICE              PIC X(3).
034900      05  FILLER                     PIC X(10).
035000 
035100******************************************************************
035200* PROCEDURE DIVISION.
035300*
035400* TOP-LEVEL SHAPE: HOUSEKEEPING LOADS THE BED TABLE AND PRIMES THE
035500* TRANSACTION READ, THE MAINLINE LOOP PROCESSES ONE TRANSACTION PER
035600* PASS UNTIL THE FEED IS EXHAUSTED, CLEANUP REWRITES THE UPDATED
035700* TABLE IMAGE AND CLOSES EVERYTHING DOWN.  PARA-NAME IS SET AT THE
035800* TOP OF EVERY NUMBERED PARAGRAPH SO THE SYSOUT SNAP IN
035900* 1000-ABEND-RTN ALWAYS SHOWS WHERE THE RUN WAS WHEN IT DIED.
036000******************************************************************
036100  PROCEDURE DIVISION.
036200      PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
036300      PERFORM 100-MAINLINE THRU 100-EXIT
036400              UNTIL NO-MORE-TRANS.
036500      PERFORM 999-CLEANUP THRU 999-EXIT.
036600      MOVE +0 TO RETURN-CODE.
036700      GOBACK.
036800 
036900* 000-HOUSEKEEPING OPENS THE FILES, LOADS THE WHOLE BED NETWORK
037000* INTO BED-TABLE-AREA, AND PRIMES THE TRANSACTION LOOP WITH ITS
037100* FIRST READ.  AN EMPTY TRANSACTION FILE IS TREATED AS AN OPERATOR
037200* ERROR, NOT A CLEAN EARLY EXIT - SOMEONE FORGOT TO DROP THE DAY'S
037300* FEED, AND WE WOULD RATHER ABEND THAN SILENTLY DO NOTHING.
037400  000-HOUSEKEEPING.
037500      MOVE "000-HOUSEKEEPING" TO PARA-NAME.
037600      DISPLAY "******** BEGIN JOB BEDEDIT ********".
037700      INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
037800      PERFORM 800-OPEN-FILES THRU 800-EXIT.
037900      PERFORM 050-LOAD-BED-TABLE THRU 050-EXIT.
038000      PERFORM 900-READ-PATTRANS THRU 900-EXIT.
038100      IF NO-MORE-TRANS
038200          MOVE "EMPTY TRANSACTION FILE" TO ABEND-REASON
038300          GO TO 1000-ABEND-RTN.
038400  000-EXIT.
038500      EXIT.
038600 
038700* 050-LOAD-BED-TABLE BRINGS THE ENTIRE NETWORK'S BED MASTER INTO
038800* MEMORY BEFORE THE FIRST TRANSACTION IS TOUCHED.  THE WHOLE-NETWORK
038900* APPROACH ONLY WORKS BECAUSE THE TABLE IS SMALL AND FIXED (62 BEDS,
039000* BEDTABL'S 200-ENTRY CEILING) - A TRUE PATIENT MASTER WOULD NEVER
039100* BE HANDLED THIS WAY.
039200  050-LOAD-BED-TABLE.
039300      MOVE "050-LOAD-BED-TABLE" TO PARA-NAME.
039400      MOVE ZERO TO BED-COUNT.
039500      PERFORM 055-READ-ONE-BED THRU 055-EXIT
039600              UNTIL NO-MORE-BEDS.
039700  050-EXIT.
039800      EXIT.
039900 
040000* 055-READ-ONE-BED COPIES ONE BEDMSTR RECORD INTO THE NEXT FREE
040100* SLOT OF BED-TABLE-AREA.  THE TABLE'S ORDER IS EXACTLY BEDMSTR'S
040200* ORDER (HOSPITAL-ID, BED-ID, AS LOADED BY BEDINIT AND MAINTAINED
040300* BY BEDUPDT) - NOTHING IN THIS PROGRAM RE-SORTS IT.
040400  055-READ-ONE-BED.
040500      READ BEDMSTR INTO BEDMSTR-REC
040600          AT END MOVE "N" TO MORE-BEDS-SW
040700          GO TO 055-EXIT
040800      END-READ.
040900      ADD 1 TO BED-COUNT.
041000*     FIELD-BY-FIELD, NOT A GROUP MOVE - BEDMSTR-REC'S GROUP-LEVEL
041100*     LAYOUT AND BED-ENTRY'S TABLE-ROW LAYOUT DO NOT MATCH BYTE FOR
041200*     BYTE, SO EACH FIELD IS MOVED BY NAME.
041300      MOVE HOSPITAL-ID  IN BEDMSTR-REC TO HOSPITAL-ID-T (BED-COUNT).
041400      MOVE BED-ID        IN BEDMSTR-REC TO BED-ID-T (BED-COUNT).
041500      MOVE WARD-ID                       TO WARD-ID-T (BED-COUNT).
041600      MOVE SERVICE       IN BEDMSTR-REC TO SERVICE-T (BED-COUNT).
041700      MOVE BED-STATE                     TO BED-STATE-T (BED-COUNT).
041800      MOVE WARD-SEX                      TO WARD-SEX-T (BED-COUNT).
041900      MOVE AGE-CAT        IN BEDMSTR-REC TO AGE-CAT-T (BED-COUNT).
042000      MOVE ISOLATION-CAP                 TO ISOLATION-CAP-T (BED-COUNT).
042100      MOVE PATIENT-ID     IN BEDMSTR-REC TO PATIENT-ID-T (BED-COUNT).
042200  055-EXIT.
042300      EXIT.
042400 
042500* 100-MAINLINE IS THE ONE PASS-PER-TRANSACTION DRIVER.  TRANS-TYPE
042600* ON THE INCOMING RECORD IS THE ONLY FORK - A TRANSACTION IS EITHER
042700* A BRAND-NEW ADMISSION OR A RE-EVALUATION OF SOMEONE ALREADY IN A
042800* BED, AND THOSE TWO CASES SHARE NO LOGIC BEYOND THE TWO CALLS TO
042900* AGECALC/COMPLXCLC.
043000  100-MAINLINE.
043100      MOVE "100-MAINLINE" TO PARA-NAME.
043200      IF TRANS-NEW-ADMIT
043300          PERFORM 200-PROCESS-NEW-ADMIT THRU 200-EXIT
043400      ELSE
043500          PERFORM 300-PROCESS-REEVAL THRU 300-EXIT.
043600      PERFORM 900-READ-PATTRANS THRU 900-EXIT.
043700  100-EXIT.
043800      EXIT.
043900 
044000* 200-PROCESS-NEW-ADMIT SCORES A BRAND-NEW PATIENT AND EITHER
044100* SETTLES THEM AS "NO HOSPITALIZATION NEEDED" ON THE SPOT OR DROPS
044200* A CANDIDATE ON THE QUEUE FOR BEDUPDT TO ASSIGN AFTER THE SORT.
044300* THERE IS NO BED SEARCH IN THIS PROGRAM AT ALL - BEDEDIT ONLY
044400* SCORES AND QUEUES, BEDUPDT IS WHERE THE ACTUAL BED GETS PICKED.
044500  200-PROCESS-NEW-ADMIT.
044600      MOVE "200-PROCESS-NEW-ADMIT" TO PARA-NAME.
044700      ADD 1 TO NEW-ADMITS-PROCESSED.
044800*     AGECALC FIRST - COMPLXCLC NEEDS THE RESULTING AGE CATEGORY TO
044900*     DECIDE BETWEEN PED AND MED/CIR WHEN COMPLEXITY COMES OUT LOW.
045000      MOVE AGE-YEARS TO AC-AGE-YEARS.
045100      CALL "AGECALC" USING AGECALC-PARMS.
045200*     BUILD THE SCORING SUBPROGRAM'S PARAMETER AREA FIELD BY FIELD -
045300*     COMPLXCLC-PARMS HAS NO GROUP-LEVEL OVERLAP WITH
045400*     PATIENT-TRANS-REC, SO EVERY FIELD IS MOVED BY NAME.
045500      MOVE REQ-VMI         TO CC-REQ-VMI.
045600      MOVE REQ-VASOPRESSOR TO CC-REQ-VASOPRESSOR.
045700      MOVE REQ-MONITOR     TO CC-REQ-MONITOR.
045800      MOVE REQ-O2          TO CC-REQ-O2.
045900      MOVE REQ-IVMED       TO CC-REQ-IVMED.
046000      MOVE REQ-CURATION    TO CC-REQ-CURATION.
046100      MOVE REQ-OBSERVATION TO CC-REQ-OBSERVATION.
046200      MOVE ISOLATION        TO CC-ISOLATION.
046300      MOVE AC-AGE-CAT        TO CC-AGE-CAT.
046400      MOVE DISEASE           TO CC-DISEASE.
046500      CALL "COMPLXCLC" USING COMPLXCLC-PARMS.
046600*     NO-HOSPITALIZATION SETTLES RIGHT HERE - THERE IS NOTHING FOR
046700*     BEDUPDT TO DO FOR A PATIENT WHO DOESN'T NEED A BED.  EVERY
046800*     OTHER OUTCOME GOES ON THE QUEUE, NEVER STRAIGHT TO
046900*     ASSIGNMENT-FILE, BECAUSE ONLY BEDUPDT KNOWS WHICH BEDS ARE
047000*     STILL FREE AFTER THE WHOLE DAY'S QUEUE IS BUILT AND SORTED.
047100      IF CC-COMPLEXITY-NONE
047200          PERFORM 210-WRITE-NH-ASSIGNMENT THRU 210-EXIT
047300      ELSE
047400          PERFORM 230-SET-HOSP-SEQ THRU 230-EXIT
047500*         A NEW ADMIT HAS NO PRIOR BED TO FREE, SO FROM-BED-ID ON
047600*         THE QUEUE RECORD IS LEFT BLANK - REQ 4902'S FROM-BED-ID
047700*         ONLY MATTERS FOR THE TRANSFER PATH IN 320 BELOW.
047800          MOVE SPACE TO QR-FROM-BED-ID
047900          PERFORM 220-WRITE-QUEUE-RECORD THRU 220-EXIT.
048000  200-EXIT.
048100      EXIT.
048200 
048300* 210-WRITE-NH-ASSIGNMENT RECORDS THE "NO HOSPITALIZATION NEEDED"
048400* OUTCOME DIRECTLY ON ASSIGNMENT-FILE.  BED-ID AND SERVICE ARE LEFT
048500* BLANK BECAUSE NO BED WAS EVER SOUGHT - "NH" ON THE ACTION FIELD
048600* IS WHAT TELLS ANY DOWNSTREAM REPORT THIS ROW ISN'T A REAL BED
048700* ASSIGNMENT.
048800  210-WRITE-NH-ASSIGNMENT.
048900*     PATIENT-ID/HOSPITAL-ID IDENTIFY WHO AND WHERE - CARRIED STRAIGHT
049000*     ACROSS FROM THE TRANSACTION RECORD UNCHANGED.
049100      MOVE PATIENT-ID IN PATIENT-TRANS-REC
049200          TO PATIENT-ID IN ASSIGNMENT-REC.
049300      MOVE HOSPITAL-ID IN PATIENT-TRANS-REC
049400          TO HOSPITAL-ID IN ASSIGNMENT-REC.
049500*     NO BED, NO SERVICE - BLANK, NOT ZERO OR SPACE-FILLED LITERALS
049600*     BORROWED FROM SOME OTHER FIELD, SINCE NONE WAS EVER SOUGHT.
049700      MOVE SPACE TO BED-ID IN ASSIGNMENT-REC.
049800      MOVE SPACE TO SERVICE IN ASSIGNMENT-REC.
049900*     COMPLEXITY/POINTS ARE STILL RECORDED EVEN THOUGH NO BED WAS
050000*     ASSIGNED - A FUTURE AUDIT OF "WHO WAS SCORED BUT NOT ADMITTED"
050100*     NEEDS THIS VALUE ON THE ROW.
050200      MOVE CC-COMPLEXITY                 TO COMPLEXITY.
050300      MOVE CC-POINTS                     TO POINTS.
050400      MOVE "NH"                             TO ACTION.
050500      WRITE ASSIGNMENT-REC.
050600      ADD 1 TO RECORDS-WRITTEN.
050700  210-EXIT.
050800      EXIT.
050900 
051000* 220-WRITE-QUEUE-RECORD BUILDS ONE CANDIDATE ROW FOR THE EXTERNAL
051100* SORT.  REC-TYPE "D" MARKS THIS AS A DEMAND RECORD (AS OPPOSED TO
051200* ANY HOUSEKEEPING ROW A FUTURE REQ MIGHT ADD TO THE SAME FILE).
051300* THE PRIORITY FORMULA IS THE WHOLE POINT OF THIS PARAGRAPH - SEE
051400* THE COMPUTE STATEMENT BELOW FOR HOW URGENCY AND COMPLEXITY
051500* COMBINE INTO ONE SORTABLE VALUE.
051600  220-WRITE-QUEUE-RECORD.
051700*     "D" FOR DEMAND - THE ONLY RECORD TYPE THIS PROGRAM EVER WRITES
051800*     TO QUEUE-FILE.
051900      MOVE "D"                              TO QR-REC-TYPE.
052000*     HOSP-SEQ IS THE SORT'S PRIMARY KEY - SEE 230 BELOW FOR HOW IT'S
052100*     DERIVED FROM THE HOSPITAL-ID.
052200      MOVE WS-HOSP-SEQ                      TO QR-HOSP-SEQ.
052300      MOVE HOSPITAL-ID IN PATIENT-TRANS-REC TO QR-HOSPITAL-ID.
052400      MOVE PATIENT-ID IN PATIENT-TRANS-REC TO QR-PATIENT-ID.
052500*     SERVICE/COMPLEXITY/POINTS ARE COMPLXCLC'S OUTPUT - THESE ARE
052600*     WHAT BEDUPDT MATCHES AGAINST A FREE BED'S OWN SERVICE CODE.
052700      MOVE CC-SERVICE                     TO QR-SERVICE-REQ.
052800      MOVE CC-COMPLEXITY                  TO QR-COMPLEXITY.
052900      MOVE CC-POINTS                      TO QR-POINTS.
053000*     SEX/AGE-CAT/ISOLATION ARE WHAT BEDUPDT'S WARD-SEX AND ISOLATION
053100*     CHECKS NEED AT POP TIME - CARRIED HERE SO BEDUPDT NEVER HAS TO
053200*     RE-READ PATTRANS ITSELF.
053300      MOVE SEX                               TO QR-SEX.
053400      MOVE AC-AGE-CAT                        TO QR-AGE-CAT.
053500      MOVE ISOLATION                         TO QR-ISOLATION.
053600*     URGENT TRANSACTIONS OUTWEIGH EVERY POINT OF COMPLEXITY -
053700*     WEIGHT 2 VS 1 TIMES 10000 DWARFS THE WIDEST POSSIBLE
053800*     COMPLEXITY-POINTS SPREAD (0-115), SO AN URGENT LOW-COMPLEXITY
053900*     PATIENT STILL SORTS AHEAD OF A ROUTINE HIGH-COMPLEXITY ONE.
054000      IF PATIENT-URGENT
054100          MOVE 2 TO WS-TYPE-WEIGHT
054200      ELSE
054300          MOVE 1 TO WS-TYPE-WEIGHT.
054400      COMPUTE WS-PRIORITY-VALUE =
054500              (WS-TYPE-WEIGHT * 10000) + (CC-POINTS * 10) + 0.
054600      MOVE WS-PRIORITY-VALUE                 TO QR-PRIORITY-VALUE.
054700*     ARRIVAL-SEQ IS THE FINAL TIEBREAKER - THE EXTERNAL SORT IS
054800*     ASCENDING ON THIS KEY SO THAT TWO PATIENTS WITH IDENTICAL
054900*     PRIORITY POP IN THE ORDER THEY ARRIVED.
055000      MOVE ARRIVAL-SEQ                       TO QR-ARRIVAL-SEQ.
055100      WRITE QUEUE-REC.
055200      ADD 1 TO QUEUE-RECORDS-WRITTEN.
055300  220-EXIT.
055400      EXIT.
055500 
055600* 230-SET-HOSP-SEQ TRANSLATES THE HOSPITAL-ID INTO THE FIXED
055700* NETWORK ORDER (PMONTT, CALBUCO, LLANHUE) REQ 4960 ADDED TO THE
055800* QUEUE RECORD SO THE EXTERNAL SORT GROUPS CANDIDATES BY HOSPITAL
055900* BEFORE PRIORITY - BEDUPDT POPS THE QUEUE HOSPITAL BY HOSPITAL IN
056000* THIS SAME FIXED ORDER, SO THE TWO MUST AGREE.
056100  230-SET-HOSP-SEQ.
056200      EVALUATE HOSPITAL-ID IN PATIENT-TRANS-REC
056300          WHEN "PMONTT  "
056400              MOVE 1 TO WS-HOSP-SEQ
056500          WHEN "CALBUCO "
056600              MOVE 2 TO WS-HOSP-SEQ
056700          WHEN "LLANHUE "
056800              MOVE 3 TO WS-HOSP-SEQ
056900*         SHOULD NEVER HAPPEN AGAINST A TRANSACTION FEED THAT WAS
057000*         EDITED UPSTREAM, BUT SORT LAST RATHER THAN ABEND IF A BAD
057100*         HOSPITAL-ID EVER SLIPS THROUGH.
057200          WHEN OTHER
057300              MOVE 9 TO WS-HOSP-SEQ
057400      END-EVALUATE.
057500  230-EXIT.
057600      EXIT.
057700 
057800* 300-PROCESS-REEVAL HANDLES A PATIENT ALREADY IN A BED WHOSE
057900* CONDITION HAS CHANGED SINCE ADMISSION.  A RE-EVAL CAN ONLY END
058000* ONE OF THREE WAYS: THE PATIENT IS DISCHARGED (NO LONGER NEEDS
058100* HOSPITALIZATION), TRANSFERRED (NEEDS A DIFFERENT SERVICE THAN
058200* THE BED THEY'RE CURRENTLY IN), OR LEFT ALONE (STILL FITS THEIR
058300* CURRENT BED - NO ACTION AT ALL, NOT EVEN A ROW ON ASSIGNMENT-FILE).
058400  300-PROCESS-REEVAL.
058500      MOVE "300-PROCESS-REEVAL" TO PARA-NAME.
058600      PERFORM 305-FIND-CURRENT-BED THRU 305-EXIT.
058700*     A RE-EVAL THAT CAN'T BE MATCHED TO A BED (WRONG BED-ID, OR THE
058800*     PATIENT-ID ON THE BED NO LONGER MATCHES) IS A DATA PROBLEM
058900*     UPSTREAM, NOT SOMETHING THIS STEP CAN FIX - REJECT AND COUNT
059000*     IT RATHER THAN GUESS.
059100      IF NOT WS-BED-FOUND
059200          ADD 1 TO REEVALS-REJECTED
059300      ELSE
059400          ADD 1 TO REEVALS-PROCESSED
059500          MOVE AGE-YEARS TO AC-AGE-YEARS
059600          CALL "AGECALC" USING AGECALC-PARMS
059700          MOVE REQ-VMI         TO CC-REQ-VMI
059800          MOVE REQ-VASOPRESSOR TO CC-REQ-VASOPRESSOR
059900          MOVE REQ-MONITOR     TO CC-REQ-MONITOR
060000          MOVE REQ-O2          TO CC-REQ-O2
060100          MOVE REQ-IVMED       TO CC-REQ-IVMED
060200          MOVE REQ-CURATION    TO CC-REQ-CURATION
060300          MOVE REQ-OBSERVATION TO CC-REQ-OBSERVATION
060400          MOVE ISOLATION        TO CC-ISOLATION
060500          MOVE AC-AGE-CAT        TO CC-AGE-CAT
060600          MOVE DISEASE           TO CC-DISEASE
060700          CALL "COMPLXCLC" USING COMPLXCLC-PARMS
060800          MOVE CC-SERVICE     TO WS-NEW-SERVICE
060900          MOVE CC-COMPLEXITY  TO WS-NEW-COMPLEXITY
061000          MOVE CC-POINTS      TO WS-NEW-POINTS
061100*         RE-SCORED TO NO COMPLEXITY AT ALL - THE PATIENT HAS
061200*         IMPROVED ENOUGH TO LEAVE THE BED ENTIRELY.
061300          IF CC-COMPLEXITY-NONE
061400              PERFORM 310-APPLY-DISCHARGE THRU 310-EXIT
061500          ELSE
061600*             STILL NEEDS HOSPITALIZATION - BUT ONLY ACT IF THE
061700*             REQUIRED SERVICE CHANGED.  A RE-EVAL WHOSE SERVICE
061800*             STAYS THE SAME (EVEN IF THE POINT TOTAL SHIFTED)
061900*             NEEDS NO TRANSFER, SO WE LEAVE THE BED EXACTLY AS IT
062000*             WAS - THIS IS THE SILENT "STILL FITS" CASE.
062100              IF WS-NEW-SERVICE NOT EQUAL TO SERVICE-T (WS-TABLE-IDX)
062200                  PERFORM 320-APPLY-TRANSFER THRU 320-EXIT.
062300  300-EXIT.
062400      EXIT.
062500 
062600* 305-FIND-CURRENT-BED LOCATES THE BED HOLDING THIS PATIENT TODAY.
062700* SEARCH ALL WORKS BECAUSE BED-ENTRY IS LOADED IN BEDMSTR'S
062800* HOSPITAL-ID/BED-ID SORT ORDER (SEE 050/055 ABOVE) AND BEDTABL
062900* DECLARES THE TABLE KEYED ON THOSE SAME TWO FIELDS.  THE
063000* PATIENT-ID CHECK AFTER THE KEY MATCH GUARDS AGAINST A STALE
063100* TRANSACTION REFERRING TO A BED THAT HAS SINCE BEEN REASSIGNED TO
063200* SOMEONE ELSE.
063300  305-FIND-CURRENT-BED.
063400      MOVE "N" TO WS-BED-FOUND-SW.
063500      SEARCH ALL BED-ENTRY
063600          AT END
063700              MOVE "N" TO WS-BED-FOUND-SW
063800          WHEN HOSPITAL-ID-T (BED-IDX) =
063900                  HOSPITAL-ID IN PATIENT-TRANS-REC
064000           AND BED-ID-T (BED-IDX)      = CURRENT-BED-ID
064100              MOVE BED-IDX          TO WS-TABLE-IDX
064200              IF PATIENT-ID-T (WS-TABLE-IDX) =
064300                      PATIENT-ID IN PATIENT-TRANS-REC
064400                  MOVE "Y" TO WS-BED-FOUND-SW
064500              ELSE
064600                  MOVE "N" TO WS-BED-FOUND-SW.
064700  305-EXIT.
064800      EXIT.
064900 
065000* 310-APPLY-DISCHARGE FREES THE BED AND WRITES THE "DI" ACTION
065100* ROW.  "AS" (AVAILABLE-SOILED) IS THE BED STATE A DISCHARGE LEAVES
065200* BEHIND, NOT "FR" DIRECTLY - HOUSEKEEPING HAS TO TURN THE ROOM
065300* OVER BEFORE THE BED CAN TAKE A NEW PATIENT, AND THAT TURNOVER IS
065400* TRACKED ELSEWHERE, NOT IN THIS STEP.
065500  310-APPLY-DISCHARGE.
065600      MOVE "AS" TO BED-STATE-T (WS-TABLE-IDX).
065700*     A DISCHARGE MAY LEAVE A WARD EMPTY OF ONE SEX - CHECK AND
065800*     CLEAR THE WARD-SEX RESTRICTION IF SO, SO THE NEXT ADMIT OF
065900*     EITHER SEX CAN BE PLACED THERE.
066000      PERFORM 330-RELEASE-WARD-SEX-IF-LAST THRU 330-EXIT.
066100*     IDENTIFY WHO IS LEAVING AND FROM WHICH BED/HOSPITAL.
066200      MOVE PATIENT-ID IN PATIENT-TRANS-REC
066300          TO PATIENT-ID IN ASSIGNMENT-REC.
066400      MOVE HOSPITAL-ID IN PATIENT-TRANS-REC
066500          TO HOSPITAL-ID IN ASSIGNMENT-REC.
066600      MOVE BED-ID-T (WS-TABLE-IDX) TO BED-ID IN ASSIGNMENT-REC.
066700*     SERVICE ON A DISCHARGE ROW IS THE BED'S OLD SERVICE, NOT ANY
066800*     NEW ONE - THERE IS NO "NEW SERVICE" FOR A PATIENT WHO IS
066900*     LEAVING, SO WS-NEW-SERVICE IS NOT USED HERE AT ALL.
067000      MOVE SERVICE-T (WS-TABLE-IDX) TO SERVICE IN ASSIGNMENT-REC.
067100      MOVE WS-NEW-COMPLEXITY                TO COMPLEXITY.
067200      MOVE WS-NEW-POINTS                    TO POINTS.
067300      MOVE "DI"                             TO ACTION.
067400      WRITE ASSIGNMENT-REC.
067500      ADD 1 TO RECORDS-WRITTEN.
067600  310-EXIT.
067700      EXIT.
067800 
067900* 320-APPLY-TRANSFER MARKS THE OLD BED PENDING-TRANSFER (NOT FREED
068000* YET - THE PATIENT IS STILL PHYSICALLY IN IT UNTIL BEDUPDT MOVES
068100* THEM) AND QUEUES A NEW CANDIDATE RECORD FOR THE DIFFERENT SERVICE
068200* THEY NOW NEED.  REQ 4902 ADDED FROM-BED-ID SO BEDUPDT KNOWS WHICH
068300* BED TO FREE ONCE IT PLACES THE PATIENT IN THE NEW ONE.
068400  320-APPLY-TRANSFER.
068500*     "PT" (PENDING TRANSFER) - THE BED IS NOT YET FREE, THE PATIENT
068600*     PHYSICALLY REMAINS UNTIL BEDUPDT MOVES THEM TO THEIR NEW BED.
068700      MOVE "PT" TO BED-STATE-T (WS-TABLE-IDX).
068800      MOVE PATIENT-ID IN PATIENT-TRANS-REC
068900          TO PATIENT-ID IN ASSIGNMENT-REC.
069000      MOVE HOSPITAL-ID IN PATIENT-TRANS-REC
069100          TO HOSPITAL-ID IN ASSIGNMENT-REC.
069200*     THE OLD BED-ID GOES ON THE ASSIGNMENT ROW, BUT THE NEW SERVICE
069300*     (NOT THE OLD ONE) - THIS ROW RECORDS WHERE THEY'RE LEAVING
069400*     FROM AND WHAT THEY NOW NEED, NOT WHERE THEY'RE GOING.
069500      MOVE BED-ID-T (WS-TABLE-IDX) TO BED-ID IN ASSIGNMENT-REC.
069600      MOVE WS-NEW-SERVICE TO SERVICE IN ASSIGNMENT-REC.
069700      MOVE WS-NEW-COMPLEXITY                TO COMPLEXITY.
069800      MOVE WS-NEW-POINTS                    TO POINTS.
069900      MOVE "TR"                             TO ACTION.
070000      WRITE ASSIGNMENT-REC.
070100      ADD 1 TO RECORDS-WRITTEN.
070200*     QUEUE A CANDIDATE ROW FOR THE NEW BED, CARRYING THE OLD
070300*     BED-ID FORWARD AS FROM-BED-ID SO BEDUPDT KNOWS WHAT TO FREE
070400*     ONCE THE TRANSFER ACTUALLY HAPPENS.
070500      PERFORM 230-SET-HOSP-SEQ THRU 230-EXIT.
070600      MOVE BED-ID-T (WS-TABLE-IDX)           TO QR-FROM-BED-ID.
070700      PERFORM 220-WRITE-QUEUE-RECORD THRU 220-EXIT.
070800  320-EXIT.
070900      EXIT.
071000 
071100* 330-RELEASE-WARD-SEX-IF-LAST DECIDES WHETHER A WARD-SEX
071200* RESTRICTION SHOULD SURVIVE A DISCHARGE.  IF ANY OTHER OCCUPIED
071300* BED REMAINS IN THE SAME WARD, THE RESTRICTION STAYS - OTHERWISE
071400* THE WARD IS NOW EMPTY AND THE RESTRICTION IS LIFTED SO THE NEXT
071500* ADMIT OF EITHER SEX CAN GO THERE.
071600  330-RELEASE-WARD-SEX-IF-LAST.
071700      MOVE "N" TO WS-OTHER-OCCUPANT-SW.
071800      PERFORM 335-SCAN-WARD THRU 335-EXIT
071900              VARYING WS-SCAN-IDX FROM 1 BY 1
072000              UNTIL WS-SCAN-IDX > BED-COUNT
072100              OR WS-OTHER-OCCUPANT-FOUND.
072200      IF NOT WS-OTHER-OCCUPANT-FOUND
072300          PERFORM 340-CLEAR-WARD-SEX THRU 340-EXIT
072400                  VARYING WS-SCAN-IDX FROM 1 BY 1
072500                  UNTIL WS-SCAN-IDX > BED-COUNT.
072600  330-EXIT.
072700      EXIT.
072800 
072900* 335-SCAN-WARD CHECKS ONE TABLE ENTRY FOR A STILL-OCCUPIED BED IN
073000* THE SAME WARD AS THE BED JUST DISCHARGED.  A FULL TABLE SCAN,
073100* NOT A SEARCH - THE TABLE IS ONLY KEYED ON HOSPITAL-ID/BED-ID, NOT
073200* ON WARD-ID, SO THERE IS NO FASTER WAY TO FIND EVERY BED IN A
073300* GIVEN WARD.
073400  335-SCAN-WARD.
073500      IF HOSPITAL-ID-T (WS-SCAN-IDX) = HOSPITAL-ID-T (WS-TABLE-IDX)
073600       AND WARD-ID-T (WS-SCAN-IDX)   = WARD-ID-T (WS-TABLE-IDX)
073700       AND WS-SCAN-IDX NOT EQUAL TO WS-TABLE-IDX
073800       AND BED-OCCUPIED-LIKE-T (WS-SCAN-IDX)
073900          MOVE "Y" TO WS-OTHER-OCCUPANT-SW.
074000  335-EXIT.
074100      EXIT.
074200 
074300* 340-CLEAR-WARD-SEX BLANKS THE WARD-SEX RESTRICTION ON EVERY BED
074400* IN THE NOW-EMPTY WARD.  RUNS ONLY WHEN 335'S SCAN FOUND NOBODY
074500* ELSE STILL OCCUPYING THE WARD.
074600  340-CLEAR-WARD-SEX.
074700      IF HOSPITAL-ID-T (WS-SCAN-IDX) = HOSPITAL-ID-T (WS-TABLE-IDX)
074800       AND WARD-ID-T (WS-SCAN-IDX)   = WARD-ID-T (WS-TABLE-IDX)
074900          MOVE SPACE TO WARD-SEX-T (WS-SCAN-IDX).
075000  340-EXIT.
075100      EXIT.
075200 
075300* 800-OPEN-FILES OPENS ALL FIVE FILES THIS STEP TOUCHES.  BEDMSTR
075400* AND PATTRANS ARE INPUT, THE OTHER THREE ARE OUTPUT - THIS STEP
075500* NEVER REWRITES BEDMSTR IN PLACE, IT WRITES A FRESH BEDWORK COPY
075600* FOR BEDUPDT TO PICK UP LATER.
075700  800-OPEN-FILES.
075800      MOVE "800-OPEN-FILES" TO PARA-NAME.
075900      OPEN INPUT BEDMSTR, PATTRANS.
076000      OPEN OUTPUT BEDWORK, ASSIGN-FILE, QUEUE-FILE, SYSOUT.
076100  800-EXIT.
076200      EXIT.
076300 
076400* 850-CLOSE-FILES CLOSES EVERYTHING OPENED IN 800, NORMAL END OR
076500* ABEND ALIKE - 1000-ABEND-RTN PERFORMS THIS TOO SO PARTIAL OUTPUT
076600* IS FLUSHED BEFORE THE JOB DIES.
076700  850-CLOSE-FILES.
076800      MOVE "850-CLOSE-FILES" TO PARA-NAME.
076900      CLOSE BEDMSTR, PATTRANS, BEDWORK, ASSIGN-FILE, QUEUE-FILE, SYSOUT.
077000  850-EXIT.
077100      EXIT.
077200 
077300* 900-READ-PATTRANS IS THE MAIN INPUT LOOP'S ONLY READ.  GO TO
077400* 900-EXIT ON END OF FILE RATHER THAN FALLING THROUGH, SINCE THE
077500* ADD BELOW MUST NOT COUNT A RECORD THAT WAS NEVER ACTUALLY READ.
077600  900-READ-PATTRANS.
077700      READ PATTRANS
077800          AT END MOVE "N" TO MORE-TRANS-SW
077900          GO TO 900-EXIT
078000      END-READ.
078100      ADD 1 TO RECORDS-READ.
078200  900-EXIT.
078300      EXIT.
078400 
078500* 999-CLEANUP IS THE STEP'S LAST PARAGRAPH - IT FLUSHES THE
078600* IN-MEMORY BED TABLE BACK OUT TO BEDWORK (EVERY ENTRY, NOT JUST
078700* THE ONES TOUCHED THIS RUN, SINCE BEDUPDT EXPECTS A COMPLETE
078800* NETWORK SNAPSHOT), CLOSES FILES, AND PRINTS THE RUN TOTALS THAT
078900* OPERATIONS CHECKS EACH NIGHT AGAINST THE PRIOR RUN.
079000  999-CLEANUP.
079100      MOVE "999-CLEANUP" TO PARA-NAME.
079200      PERFORM 950-REWRITE-BED-TABLE THRU 950-EXIT
079300              VARYING WS-TABLE-IDX FROM 1 BY 1
079400              UNTIL WS-TABLE-IDX > BED-COUNT.
079500      PERFORM 850-CLOSE-FILES THRU 850-EXIT.
079600      DISPLAY "** TRANSACTIONS READ **".
079700      DISPLAY RECORDS-READ.
079800      DISPLAY "** NEW ADMITS PROCESSED **".
079900      DISPLAY NEW-ADMITS-PROCESSED.
080000      DISPLAY "** RE-EVALS PROCESSED **".
080100      DISPLAY REEVALS-PROCESSED.
080200      DISPLAY "** RE-EVALS REJECTED **".
080300      DISPLAY REEVALS-REJECTED.
080400      DISPLAY "** QUEUE RECORDS WRITTEN **".
080500      DISPLAY QUEUE-RECORDS-WRITTEN.
080600      DISPLAY "******** NORMAL END OF JOB BEDEDIT ********".
080700  999-EXIT.
080800      EXIT.
080900 
081000* 950-REWRITE-BED-TABLE MOVES ONE TABLE ENTRY BACK INTO BEDMSTR-REC
081100* LAYOUT AND WRITES IT TO BEDWORK.  FIELD-BY-FIELD, NOT A GROUP
081200* MOVE - THE TABLE ENTRY (BEDTABL.CPY) AND THE MASTER RECORD
081300* (BEDMSTR.CPY) ARE SEPARATE LAYOUTS THAT HAPPEN TO CARRY THE SAME
081400* DATA, SO THEY DO NOT LINE UP BYTE FOR BYTE.
081500  950-REWRITE-BED-TABLE.
081600      MOVE HOSPITAL-ID-T (WS-TABLE-IDX)   TO HOSPITAL-ID  IN BEDMSTR-REC.
081700      MOVE BED-ID-T (WS-TABLE-IDX)        TO BED-ID       IN BEDMSTR-REC.
081800      MOVE WARD-ID-T (WS-TABLE-IDX)       TO WARD-ID.
081900      MOVE SERVICE-T (WS-TABLE-IDX)       TO SERVICE      IN BEDMSTR-REC.
082000      MOVE BED-STATE-T (WS-TABLE-IDX)     TO BED-STATE.
082100      MOVE WARD-SEX-T (WS-TABLE-IDX)      TO WARD-SEX.
082200      MOVE AGE-CAT-T (WS-TABLE-IDX)       TO AGE-CAT      IN BEDMSTR-REC.
082300      MOVE ISOLATION-CAP-T (WS-TABLE-IDX) TO ISOLATION-CAP.
082400      MOVE PATIENT-ID-T (WS-TABLE-IDX)    TO PATIENT-ID   IN BEDMSTR-REC.
082500      WRITE BEDWORK-OUT-REC FROM BEDMSTR-REC.
082600      ADD 1 TO RECORDS-WRITTEN.
082700  950-EXIT.
082800      EXIT.
082900 
083000* 1000-ABEND-RTN IS REACHED ONLY BY A GO TO FROM AN UNRECOVERABLE
083100* FILE-STATUS CHECK ELSEWHERE IN THE PROGRAM (SEE THE ABENDREC
083200* COPY COMMENT ABOVE).  IT SNAPS THE BAD FILE STATUS TO SYSOUT,
083300* CLOSES WHAT IT CAN, AND FORCES A DIVIDE-BY-ZERO TO GET AN SOC7
083400* IN THE JOB LOG FOR THE OPERATOR TO SEE IMMEDIATELY - THIS SHOP'S
083500* STANDARD WAY OF FORCING AN ABEND CODE FROM COBOL ITSELF.
083600  1000-ABEND-RTN.
083700      WRITE SYSOUT-REC FROM ABEND-REC.
083800      PERFORM 850-CLOSE-FILES THRU 850-EXIT.
083900      DISPLAY "*** ABNORMAL END OF JOB- BEDEDIT ***" UPON CONSOLE.
084000      DIVIDE ZERO-VAL INTO ONE-VAL.
