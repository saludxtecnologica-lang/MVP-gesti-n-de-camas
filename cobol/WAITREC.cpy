000100*******************************************************************
000200* COPYBOOK  WAITREC
000300* WAITING-LIST OUTPUT RECORD - WRITTEN BY BEDUPDT WHEN THE BED
000400* CANDIDATE SEARCH COMES UP EMPTY FOR A QUEUED PATIENT.  RECORDS
000500* ARE WRITTEN IN POP ORDER SO THE FIRST RECORD PER HOSPITAL IS
000600* THE HIGHEST-PRIORITY PATIENT STILL WAITING.
000700*
000800* MAINT HISTORY
000900*   01/09/88  JS   ORIGINAL LAYOUT
001000*******************************************************************
001100  01  WAITLIST-REC.
001200      05  PATIENT-ID                PIC X(10).
001300      05  HOSPITAL-ID                 PIC X(8).
001400      05  SERVICE-REQ                  PIC X(3).
001500      05  PRIORITY                      PIC 9(5).
001600      05  ARRIVAL-SEQ                    PIC 9(5).
001700      05  FILLER                          PIC X(9).
