000100  IDENTIFICATION DIVISION.
000200  PROGRAM-ID.  AGECALC.
000300  AUTHOR. R. DELACRUZ.
000400  INSTALLATION. COBOL DEVELOPMENT CENTER.
000500  DATE-WRITTEN. 01/09/88.
000600  DATE-COMPILED. 01/09/88.
000700  SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          ONE-PURPOSE UTILITY SUBPROGRAM.  GIVEN A PATIENT'S AGE
001300*          IN WHOLE YEARS, RETURNS THE BED-ASSIGNMENT AGE CATEGORY
001400*          (ADULT OR PEDIATRIC).  CALLED FROM BEDEDIT FOR EVERY
001500*          TRANSACTION, NEW ADMISSION OR RE-EVALUATION.
001600*
001700*          THRESHOLD IS FIXED BY THE NETWORK'S ADMISSIONS POLICY -
001800*          UNDER 15 YEARS OLD IS PEDIATRIC, 15 AND OVER IS ADULT.
001900*
002000******************************************************************
002100*
002200* MAINT HISTORY
002300*   01/09/88  JS   ORIGINAL SUBPROGRAM - CUT FROM DALYEDIT TO
002400*                  SHARE WITH THE RE-EVALUATION PASS
002500*   04/03/98  TGD  Y2K SWEEP - NO DATE FIELDS, NO CHANGE REQUIRED
002600*   08/11/14  RFD  REQ 4471 - THRESHOLD MOVED FROM 18 TO 15 PER
002700*                  PEDIATRICS COMMITTEE REVIEW
002800*   02/20/19  LMK  REQ 5820 - ADDED WS-AGE-WORK REDEFINES FOR THE
002900*                  AUDIT TRACE DISPLAY BELOW
003000*
003100******************************************************************
003200 
003300  ENVIRONMENT DIVISION.
003400  CONFIGURATION SECTION.
003500  SOURCE-COMPUTER. IBM-390.
003600  OBJECT-COMPUTER. IBM-390.
003700 
003800  DATA DIVISION.
003900  FILE SECTION.
004000 
004100  WORKING-STORAGE SECTION.
004200* WORKING-STORAGE IS KEPT DELIBERATELY SMALL.  THIS IS A ONE-CALL
004300* UTILITY, NOT A FILE-PROCESSING PROGRAM - THE ONLY "RECORD" IT EVER
004400* SEES IS THE PARAMETER LIST HANDED IN BY THE CALLER.
004500  01  MISC-FIELDS.
004600*     WS-AGE-WORK HOLDS THE CALLER'S AC-AGE-YEARS VALUE FOR THE
004700*     DURATION OF ONE CALL.  WE DO NOT TRUST LINKAGE FIELDS IN
004800*     ARITHMETIC COMPARES - COPY IT LOCAL FIRST.
004900      05  WS-AGE-WORK              PIC 9(3) VALUE ZERO.
005000*     TENS/ONES SPLIT - REQ 5820'S AUDIT TRACE DISPLAYS THE AGE
005100*     DIGIT BY DIGIT ON THE SYSOUT SNAP WHEN WS-TRACE-LINE IS SET.
005200      05  WS-AGE-WORK-PARTS REDEFINES WS-AGE-WORK.
005300          10  WS-AGE-TENS              PIC 9(2).
005400          10  WS-AGE-ONES              PIC 9(1).
005500*     THE PEDIATRICS COMMITTEE'S CUTOFF, IN WHOLE YEARS.  KEPT AS A
005600*     WORKING-STORAGE CONSTANT, NOT A LITERAL IN THE IF BELOW, SO THE
005700*     NEXT REQ THAT MOVES IT ONLY TOUCHES THIS ONE VALUE CLAUSE.
005800      05  WS-PEDIATRIC-THRESHOLD    PIC 9(3) VALUE 015.
005900*     DISPLAY-FORM VIEW OF THE THRESHOLD FOR THE SAME AUDIT TRACE -
006000*     REQ 5820 WANTED THE CUTOFF ITSELF ON THE SNAP LINE, NOT JUST
006100*     THE CALLER'S AGE.
006200      05  WS-THRESHOLD-DISPLAY REDEFINES WS-PEDIATRIC-THRESHOLD
006300                                    PIC X(3).
006400*     ZERO-SUPPRESSED EDIT VIEW OF THE AGE - USED ONLY WHEN THE TRACE
006500*     LINE IS BUILT, SO A ONE-DIGIT AGE DOESN'T PRINT WITH LEADING
006600*     ZEROS ON THE SYSOUT SNAP.
006700      05  WS-AGE-EDIT REDEFINES WS-AGE-WORK
006800                                    PIC ZZ9.
006900*     RUN-LIFE COUNTERS.  THESE ARE NOT RESET BETWEEN CALLS - THE
007000*     CALLING PROGRAM'S JOB STEP OWNS THE LOAD MODULE FOR THE WHOLE
007100*     RUN, SO THE COUNTS ACCUMULATE ACROSS EVERY CALL IN THE STEP.
007200      05  WS-CALL-COUNT             PIC S9(7) COMP VALUE ZERO.
007300      05  WS-PEDIATRIC-COUNT        PIC S9(7) COMP VALUE ZERO.
007400      05  WS-ADULT-COUNT            PIC S9(7) COMP VALUE ZERO.
007500*     SET TO "Y" ONLY WHEN A FUTURE AUDIT PASS WANTS THE SNAP LINE -
007600*     NOT WIRED TO ANY SWITCH YET, HELD OVER FROM REQ 5820'S DESIGN.
007700      05  WS-TRACE-LINE             PIC X(1) VALUE SPACE.
007800      05  FILLER                    PIC X(20) VALUE SPACE.
007900 
008000* LINKAGE SECTION - THE ENTIRE INTERFACE CONTRACT WITH BEDEDIT.
008100* AC-AGE-YEARS COMES IN, AC-AGE-CAT GOES BACK.  NOTHING ELSE CROSSES
008200* THE CALL BOUNDARY.
008300  LINKAGE SECTION.
008400  01  AGECALC-PARMS.
008500      05  AC-AGE-YEARS              PIC 9(3).
008600      05  AC-AGE-CAT                PIC X(1).
008700      05  FILLER                    PIC X(10).
008800 
008900******************************************************************
009000* PROCEDURE DIVISION.
009100*
009200* ONLY TWO PARAGRAPHS - THIS IS A SUBPROGRAM, NOT A BATCH DRIVER.
009300* THERE IS NO OPEN/CLOSE, NO AT-END LOOP.  ONE CALL IN, ONE GOBACK
009400* OUT, EVERY TIME.
009500******************************************************************
009600  PROCEDURE DIVISION USING AGECALC-PARMS.
009700* 000-HOUSEKEEPING IS THE ENTRY POINT.  IT BUMPS THE CALL COUNTER,
009800* STAGES THE CALLER'S AGE INTO WORKING-STORAGE, HANDS OFF TO THE
009900* CATEGORY LOGIC, AND RETURNS CONTROL TO BEDEDIT.
010000  000-HOUSEKEEPING.
010100*     COUNT EVERY CALL - THIS IS THE ONLY RUN STATISTIC THIS
010200*     SUBPROGRAM KEEPS, AND NOBODY DISPLAYS IT TODAY.  LEFT IN
010300*     PLACE IN CASE A FUTURE SYSOUT SNAP WANTS IT.
010400      ADD +1 TO WS-CALL-COUNT.
010500*     COPY THE LINKAGE VALUE LOCAL BEFORE COMPARING IT - SEE THE
010600*     WS-AGE-WORK COMMENT ABOVE.
010700      MOVE AC-AGE-YEARS TO WS-AGE-WORK.
010800      PERFORM 100-DETERMINE-AGE-CAT THRU 100-EXIT.
010900      GOBACK.
011000 
011100* 100-DETERMINE-AGE-CAT APPLIES THE PEDIATRICS COMMITTEE'S SINGLE
011200* CUTOFF.  UNDER THE THRESHOLD IS PEDIATRIC, AT OR OVER IS ADULT -
011300* THERE IS NO THIRD CATEGORY AND NO BOUNDARY SPECIAL CASE, PER REQ
011400* 4471'S REVIEW.
011500  100-DETERMINE-AGE-CAT.
011600      IF WS-AGE-WORK < WS-PEDIATRIC-THRESHOLD
011700*         STRICTLY LESS THAN THE CUTOFF - PEDIATRIC BED RULES APPLY
011800*         DOWNSTREAM IN BEDEDIT'S WARD-SEX AND ISOLATION CHECKS.
011900          MOVE "P" TO AC-AGE-CAT
012000          ADD +1 TO WS-PEDIATRIC-COUNT
012100      ELSE
012200*         AT OR ABOVE THE CUTOFF - ADULT BED RULES APPLY.
012300          MOVE "A" TO AC-AGE-CAT
012400          ADD +1 TO WS-ADULT-COUNT.
012500  100-EXIT.
012600      EXIT.
