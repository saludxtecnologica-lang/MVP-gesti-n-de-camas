000100*******************************************************************
000200* COPYBOOK  ABENDREC
000300* SYSOUT TRACE/ABEND RECORD.  PARA-NAME IS KEPT CURRENT BY EVERY
000400* PARAGRAPH SO THE DUMP SHOWS WHERE THE JOB WAS WHEN IT DIED.
000500* WRITTEN VIA "WRITE SYSOUT-REC FROM ABEND-REC" JUST LIKE THE OLD
000600* DALYEDIT/DALYUPDT JOBS.
000700*
000800* MAINT HISTORY
000900*   01/09/88  JS   ORIGINAL LAYOUT
001000*   03/11/24  RFD  REQ 6015 - ZERO-VAL/ONE-VAL WERE MISSING FROM THIS
001100*                  COPYBOOK - EVERY 1000-ABEND-RTN IN THE SUITE DOES
001200*                  "DIVIDE ZERO-VAL INTO ONE-VAL" TO FORCE THE SOC7,
001300*                  BUT NOTHING DECLARED THE TWO FIELDS.  ADDED BELOW.
001400*******************************************************************
001500  01  ABEND-REC.
001600      05  FILLER                   PIC X(1)  VALUE SPACE.
001700      05  PARA-NAME                PIC X(31) VALUE SPACE.
001800      05  FILLER                   PIC X(1)  VALUE SPACE.
001900      05  ABEND-REASON             PIC X(40) VALUE SPACE.
002000      05  FILLER                   PIC X(1)  VALUE SPACE.
002100      05  EXPECTED-VAL             PIC X(10) VALUE SPACE.
002200      05  FILLER                   PIC X(1)  VALUE SPACE.
002300      05  ACTUAL-VAL               PIC X(10) VALUE SPACE.
002400      05  FILLER                   PIC X(5)  VALUE SPACE.
002500 
002600* FORCED-ABEND DIVISORS - "DIVIDE ZERO-VAL INTO ONE-VAL" AT THE END
002700* OF EVERY 1000-ABEND-RTN BLOWS UP WITH A SIZE ERROR/SOC7 THAT SHOWS
002800* UP CLEARLY ON THE OPERATOR CONSOLE, RATHER THAN JUST A GOBACK WITH
002900* A NONZERO RETURN-CODE THAT CAN GET MISSED IN THE JOB LOG.
003000  01  ABEND-FORCE-VALS.
003100      05  ZERO-VAL                 PIC 9     VALUE ZERO.
003200      05  ONE-VAL                  PIC 9     VALUE 1.
003300      05  FILLER                   PIC X(8)  VALUE SPACE.
