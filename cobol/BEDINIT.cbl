000100  IDENTIFICATION DIVISION.
000200  PROGRAM-ID.  BEDINIT.
000300  AUTHOR. JON SAYLES.
000400  INSTALLATION. COBOL DEVELOPMENT CENTER.
000500  DATE-WRITTEN. 01/09/88.
000600  DATE-COMPILED. 01/09/88.
000700  SECURITY. NON-CONFIDENTIAL.
000800 
000900*******************************************************************
001000*REMARKS.
001100*
001200*          ONE-TIME SETUP JOB.  BUILDS THE FIXED BED MASTER FOR THE
001300*          THREE-HOSPITAL NETWORK (PUERTO MONTT, CALBUCO, LLANQUIHUE)
001400*          FROM THE BLOCK DEFINITIONS BELOW.  RUN ONCE AT NETWORK
001500*          CUTOVER AND AGAIN ONLY IF THE NETWORK PHYSICALLY ADDS OR
001600*          REMOVES BEDS - NOT PART OF THE DAILY CYCLE.
001700*
001800*          OUTPUT FILE PRODUCED    -   BEDMSTR
001900*          DUMP FILE               -   SYSOUT
002000*
002100*          BED COUNTS AND WARD SHAPES COME FROM THE NETWORK PLANNING
002200*          OFFICE'S BED ALLOCATION SHEET, DATED WITH THE CUTOVER.
002300*          DO NOT CHANGE THE BLOCK TABLE BELOW WITHOUT A SIGNED
002400*          CHANGE REQUEST FROM THAT OFFICE.
002500*
002600*          THIS JOB HAS NO OPERATOR-SUPPLIED PARAMETERS AND READS NO
002700*          INPUT FILE - EVERY FACT ABOUT THE NETWORK'S SHAPE IS
002800*          BAKED INTO THE SOURCE ITSELF.  THAT IS DELIBERATE: A BED
002900*          NETWORK CHANGE IS RARE AND SIGNIFICANT ENOUGH THAT IT
003000*          SHOULD GO THROUGH A CODE CHANGE AND A RECOMPILE, NOT A
003100*          PARAMETER CARD SOMEONE COULD GET WRONG AT THE CONSOLE.
003200*
003300*          BLOCK SUMMARY, HOSPITAL BY HOSPITAL (SEE 050 FOR THE
003400*          FULL BUILD) -
003500*            PUERTO MONTT  - UCI 6, UTI 4, MED 10, SURG 6, PED 4 = 30
003600*            CALBUCO       - UCI 2, UTI 2, MED 8,  SURG 2, PED 2 = 16
003700*            LLANQUIHUE    - UCI 2, UTI 2, MED 8,  SURG 2, PED 2 = 16
003800*          NETWORK TOTAL = 62 BEDS, CHECKED AT 999-CLEANUP.
003900*
004000*******************************************************************
004100*
004200* MAINT HISTORY
004300*   01/09/88  JS   ORIGINAL SETUP JOB - NETWORK CUTOVER, 62 BEDS
004400*   04/03/98  TGD  Y2K SWEEP - NO DATE FIELDS, NO CHANGE REQUIRED
004500*   09/30/15  RFD  REQ 4960 - SEQUENCE NUMBER NOW RESTARTS AT 001
004600*                  PER SERVICE BLOCK INSTEAD OF PER WARD, TO MATCH
004700*                  THE BED-ID FORMAT THE BILLING SYSTEM EXPECTS
004800*   11/12/19  LMK  REQ 5701 - ADDED THE 62-BED BALANCE CHECK TO
004900*                  999-CLEANUP AFTER A HAND-EDIT OF THIS SOURCE
005000*                  DROPPED ONE MOVE GROUP AND SHIPPED A 61-BED FILE
005100*                  THAT WASN'T CAUGHT UNTIL THE FIRST DAILY CYCLE RAN
005200*   07/08/23  RFD  REQ 5940 - NO LOGIC CHANGE, COMMENTED EACH BLOCK
005300*                  WITH ITS WARD/BED SHAPE AFTER AN AUDITOR ASKED FOR
005400*                  A READABLE CROSS-CHECK AGAINST THE PLANNING SHEET
005500*                  WITHOUT HAVING TO COUNT MOVE STATEMENTS BY HAND
005600*
005700*******************************************************************
005800 
005900* NO SPECIAL-NAMES NEEDED - THIS JOB PRINTS NOTHING AND TESTS NO
006000* UPSI SWITCH.  SYSOUT IS A DUMP FILE ONLY, WRITTEN TO ONCE IF THE
006100* FINAL BED COUNT COMES OUT WRONG.
006200  ENVIRONMENT DIVISION.
006300  CONFIGURATION SECTION.
006400  SOURCE-COMPUTER. IBM-390.
006500  OBJECT-COMPUTER. IBM-390.
006600* ONE OUTPUT FILE, ONE DUMP FILE - THE SIMPLEST FILE-CONTROL IN THE
006700* WHOLE BED NETWORK SUITE, BEFITTING A JOB THAT RUNS ONCE A DECADE.
006800  INPUT-OUTPUT SECTION.
006900  FILE-CONTROL.
007000*     OUTPUT - ABEND SNAP ONLY, WRITTEN ONLY IF 999-CLEANUP'S BED
007100*     COUNT CHECK FAILS.
007200      SELECT SYSOUT
007300      ASSIGN TO UT-S-SYSOUT
007400        ORGANIZATION IS SEQUENTIAL.
007500 
007600*     OUTPUT - THE FIXED BED MASTER THIS ENTIRE JOB EXISTS TO BUILD.
007700*     EVERY BED STARTS LIFE HERE IN STATE "LB" - READY FOR HOUSEKEEPING
007800*     TO TURN IT OVER INTO "FR" BEFORE THE FIRST DAILY CYCLE RUNS.
007900      SELECT BEDMASTER
008000      ASSIGN TO UT-S-BEDMSTR
008100        ACCESS MODE IS SEQUENTIAL
008200        FILE STATUS IS OFCODE.
008300 
008400******************************************************************
008500* DATA DIVISION.
008600*
008700* THE WHOLE POINT OF THIS PROGRAM LIVES IN WS-BLOCK-TABLE BELOW - A
008800* 15-ENTRY WORKING-STORAGE TABLE, ONE ENTRY PER SERVICE BLOCK ACROSS
008900* THE THREE HOSPITALS, HAND-CODED FROM THE NETWORK PLANNING OFFICE'S
009000* BED ALLOCATION SHEET.  THE PROCEDURE DIVISION JUST WALKS IT.
009100******************************************************************
009200  DATA DIVISION.
009300  FILE SECTION.
009400  FD  SYSOUT
009500      RECORDING MODE IS F
009600      LABEL RECORDS ARE STANDARD
009700      RECORD CONTAINS 100 CHARACTERS
009800      BLOCK CONTAINS 0 RECORDS
009900      DATA RECORD IS SYSOUT-REC.
010000  01  SYSOUT-REC  PIC X(100).
010100* 100 BYTES, SAME HEADROOM CONVENTION AS THE REST OF THE SUITE - ONLY
010200* EVER USED FOR THE BED-COUNT-OUT-OF-BALANCE SNAP.
010300 
010400****** THIS FILE BECOMES THE DAILY CYCLE'S STARTING BED MASTER
010500****** SORTED HOSPITAL-ID, BED-ID - BEDEDIT LOADS IT INTO A TABLE
010600****** EVERY FIELD COMES FROM WS-BLOCK-TABLE BELOW EXCEPT BED-STATE,
010700****** WARD-SEX AND PATIENT-ID, WHICH 200-BED-LOOP SETS DIRECTLY -
010800****** A BRAND NEW BED HAS NO OCCUPANT AND NO WARD-SEX RESTRICTION
010900****** REGARDLESS OF WHAT SERVICE BLOCK IT BELONGS TO
011000  FD  BEDMASTER
011100      RECORDING MODE IS F
011200      LABEL RECORDS ARE STANDARD
011300      RECORD CONTAINS 80 CHARACTERS
011400      BLOCK CONTAINS 0 RECORDS
011500      DATA RECORD IS BEDMSTR-REC.
011600  COPY BEDMSTR.
011700 
011800  WORKING-STORAGE SECTION.
011900* OFCODE IS TESTED ONLY FOR THE WRITE-PROTECT CONDITION, SAME AS
012000* EVERY OTHER PROGRAM IN THE SUITE - THERE IS NO AT-END CASE HERE,
012100* SINCE THIS JOB NEVER READS A FILE, ONLY WRITES ONE.
012200  01  FILE-STATUS-CODES.
012300      05  OFCODE                  PIC X(2).
012400          88  CODE-WRITE    VALUE SPACES.
012500      05  FILLER                  PIC X(5) VALUE SPACE.
012600 
012700* SAME ABEND-SNAP LAYOUT AS EVERY OTHER PROGRAM IN THE SUITE - ONE
012800* FIELD, ABEND-REASON, WRITTEN JUST BEFORE THE FORCED SOC7 BELOW.
012900  COPY ABENDREC.
013000 
013100* RUN STATISTICS AND THE THREE NESTED-LOOP SUBSCRIPTS - BLOCK, WARD,
013200* BED.  ALL COMP, NONE EVER DISPLAYED EXCEPT WS-RECORDS-WRITTEN.
013300  01  COUNTERS-IDXS-AND-ACCUMULATORS.
013400*     OUTER LOOP SUBSCRIPT - ONE OF THE 15 SERVICE BLOCKS IN
013500*     WS-BLOCK-TABLE.  VARIES IN THE TOP-LEVEL PERFORM.
013600      05  WS-BLOCK-IDX             PIC 9(2)  COMP VALUE ZERO.
013700*     MIDDLE LOOP SUBSCRIPT - WHICH OF A BLOCK'S ONE OR TWO WARDS
013800*     (WS-BE-WARD-COUNT) IS CURRENTLY BEING BUILT.
013900      05  WS-WARD-IDX              PIC 9(1)  COMP VALUE ZERO.
014000*     INNER LOOP SUBSCRIPT - WHICH BED WITHIN THE CURRENT WARD.
014100*     RESETS TO 1 AT THE START OF EVERY WARD, NOT EVERY BLOCK - SEE
014200*     105-WARD-LOOP'S VARYING CLAUSE.
014300      05  WS-BED-IDX               PIC 9(2)  COMP VALUE ZERO.
014400*     RUNS STRAIGHT THROUGH ALL 62 BEDS ACROSS ALL THREE HOSPITALS -
014500*     NOT RESET PER HOSPITAL OR PER BLOCK.  REQ 4960 MADE THIS RESET
014600*     PER SERVICE BLOCK INSTEAD; SEE 200-BED-LOOP'S BED-ID BUILD.
014700      05  WS-SEQ-COUNT             PIC 9(3)  COMP VALUE ZERO.
014800*     TOTAL BED RECORDS WRITTEN THIS RUN - MUST COME OUT TO EXACTLY
014900*     62 OR 999-CLEANUP ABENDS THE JOB.  THIS IS THE ONE VALUE THE
015000*     PLANNING OFFICE'S SIGN-OFF SHEET IS CHECKED AGAINST.
015100      05  WS-RECORDS-WRITTEN       PIC S9(5) COMP VALUE ZERO.
015200      05  FILLER                   PIC X(10) VALUE SPACE.
015300 
015400* THE NETWORK'S ENTIRE BED ALLOCATION, HAND-TRANSCRIBED FROM THE
015500* PLANNING OFFICE'S SHEET INTO 15 SERVICE-BLOCK ENTRIES - ONE ENTRY
015600* PER HOSPITAL/SERVICE COMBINATION, NOT PER BED OR PER WARD.  A
015700* BLOCK WITH TWO WARDS (WARD-COUNT OF 2) PRODUCES TWO IDENTICAL
015800* WARDS OF WS-BE-BEDS-PER-WARD BEDS EACH - THE MEDICAL SERVICE AT
015900* EVERY HOSPITAL IS BUILT THIS WAY.
016000  01  WS-BLOCK-TABLE.
016100      05  WS-BLOCK-ENTRY OCCURS 15 TIMES.
016200*         THE THREE-LETTER HOSPITAL CODE AS IT APPEARS ON EVERY
016300*         BEDMSTR RECORD FOR THIS BLOCK.
016400          10  WS-BE-HOSPITAL-ID        PIC X(8).
016500*         TWO-LETTER CODE USED ONLY IN THE BUILT BED-ID - PM, CB, LH.
016600          10  WS-BE-HOSP-PREFIX        PIC X(2).
016700*         THREE-LETTER SERVICE CODE - UCI, UTI, MED, CIR, PED -
016800*         MATCHING THE SAME CODES BEDEDIT'S QR-SERVICE-REQ CARRIES.
016900          10  WS-BE-SERVICE            PIC X(3).
017000*         ONE-LETTER SERVICE CODE USED ONLY IN THE BUILT BED-ID.
017100          10  WS-BE-SVC-LETTER         PIC X(1).
017200*         1 OR 2 - HOW MANY WARDS THIS SERVICE HAS AT THIS HOSPITAL.
017300*         DRIVES 100-MAINLINE'S MIDDLE LOOP.
017400          10  WS-BE-WARD-COUNT         PIC 9(1) COMP.
017500*         NAME OF THE FIRST (OR ONLY) WARD.
017600          10  WS-BE-WARD-NAME-1        PIC X(6).
017700*         NAME OF THE SECOND WARD - SPACES WHEN WARD-COUNT IS 1.
017800          10  WS-BE-WARD-NAME-2        PIC X(6).
017900*         BEDS IN EACH WARD OF THIS BLOCK - SAME COUNT FOR BOTH WARDS
018000*         WHEN THERE ARE TWO, SINCE MEDICAL WARDS ARE BUILT IDENTICAL.
018100          10  WS-BE-BEDS-PER-WARD      PIC 9(2) COMP.
018200*         ISOLATION POLICY FOR THIS SERVICE BLOCK - WHOLE WARD
018300*         CAPABLE, ONE BED PER WARD CAPABLE, OR NONE AT ALL.  DRIVES
018400*         200-BED-LOOP'S ISOLATION-CAP DECISION BELOW.
018500          10  WS-BE-ISO-RULE           PIC X(1).
018600              88  WS-BE-ISO-ALL            VALUE "A".
018700              88  WS-BE-ISO-ONE-PER-WARD   VALUE "O".
018800              88  WS-BE-ISO-NONE           VALUE "N".
018900*         A (ADULT) OR P (PEDIATRIC) - SET PER BLOCK, NOT COMPUTED.
019000*         THE PEDIATRICS WARD IN EACH HOSPITAL IS ITS OWN BLOCK, SO
019100*         THERE IS NO MIXED-AGE BLOCK ANYWHERE IN THE TABLE.
019200          10  WS-BE-AGE-CAT            PIC X(1).
019300          10  FILLER                   PIC X(1).
019400 
019500* NAME OF WHICHEVER WARD 105-WARD-LOOP IS CURRENTLY BUILDING - MOVED
019600* OUT OF WS-BE-WARD-NAME-1/2 ONCE PER WARD SO 200-BED-LOOP CAN USE
019700* ONE FIELD REGARDLESS OF WHICH OF THE TWO IT CAME FROM.
019800  01  WS-CURRENT-WARD-NAME          PIC X(6)  VALUE SPACE.
019900* THE BED-ID BUILT FOR THE CURRENT BED, ASSEMBLED IN PIECES AND THEN
020000* MOVED WHOLE TO BED-ID ON THE OUTPUT RECORD.
020100  01  WS-BED-ID-WORK                PIC X(8)  VALUE SPACE.
020200* REQ 4960'S FORMAT - PREFIX, DASH, SERVICE LETTER, DASH, THREE-DIGIT
020300* SEQUENCE - E.G. "PM-I-001".  BEFORE THE REQ THE SEQUENCE RAN
020400* STRAIGHT THROUGH THE WHOLE HOSPITAL; NOW IT RESTARTS AT EACH
020500* SERVICE BLOCK SO BILLING'S BED-ID PARSER SEES A STABLE FORMAT.
020600  01  WS-BED-ID-WORK-PARTS REDEFINES WS-BED-ID-WORK.
020700      05  WS-BIW-PREFIX                 PIC X(2).
020800      05  WS-BIW-DASH-1                 PIC X(1).
020900      05  WS-BIW-SVC-LETTER              PIC X(1).
021000      05  WS-BIW-DASH-2                 PIC X(1).
021100      05  WS-BIW-SEQ                    PIC 9(3).
021200 
021300* ZERO-PADDED DISPLAY VIEW OF WS-SEQ-COUNT USED ONLY TO FEED
021400* WS-BIW-SEQ ABOVE - KEPT SEPARATE FROM THE COUNTER ITSELF SO THE
021500* COUNTER CAN STAY COMP WHILE THE BED-ID PIECE STAYS DISPLAY.
021600  01  WS-SEQ-DISPLAY                PIC 9(3)  VALUE ZERO.
021700  01  WS-SEQ-DISPLAY-PARTS REDEFINES WS-SEQ-DISPLAY.
021800      05  WS-SEQ-HUNDREDS                PIC 9(1).
021900      05  WS-SEQ-TENS-ONES                PIC 9(2).
022000 
022100******************************************************************
022200* PROCEDURE DIVISION.
022300*
022400* THREE NESTED LOOPS OVER WS-BLOCK-TABLE - BLOCK, THEN WARD WITHIN
022500* BLOCK, THEN BED WITHIN WARD - EACH BUILDING AND WRITING ONE
022600* BEDMSTR-REC.  HOUSEKEEPING LOADS THE TABLE BY HAND BEFORE THE LOOP
022700* STARTS; CLEANUP CHECKS THE FINAL COUNT AGAINST THE PLANNING
022800* OFFICE'S SIGN-OFF NUMBER OF 62.
022900******************************************************************
023000  PROCEDURE DIVISION.
023100      PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023200      PERFORM 100-MAINLINE THRU 100-EXIT
023300              VARYING WS-BLOCK-IDX FROM 1 BY 1
023400              UNTIL WS-BLOCK-IDX > 15.
023500      PERFORM 999-CLEANUP THRU 999-EXIT.
023600      MOVE +0 TO RETURN-CODE.
023700      GOBACK.
023800 
023900* 000-HOUSEKEEPING OPENS THE OUTPUT FILE AND LOADS THE HAND-CODED
024000* BLOCK TABLE - THERE IS NO INPUT FILE TO PRIME A READ FROM, SO
024100* THIS PARAGRAPH IS SHORTER THAN ITS COUNTERPART IN EVERY OTHER
024200* PROGRAM IN THE SUITE.
024300  000-HOUSEKEEPING.
024400      MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024500      DISPLAY "******** BEGIN JOB BEDINIT ********".
024600*    ZEROES OUT EVERY INDEX AND COUNTER BEFORE THE BLOCK TABLE IS
024700*    TOUCHED - THIS JOB RUNS ONCE PER CUTOVER, BUT A RERUN IN A TEST
024800*    REGION SHOULD START CLEAN EVERY TIME.
024900      INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
025000      PERFORM 800-OPEN-FILES THRU 800-EXIT.
025100*    THE TABLE MUST BE FULLY LOADED BEFORE 100-MAINLINE'S LOOPS EVER
025200*    LOOK AT WS-BLOCK-IDX (1) - LOAD IT HERE, ONCE, BEFORE THE WRITE
025300*    LOOPS START.
025400      PERFORM 050-LOAD-BLOCK-TABLE THRU 050-EXIT.
025500  000-EXIT.
025600      EXIT.
025700 
025800* 050-LOAD-BLOCK-TABLE IS FIFTEEN STRAIGHT-LINE MOVE GROUPS, ONE PER
025900* SERVICE BLOCK, IN THE SAME ORDER THE PLANNING OFFICE'S SHEET LISTS
026000* THEM - PUERTO MONTT'S FIVE BLOCKS (30 BEDS), THEN CALBUCO'S FIVE
026100* (16 BEDS), THEN LLANQUIHUE'S FIVE (16 BEDS) - 62 BEDS TOTAL, THE
026200* NUMBER 999-CLEANUP CHECKS AGAINST.  NO LOOP, NO TABLE-DRIVEN BUILD
026300* - THIS DATA NEVER REPEATS A PATTERN REGULAR ENOUGH TO LOOP OVER,
026400* AND THE NEXT REQ THAT ADDS OR CHANGES A BLOCK SHOULD BE ABLE TO
026500* FIND ITS EXACT SPOT IN THE SOURCE WITHOUT HAVING TO REASON
026600* THROUGH LOOP LOGIC.
026700  050-LOAD-BLOCK-TABLE.
026800      MOVE "050-LOAD-BLOCK-TABLE" TO PARA-NAME.
026900*    ** PUERTO MONTT - 30 BEDS - THE NETWORK'S REFERRAL HOSPITAL,
027000*    ** THE ONLY ONE OF THE THREE WITH A STANDALONE UCI BLOCK THAT
027100*    ** IS ISOLATION-CAPABLE ON EVERY BED (ISO-RULE "A") **
027200*    THE TEN FIELDS BELOW ARE THE WHOLE SHAPE OF A SERVICE BLOCK -
027300*    THE SAME TEN FIELDS ARE SET FOR ALL FIFTEEN BLOCKS IN THIS
027400*    PARAGRAPH, SO THIS FIRST BLOCK IS COMMENTED FIELD BY FIELD AS
027500*    AN EXAMPLE; THE REMAINING FOURTEEN ARE NOT, TO KEEP THE
027600*    PARAGRAPH READABLE.
027700      MOVE "PMONTT  " TO WS-BE-HOSPITAL-ID (1).
027800      MOVE "PM" TO WS-BE-HOSP-PREFIX (1).
027900      MOVE "UCI" TO WS-BE-SERVICE (1).
028000      MOVE "I"  TO WS-BE-SVC-LETTER (1).
028100*    ONE WARD ONLY - SEE WARD-NAME-2 BELOW, LEFT BLANK.
028200      MOVE 1    TO WS-BE-WARD-COUNT (1).
028300      MOVE "UCI1  " TO WS-BE-WARD-NAME-1 (1).
028400      MOVE SPACE TO WS-BE-WARD-NAME-2 (1).
028500      MOVE 6    TO WS-BE-BEDS-PER-WARD (1).
028600*    "A" - EVERY BED IN THIS WARD IS ISOLATION-CAPABLE.
028700      MOVE "A"  TO WS-BE-ISO-RULE (1).
028800*    "A" - ADULT.  UCI NEVER ADMITS A PEDIATRIC PATIENT AT ANY
028900*    HOSPITAL IN THE NETWORK; PEDIATRIC INTENSIVE CASES ARE OUT OF
029000*    SCOPE FOR THIS SYSTEM ENTIRELY.
029100      MOVE "A"  TO WS-BE-AGE-CAT (1).
029200 
029300*    BLOCK 2 - PM UTI, ONE WARD, 4 BEDS, NO ISOLATION CAPACITY.
029400      MOVE "PMONTT  " TO WS-BE-HOSPITAL-ID (2).
029500      MOVE "PM" TO WS-BE-HOSP-PREFIX (2).
029600      MOVE "UTI" TO WS-BE-SERVICE (2).
029700      MOVE "T"  TO WS-BE-SVC-LETTER (2).
029800      MOVE 1    TO WS-BE-WARD-COUNT (2).
029900      MOVE "UTI1  " TO WS-BE-WARD-NAME-1 (2).
030000      MOVE SPACE TO WS-BE-WARD-NAME-2 (2).
030100      MOVE 4    TO WS-BE-BEDS-PER-WARD (2).
030200      MOVE "N"  TO WS-BE-ISO-RULE (2).
030300      MOVE "A"  TO WS-BE-AGE-CAT (2).
030400 
030500*    BLOCK 3 - PM MEDICAL, TWO WARDS OF 5 BEDS EACH, ONE-PER-WARD
030600*    ISOLATION - THE TWO-WARD SHAPE REPEATS AT THE OTHER HOSPITALS.
030700      MOVE "PMONTT  " TO WS-BE-HOSPITAL-ID (3).
030800      MOVE "PM" TO WS-BE-HOSP-PREFIX (3).
030900      MOVE "MED" TO WS-BE-SERVICE (3).
031000      MOVE "M"  TO WS-BE-SVC-LETTER (3).
031100*    WARD-COUNT OF 2 HERE, UNLIKE BLOCKS 1/2 - BOTH WARD-NAME FIELDS
031200*    ARE USED, SO 100-MAINLINE'S MIDDLE LOOP RUNS TWICE FOR THIS
031300*    BLOCK INSTEAD OF ONCE, BUILDING 5 BEDS IN MEDA AND 5 MORE IN
031400*    MEDB.
031500      MOVE 2    TO WS-BE-WARD-COUNT (3).
031600      MOVE "MEDA  " TO WS-BE-WARD-NAME-1 (3).
031700      MOVE "MEDB  " TO WS-BE-WARD-NAME-2 (3).
031800      MOVE 5    TO WS-BE-BEDS-PER-WARD (3).
031900*    "O" - ONE ISOLATION-CAPABLE BED PER WARD, NOT EVERY BED - THE
032000*    FIRST BED BUILT IN EACH WARD (200-BED-LOOP'S WS-BED-IDX = 1
032100*    TEST) GETS IT, THE REST DO NOT.
032200      MOVE "O"  TO WS-BE-ISO-RULE (3).
032300      MOVE "A"  TO WS-BE-AGE-CAT (3).
032400 
032500*    BLOCK 4 - PM SURGICAL, ONE WARD, 6 BEDS, ONE-PER-WARD ISOLATION.
032600*    SIX BEDS IS THE LARGEST SINGLE-WARD COUNT IN THE WHOLE TABLE -
032700*    PUERTO MONTT CARRIES MORE SURGICAL VOLUME THAN EITHER SATELLITE
032800*    HOSPITAL, SO THE PLANNING SHEET GAVE IT THE BIGGEST SURGICAL WARD
032900*    IN THE NETWORK.
033000      MOVE "PMONTT  " TO WS-BE-HOSPITAL-ID (4).
033100      MOVE "PM" TO WS-BE-HOSP-PREFIX (4).
033200      MOVE "CIR" TO WS-BE-SERVICE (4).
033300      MOVE "S"  TO WS-BE-SVC-LETTER (4).
033400      MOVE 1    TO WS-BE-WARD-COUNT (4).
033500      MOVE "CIR1  " TO WS-BE-WARD-NAME-1 (4).
033600      MOVE SPACE TO WS-BE-WARD-NAME-2 (4).
033700      MOVE 6    TO WS-BE-BEDS-PER-WARD (4).
033800      MOVE "O"  TO WS-BE-ISO-RULE (4).
033900      MOVE "A"  TO WS-BE-AGE-CAT (4).
034000 
034100*    BLOCK 5 - PM PEDIATRICS, ONE WARD, 4 BEDS, ONE-PER-WARD
034200*    ISOLATION, AGE-CAT "P" - THE ONLY PEDIATRIC BLOCK AT THIS
034300*    HOSPITAL, SO EVERY PEDIATRIC ADMIT TO PUERTO MONTT LANDS HERE.
034400*    THIS IS THE FIRST OF THE THREE AGE-CAT "P" BLOCKS IN THE TABLE
034500*    (SEE ALSO BLOCKS 10 AND 15) - EXACTLY ONE PER HOSPITAL, NEVER
034600*    MORE THAN ONE, SINCE EACH HOSPITAL RUNS A SINGLE PEDIATRIC
034700*    SERVICE REGARDLESS OF ITS OVERALL BED COUNT.
034800      MOVE "PMONTT  " TO WS-BE-HOSPITAL-ID (5).
034900      MOVE "PM" TO WS-BE-HOSP-PREFIX (5).
035000      MOVE "PED" TO WS-BE-SERVICE (5).
035100      MOVE "P"  TO WS-BE-SVC-LETTER (5).
035200      MOVE 1    TO WS-BE-WARD-COUNT (5).
035300      MOVE "PED1  " TO WS-BE-WARD-NAME-1 (5).
035400      MOVE SPACE TO WS-BE-WARD-NAME-2 (5).
035500      MOVE 4    TO WS-BE-BEDS-PER-WARD (5).
035600      MOVE "O"  TO WS-BE-ISO-RULE (5).
035700      MOVE "P"  TO WS-BE-AGE-CAT (5).
035800 
035900*    ** CALBUCO - 16 BEDS - A SMALLER COMMUNITY HOSPITAL.  NOTE
036000*    ** ITS UCI AND UTI BLOCKS ARE ISO-RULE "N" - NO ISOLATION-
036100*    ** CAPABLE BEDS AT ALL, UNLIKE THE SAME SERVICES AT PUERTO
036200*    ** MONTT - A CALBUCO PATIENT NEEDING ISOLATION IS ALWAYS A
036300*    ** TRANSFER CANDIDATE TO ANOTHER HOSPITAL IN THE NETWORK **
036400      MOVE "CALBUCO " TO WS-BE-HOSPITAL-ID (6).
036500      MOVE "CB" TO WS-BE-HOSP-PREFIX (6).
036600      MOVE "UCI" TO WS-BE-SERVICE (6).
036700      MOVE "I"  TO WS-BE-SVC-LETTER (6).
036800      MOVE 1    TO WS-BE-WARD-COUNT (6).
036900      MOVE "UCI1  " TO WS-BE-WARD-NAME-1 (6).
037000      MOVE SPACE TO WS-BE-WARD-NAME-2 (6).
037100      MOVE 2    TO WS-BE-BEDS-PER-WARD (6).
037200      MOVE "N"  TO WS-BE-ISO-RULE (6).
037300      MOVE "A"  TO WS-BE-AGE-CAT (6).
037400 
037500*    BLOCK 7 - CB UTI, ONE WARD, 2 BEDS, NO ISOLATION CAPACITY.
037600*    CALBUCO'S ENTIRE UTI IS TWO BEDS - A FRACTION OF PUERTO MONTT'S
037700*    FOUR-BED BLOCK 2.  ANY ISOLATION-REQUIRING UTI PATIENT AT CALBUCO
037800*    HAS TO BE TRANSFERRED TO THE REFERRAL HOSPITAL; THIS WARD CANNOT
037900*    HOLD ONE ON SITE.
038000      MOVE "CALBUCO " TO WS-BE-HOSPITAL-ID (7).
038100      MOVE "CB" TO WS-BE-HOSP-PREFIX (7).
038200      MOVE "UTI" TO WS-BE-SERVICE (7).
038300      MOVE "T"  TO WS-BE-SVC-LETTER (7).
038400      MOVE 1    TO WS-BE-WARD-COUNT (7).
038500      MOVE "UTI1  " TO WS-BE-WARD-NAME-1 (7).
038600      MOVE SPACE TO WS-BE-WARD-NAME-2 (7).
038700      MOVE 2    TO WS-BE-BEDS-PER-WARD (7).
038800      MOVE "N"  TO WS-BE-ISO-RULE (7).
038900      MOVE "A"  TO WS-BE-AGE-CAT (7).
039000 
039100*    BLOCK 8 - CB MEDICAL, TWO WARDS OF 4 BEDS EACH, ONE-PER-WARD
039200*    ISOLATION - SAME TWO-WARD SHAPE AS PUERTO MONTT'S BLOCK 3, ONE
039300*    FEWER BED PER WARD.  MEDICAL IS THE ONLY SERVICE WITH TWO WARDS
039400*    AT ANY HOSPITAL IN THE NETWORK.
039500      MOVE "CALBUCO " TO WS-BE-HOSPITAL-ID (8).
039600      MOVE "CB" TO WS-BE-HOSP-PREFIX (8).
039700      MOVE "MED" TO WS-BE-SERVICE (8).
039800      MOVE "M"  TO WS-BE-SVC-LETTER (8).
039900      MOVE 2    TO WS-BE-WARD-COUNT (8).
040000      MOVE "MEDA  " TO WS-BE-WARD-NAME-1 (8).
040100      MOVE "MEDB  " TO WS-BE-WARD-NAME-2 (8).
040200      MOVE 4    TO WS-BE-BEDS-PER-WARD (8).
040300      MOVE "O"  TO WS-BE-ISO-RULE (8).
040400      MOVE "A"  TO WS-BE-AGE-CAT (8).
040500 
040600*    BLOCK 9 - CB SURGICAL, ONE WARD, 2 BEDS, NO ISOLATION CAPACITY.
040700*    COMPARE TO BLOCK 4 - PUERTO MONTT'S SURGICAL WARD IS THREE TIMES
040800*    THE SIZE AND CARRIES ISOLATION CAPACITY THIS WARD DOES NOT.
040900      MOVE "CALBUCO " TO WS-BE-HOSPITAL-ID (9).
041000      MOVE "CB" TO WS-BE-HOSP-PREFIX (9).
041100      MOVE "CIR" TO WS-BE-SERVICE (9).
041200      MOVE "S"  TO WS-BE-SVC-LETTER (9).
041300      MOVE 1    TO WS-BE-WARD-COUNT (9).
041400      MOVE "CIR1  " TO WS-BE-WARD-NAME-1 (9).
041500      MOVE SPACE TO WS-BE-WARD-NAME-2 (9).
041600      MOVE 2    TO WS-BE-BEDS-PER-WARD (9).
041700      MOVE "N"  TO WS-BE-ISO-RULE (9).
041800      MOVE "A"  TO WS-BE-AGE-CAT (9).
041900 
042000*    BLOCK 10 - CB PEDIATRICS, ONE WARD, 2 BEDS, NO ISOLATION
042100*    CAPACITY, AGE-CAT "P" - A PEDIATRIC CALBUCO PATIENT NEEDING
042200*    ISOLATION IS ALWAYS A TRANSFER CANDIDATE.
042300      MOVE "CALBUCO " TO WS-BE-HOSPITAL-ID (10).
042400      MOVE "CB" TO WS-BE-HOSP-PREFIX (10).
042500      MOVE "PED" TO WS-BE-SERVICE (10).
042600      MOVE "P"  TO WS-BE-SVC-LETTER (10).
042700      MOVE 1    TO WS-BE-WARD-COUNT (10).
042800      MOVE "PED1  " TO WS-BE-WARD-NAME-1 (10).
042900      MOVE SPACE TO WS-BE-WARD-NAME-2 (10).
043000      MOVE 2    TO WS-BE-BEDS-PER-WARD (10).
043100*    "N" HERE, UNLIKE PUERTO MONTT'S PEDIATRIC BLOCK - CALBUCO IS
043200*    THE SMALLER HOSPITAL AND HAS NO PEDIATRIC ISOLATION BED AT ALL.
043300      MOVE "N"  TO WS-BE-ISO-RULE (10).
043400      MOVE "P"  TO WS-BE-AGE-CAT (10).
043500 
043600*    ** LLANQUIHUE - 16 BEDS - SAME SHAPE AS CALBUCO, SAME ISOLATION
043700*    ** LIMITS ON UCI/UTI.  THE MEDICAL BLOCK IS THE ONLY ONE AT
043800*    ** EITHER SMALLER HOSPITAL WITH ONE-PER-WARD ISOLATION CAPACITY
043900*    ** (ISO-RULE "O") **
044000      MOVE "LLANHUE " TO WS-BE-HOSPITAL-ID (11).
044100      MOVE "LH" TO WS-BE-HOSP-PREFIX (11).
044200      MOVE "UCI" TO WS-BE-SERVICE (11).
044300      MOVE "I"  TO WS-BE-SVC-LETTER (11).
044400      MOVE 1    TO WS-BE-WARD-COUNT (11).
044500      MOVE "UCI1  " TO WS-BE-WARD-NAME-1 (11).
044600      MOVE SPACE TO WS-BE-WARD-NAME-2 (11).
044700      MOVE 2    TO WS-BE-BEDS-PER-WARD (11).
044800      MOVE "N"  TO WS-BE-ISO-RULE (11).
044900      MOVE "A"  TO WS-BE-AGE-CAT (11).
045000 
045100*    BLOCK 12 - LH UTI, ONE WARD, 2 BEDS, NO ISOLATION CAPACITY.
045200*    SAME TWO-BED SHAPE AS CALBUCO'S BLOCK 7 - LLANQUIHUE AND CALBUCO
045300*    ARE SIZED IDENTICALLY FOR UTI, BOTH A FRACTION OF THE REFERRAL
045400*    HOSPITAL'S CAPACITY.
045500      MOVE "LLANHUE " TO WS-BE-HOSPITAL-ID (12).
045600      MOVE "LH" TO WS-BE-HOSP-PREFIX (12).
045700      MOVE "UTI" TO WS-BE-SERVICE (12).
045800      MOVE "T"  TO WS-BE-SVC-LETTER (12).
045900      MOVE 1    TO WS-BE-WARD-COUNT (12).
046000      MOVE "UTI1  " TO WS-BE-WARD-NAME-1 (12).
046100      MOVE SPACE TO WS-BE-WARD-NAME-2 (12).
046200      MOVE 2    TO WS-BE-BEDS-PER-WARD (12).
046300      MOVE "N"  TO WS-BE-ISO-RULE (12).
046400      MOVE "A"  TO WS-BE-AGE-CAT (12).
046500 
046600*    BLOCK 13 - LH MEDICAL, TWO WARDS OF 4 BEDS EACH, ONE-PER-WARD
046700*    ISOLATION - THE SAME SHAPE AS CALBUCO'S MEDICAL BLOCK.
046800      MOVE "LLANHUE " TO WS-BE-HOSPITAL-ID (13).
046900      MOVE "LH" TO WS-BE-HOSP-PREFIX (13).
047000      MOVE "MED" TO WS-BE-SERVICE (13).
047100      MOVE "M"  TO WS-BE-SVC-LETTER (13).
047200      MOVE 2    TO WS-BE-WARD-COUNT (13).
047300      MOVE "MEDA  " TO WS-BE-WARD-NAME-1 (13).
047400      MOVE "MEDB  " TO WS-BE-WARD-NAME-2 (13).
047500      MOVE 4    TO WS-BE-BEDS-PER-WARD (13).
047600*    "O" - SAME RULE AS CALBUCO'S MEDICAL BLOCK AND PUERTO MONTT'S -
047700*    EVERY MEDICAL BLOCK IN THE NETWORK HAS ONE-PER-WARD ISOLATION,
047800*    NO EXCEPTIONS.
047900      MOVE "O"  TO WS-BE-ISO-RULE (13).
048000      MOVE "A"  TO WS-BE-AGE-CAT (13).
048100 
048200*    BLOCK 14 - LH SURGICAL, ONE WARD, 2 BEDS, NO ISOLATION CAPACITY.
048300*    LIKE CALBUCO'S SURGICAL BLOCK (BLOCK 9), LLANQUIHUE HAS NO
048400*    STANDALONE ISOLATION ROOM FOR SURGICAL PATIENTS - ONLY THE
048500*    REFERRAL HOSPITAL'S UCI CARRIES THAT CAPABILITY FOR THIS SERVICE.
048600      MOVE "LLANHUE " TO WS-BE-HOSPITAL-ID (14).
048700      MOVE "LH" TO WS-BE-HOSP-PREFIX (14).
048800      MOVE "CIR" TO WS-BE-SERVICE (14).
048900      MOVE "S"  TO WS-BE-SVC-LETTER (14).
049000      MOVE 1    TO WS-BE-WARD-COUNT (14).
049100      MOVE "CIR1  " TO WS-BE-WARD-NAME-1 (14).
049200      MOVE SPACE TO WS-BE-WARD-NAME-2 (14).
049300      MOVE 2    TO WS-BE-BEDS-PER-WARD (14).
049400      MOVE "N"  TO WS-BE-ISO-RULE (14).
049500      MOVE "A"  TO WS-BE-AGE-CAT (14).
049600 
049700*    BLOCK 15 - LH PEDIATRICS, ONE WARD, 2 BEDS, NO ISOLATION
049800*    CAPACITY, AGE-CAT "P" - THE LAST OF THE FIFTEEN BLOCKS, CLOSING
049900*    OUT THE NETWORK'S FULL 62-BED ALLOCATION.
050000      MOVE "LLANHUE " TO WS-BE-HOSPITAL-ID (15).
050100      MOVE "LH" TO WS-BE-HOSP-PREFIX (15).
050200      MOVE "PED" TO WS-BE-SERVICE (15).
050300      MOVE "P"  TO WS-BE-SVC-LETTER (15).
050400      MOVE 1    TO WS-BE-WARD-COUNT (15).
050500      MOVE "PED1  " TO WS-BE-WARD-NAME-1 (15).
050600      MOVE SPACE TO WS-BE-WARD-NAME-2 (15).
050700      MOVE 2    TO WS-BE-BEDS-PER-WARD (15).
050800      MOVE "N"  TO WS-BE-ISO-RULE (15).
050900      MOVE "P"  TO WS-BE-AGE-CAT (15).
051000  050-EXIT.
051100      EXIT.
051200 
051300* 100-MAINLINE RUNS ONCE PER BLOCK - RESETS THE SEQUENCE COUNTER FOR
051400* REQ 4960'S PER-BLOCK RESTART, THEN DRIVES THE WARD LOOP FOR
051500* WHICHEVER OF THE ONE OR TWO WARDS THIS BLOCK HAS.
051600  100-MAINLINE.
051700      MOVE "100-MAINLINE" TO PARA-NAME.
051800      MOVE ZERO TO WS-SEQ-COUNT.
051900      PERFORM 105-WARD-LOOP THRU 105-EXIT
052000              VARYING WS-WARD-IDX FROM 1 BY 1
052100              UNTIL WS-WARD-IDX > WS-BE-WARD-COUNT (WS-BLOCK-IDX).
052200  100-EXIT.
052300      EXIT.
052400 
052500* 105-WARD-LOOP PICKS THE WARD NAME FOR THIS PASS (THE FIRST OR THE
052600* SECOND OF THE BLOCK'S TWO WARD-NAME FIELDS) AND DRIVES THE BED
052700* LOOP FOR THAT WARD'S BEDS.
052800  105-WARD-LOOP.
052900      IF WS-WARD-IDX = 1
053000          MOVE WS-BE-WARD-NAME-1 (WS-BLOCK-IDX) TO WS-CURRENT-WARD-NAME
053100      ELSE
053200          MOVE WS-BE-WARD-NAME-2 (WS-BLOCK-IDX) TO WS-CURRENT-WARD-NAME.
053300      PERFORM 200-BED-LOOP THRU 200-EXIT
053400              VARYING WS-BED-IDX FROM 1 BY 1
053500              UNTIL WS-BED-IDX > WS-BE-BEDS-PER-WARD (WS-BLOCK-IDX).
053600  105-EXIT.
053700      EXIT.
053800 
053900* 200-BED-LOOP IS WHERE ONE BED RECORD IS ACTUALLY BUILT AND WRITTEN
054000* - THE INNERMOST OF THE THREE LOOPS, RUN ONCE PER BED ACROSS THE
054100* WHOLE NETWORK.  EVERY BED COMES OUT IN STATE "LB", UNOCCUPIED, NO
054200* WARD-SEX RESTRICTION - HOUSEKEEPING TURNS "LB" OVER TO "FR" BEFORE
054300* THE FIRST DAILY CYCLE EVER SEES THIS FILE.
054400  200-BED-LOOP.
054500*     BUMP THE RUNNING SEQUENCE AND EDIT IT TO THREE ZERO-PADDED
054600*     DIGITS FOR THE BED-ID BUILD BELOW.
054700      ADD 1 TO WS-SEQ-COUNT.
054800      MOVE WS-SEQ-COUNT TO WS-SEQ-DISPLAY.
054900*     ASSEMBLE THE BED-ID PIECE BY PIECE INTO WS-BED-ID-WORK-PARTS -
055000*     PREFIX, DASH, SERVICE LETTER, DASH, SEQUENCE - REQ 4960'S
055100*     FORMAT, THEN MOVE THE WHOLE FIELD TO THE OUTPUT RECORD BELOW.
055200      MOVE WS-BE-HOSP-PREFIX (WS-BLOCK-IDX)   TO WS-BIW-PREFIX.
055300      MOVE "-"                                TO WS-BIW-DASH-1.
055400      MOVE WS-BE-SVC-LETTER (WS-BLOCK-IDX)    TO WS-BIW-SVC-LETTER.
055500      MOVE "-"                                TO WS-BIW-DASH-2.
055600      MOVE WS-SEQ-DISPLAY                     TO WS-BIW-SEQ.
055700*    HOSPITAL-ID, BED-ID AND WARD-ID COME STRAIGHT OUT OF THE BLOCK
055800*    ROW AND THE WORK AREAS BUILT ABOVE - THIS IS THE ONLY PLACE THE
055900*    KEY FIELDS OF A BEDMSTR-REC ARE EVER SET BY THIS PROGRAM.
056000      MOVE WS-BE-HOSPITAL-ID (WS-BLOCK-IDX)   TO HOSPITAL-ID.
056100      MOVE WS-BED-ID-WORK                     TO BED-ID.
056200      MOVE WS-CURRENT-WARD-NAME                TO WARD-ID.
056300      MOVE WS-BE-SERVICE (WS-BLOCK-IDX)       TO SERVICE.
056400*    EVERY BED STARTS "LB" (LIBRE/FREE) WITH NO WARD-SEX LOCK - THE
056500*    FIRST PATIENT ASSIGNED TO A WARD IS WHAT SETS WARD-SEX, NOT THIS
056600*    PROGRAM.
056700      MOVE "LB"                               TO BED-STATE.
056800      MOVE SPACE                              TO WARD-SEX.
056900      MOVE WS-BE-AGE-CAT (WS-BLOCK-IDX)       TO AGE-CAT.
057000*     ISOLATION CAPABILITY DEPENDS ON THE BLOCK'S ISO-RULE - EVERY
057100*     BED IF "A", ONLY THE FIRST BED OF THE WARD IF "O", NO BED AT
057200*     ALL IF "N".  THIS IS THE ONLY PLACE IN THE ENTIRE BED NETWORK
057300*     SUITE WHERE ISOLATION-CAP IS EVER SET FOR THE FIRST TIME -
057400*     BEDEDIT AND BEDUPDT ONLY EVER READ IT AFTER THIS.
057500      IF WS-BE-ISO-ALL (WS-BLOCK-IDX)
057600          MOVE "Y" TO ISOLATION-CAP
057700      ELSE
057800          IF WS-BE-ISO-ONE-PER-WARD (WS-BLOCK-IDX) AND WS-BED-IDX = 1
057900              MOVE "Y" TO ISOLATION-CAP
058000          ELSE
058100              MOVE "N" TO ISOLATION-CAP.
058200      MOVE SPACE TO PATIENT-ID.
058300      MOVE SPACE TO FILLER IN BEDMSTR-REC.
058400      WRITE BEDMSTR-REC.
058500      ADD 1 TO WS-RECORDS-WRITTEN.
058600  200-EXIT.
058700      EXIT.
058800 
058900* 800-OPEN-FILES OPENS BOTH FILES OUTPUT - THIS JOB NEVER OPENS
059000* ANYTHING FOR INPUT, SINCE THE BED NETWORK SHAPE COMES FROM
059100* WORKING-STORAGE, NOT FROM A FILE.
059200  800-OPEN-FILES.
059300      MOVE "800-OPEN-FILES" TO PARA-NAME.
059400      OPEN OUTPUT BEDMASTER, SYSOUT.
059500  800-EXIT.
059600      EXIT.
059700 
059800* 850-CLOSE-FILES CLOSES BOTH FILES - NORMAL END OR ABEND ALIKE.
059900  850-CLOSE-FILES.
060000      MOVE "850-CLOSE-FILES" TO PARA-NAME.
060100      CLOSE BEDMASTER, SYSOUT.
060200  850-EXIT.
060300      EXIT.
060400 
060500* 999-CLEANUP CHECKS THE FINAL BED COUNT AGAINST THE PLANNING
060600* OFFICE'S SIGN-OFF NUMBER OF 62 BEFORE DECLARING NORMAL END - THIS
060700* IS THE ONE SAFETY NET AGAINST A TYPO IN 050'S HAND-CODED MOVES
060800* SILENTLY SHIPPING A BED NETWORK WITH A MISSING OR DUPLICATED BED.
060900  999-CLEANUP.
061000      MOVE "999-CLEANUP" TO PARA-NAME.
061100      PERFORM 850-CLOSE-FILES THRU 850-EXIT.
061200      DISPLAY "** BED RECORDS WRITTEN **".
061300      DISPLAY WS-RECORDS-WRITTEN.
061400      IF WS-RECORDS-WRITTEN NOT EQUAL TO 62
061500*         EXPECTED-VAL/ACTUAL-VAL ARE ABENDREC'S OWN COMPARE FIELDS -
061600*         SAME CONVENTION USED WHENEVER A RUN-TOTAL CHECK FAILS
061700*         ANYWHERE IN THE BED NETWORK SUITE.
061800          MOVE "** NETWORK BED COUNT OUT OF BALANCE - EXPECT 62"
061900                                TO ABEND-REASON
062000          MOVE 62                TO EXPECTED-VAL
062100          MOVE WS-RECORDS-WRITTEN TO ACTUAL-VAL
062200          WRITE SYSOUT-REC FROM ABEND-REC
062300          GO TO 1000-ABEND-RTN.
062400      DISPLAY "******** NORMAL END OF JOB BEDINIT ********".
062500  999-EXIT.
062600      EXIT.
062700 
062800* 1000-ABEND-RTN IS REACHED ONLY FROM 999-CLEANUP'S BED-COUNT CHECK -
062900* THERE IS NO OTHER FAILURE PATH IN THIS PROGRAM TO REACH IT FROM.
063000* SNAPS THE REASON TO SYSOUT AND FORCES THE SAME OPERATOR-VISIBLE
063100* SOC7 EVERY OTHER PROGRAM IN THE SUITE USES.
063200  1000-ABEND-RTN.
063300      WRITE SYSOUT-REC FROM ABEND-REC.
063400      DISPLAY "*** ABNORMAL END OF JOB- BEDINIT ***" UPON CONSOLE.
063500      DIVIDE ZERO-VAL INTO ONE-VAL.
