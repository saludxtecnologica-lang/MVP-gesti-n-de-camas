000100******************************************************************
000200* COPYBOOK  BEDMSTR                                              *
000300* BED MASTER RECORD - ONE ENTRY PER PHYSICAL BED IN THE NETWORK  *
000400* USED BY BEDINIT (CREATE), BEDEDIT/BEDUPDT (TABLE LOAD/REWRITE),*
000500* AND BEDRPT (STATISTICS READ).  FIXED 80-BYTE QSAM RECORD.      *
000600*                                                                *
000700* MAINT HISTORY                                                  *
000800*   01/09/88  JS   ORIGINAL LAYOUT - NETWORK CUTOVER             *
000900*   11/14/11  RFD  ADDED ISOLATION-CAP AFTER ACCRED REVIEW       *
001000*   03/02/98  TGD  Y2K SWEEP - NO DATE FIELDS ON THIS RECORD     *
001100******************************************************************
001200  01  BEDMSTR-REC.
001300      05  HOSPITAL-ID             PIC X(8).
001400          88  HOSP-PMONTT             VALUE "PMONTT  ".
001500          88  HOSP-CALBUCO             VALUE "CALBUCO ".
001600          88  HOSP-LLANHUE             VALUE "LLANHUE ".
001700      05  HOSPITAL-ID-PARTS REDEFINES HOSPITAL-ID.
001800          10  HOSP-PREFIX          PIC X(2).
001900          10  HOSP-NAME-REST       PIC X(6).
002000      05  BED-ID                   PIC X(8).
002100      05  WARD-ID                  PIC X(6).
002200      05  SERVICE                  PIC X(3).
002300          88  SVC-ICU                  VALUE "UCI".
002400          88  SVC-INTERMEDIATE         VALUE "UTI".
002500          88  SVC-MEDICAL              VALUE "MED".
002600          88  SVC-SURGICAL             VALUE "CIR".
002700          88  SVC-PEDIATRIC            VALUE "PED".
002800          88  SVC-EXEMPT-WARD-SEX      VALUES "UCI" "UTI".
002900      05  BED-STATE                PIC X(2).
003000          88  BED-FREE                 VALUE "LB".
003100          88  BED-OCCUPIED             VALUE "OC".
003200          88  BED-PEND-TRANSFER        VALUE "PT".
003300          88  BED-IN-TRANSFER          VALUE "ET".
003400          88  BED-DISCH-SUGGESTED      VALUE "AS".
003500          88  BED-OCCUPIED-LIKE        VALUES "OC" "PT" "ET" "AS".
003600      05  BED-STATE-CHARS REDEFINES BED-STATE.
003700          10  BED-STATE-CHAR-1     PIC X(1).
003800          10  BED-STATE-CHAR-2     PIC X(1).
003900      05  WARD-SEX                 PIC X(1).
004000      05  AGE-CAT                  PIC X(1).
004100          88  AGE-CAT-ADULT            VALUE "A".
004200          88  AGE-CAT-PEDIATRIC        VALUE "P".
004300      05  ISOLATION-CAP             PIC X(1).
004400          88  ISOLATION-CAPABLE        VALUE "Y".
004500      05  PATIENT-ID               PIC X(10).
004600      05  FILLER                   PIC X(40).
