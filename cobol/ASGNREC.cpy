000100*******************************************************************
000200* COPYBOOK  ASGNREC
000300* ASSIGNMENT OUTPUT RECORD - ONE LINE PER PATIENT ACTION TAKEN
000400* DURING THE RUN.  WRITTEN FROM BOTH BEDEDIT (NH/DI/TR ACTIONS,
000500* DECIDED WHILE EDITING THE TRANSACTION FEED) AND BEDUPDT (AS/WL
000600* ACTIONS, DECIDED WHILE POPPING THE PRIORITY QUEUE).  THE OUTPUT
000700* FILE IS OPENED EXTEND IN BEDUPDT SO THE TWO STEPS ACCUMULATE ON
000800* ONE FILE - SAME JCL DISP=MOD HABIT AS THE OLD PATEDIT/PATERR
000900* CHAIN.
001000*
001100* MAINT HISTORY
001200*   01/09/88  JS   ORIGINAL LAYOUT
001300*******************************************************************
001400  01  ASSIGNMENT-REC.
001500      05  PATIENT-ID                PIC X(10).
001600      05  HOSPITAL-ID                PIC X(8).
001700      05  BED-ID                      PIC X(8).
001800      05  SERVICE                      PIC X(3).
001900      05  COMPLEXITY                    PIC X(1).
002000          88  COMPLEXITY-HIGH                VALUE "H".
002100          88  COMPLEXITY-MEDIUM              VALUE "M".
002200          88  COMPLEXITY-LOW                 VALUE "L".
002300          88  COMPLEXITY-NONE                VALUE "N".
002400      05  POINTS                          PIC 9(3).
002500      05  ACTION                           PIC X(2).
002600          88  ACTION-ASSIGNED                  VALUE "AS".
002700          88  ACTION-WAITLISTED                VALUE "WL".
002800          88  ACTION-TRANSFER-REQUIRED         VALUE "TR".
002900          88  ACTION-DISCHARGE-SUGGESTED       VALUE "DI".
003000          88  ACTION-NO-HOSPITALIZATION        VALUE "NH".
003100      05  FILLER                             PIC X(25).
