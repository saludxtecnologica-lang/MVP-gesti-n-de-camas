000100  IDENTIFICATION DIVISION.
000200  PROGRAM-ID.  COMPLXCLC.
000300  AUTHOR. R. DELACRUZ.
000400  INSTALLATION. COBOL DEVELOPMENT CENTER.
000500  DATE-WRITTEN. 01/09/88.
000600  DATE-COMPILED. 01/09/88.
000700  SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED SUBPROGRAM.  GIVEN A PATIENT'S CARE-REQUIREMENT
001300*          FLAGS, ISOLATION CODE, AGE CATEGORY AND DISEASE CODE,
001400*          RETURNS THE COMPLEXITY POINT TOTAL, THE COMPLEXITY LEVEL
001500*          (H/M/L/N) AND THE REQUIRED HOSPITAL SERVICE (UCI/UTI/
001600*          MED/CIR/PED OR SPACES FOR NO-HOSPITALIZATION).  CALLED
001700*          FROM BEDEDIT FOR EVERY NEW ADMISSION AND RE-EVALUATION.
001800*
001900*          POINT SCHEDULE AND THE ICU/INTERMEDIATE PREDICATES ARE
002000*          SET BY THE MEDICAL DIRECTOR'S COMMITTEE AND ARE NOT
002100*          OPERATOR-ADJUSTABLE - SEE THE NETWORK ADMISSIONS MANUAL,
002200*          SECTION 4, FOR THE SIGNED-OFF SCHEDULE THIS PARAGRAPH
002300*          IMPLEMENTS.
002400*
002500*          DO NOT CHANGE A WEIGHT, A BREAK OR A BIAS VALUE WITHOUT A
002600*          SIGNED REQ FROM THE COMMITTEE - THIS SUBPROGRAM FEEDS THE
002700*          SAME POINT TOTAL THAT UTILIZATION REVIEW AUDITS AGAINST,
002800*          AND AN UNDOCUMENTED CHANGE HERE WILL NOT MATCH THEIR
002900*          PAPER RECORDS.
003000*
003100******************************************************************
003200*
003300* MAINT HISTORY
003400*   01/09/88  JS   ORIGINAL SUBPROGRAM - CUT FROM DALYEDIT SCORING
003500*                  LOGIC TO SHARE WITH THE RE-EVALUATION PASS
003600*   04/03/98  TGD  Y2K SWEEP - NO DATE FIELDS, NO CHANGE REQUIRED
003700*   11/14/11  RFD  REQ 4902 - ISOLATION BIAS POINTS ADDED PER
003800*                  INFECTION CONTROL COMMITTEE RULING
003900*   06/02/17  LMK  REQ 5310 - SPLIT SERVICE DETERMINATION OUT OF
004000*                  100-CALC-POINTS INTO ITS OWN PARAGRAPH, BECAME
004100*                  TOO LONG TO FOLLOW DURING THE REQ 5820 AUDIT
004200*   02/20/19  LMK  REQ 5820 - ADDED TRACE-DISPLAY REDEFINES BELOW
004300*
004400******************************************************************
004500 
004600  ENVIRONMENT DIVISION.
004700* NO SPECIAL-NAMES NEEDED HERE - THIS SUBPROGRAM NEVER WRITES A
004800* REPORT LINE OR TESTS AN UPSI SWITCH, SO THERE IS NO TOP-OF-FORM
004900* OR CLASS CONDITION TO DECLARE.
005000  CONFIGURATION SECTION.
005100  SOURCE-COMPUTER. IBM-390.
005200  OBJECT-COMPUTER. IBM-390.
005300 
005400  DATA DIVISION.
005500* FILE SECTION IS EMPTY ON PURPOSE - A CALLED SUBPROGRAM OWNS NO
005600* FILES OF ITS OWN.  EVERY RECORD IT TOUCHES BELONGS TO WHICHEVER
005700* PROGRAM CALLED IT.
005800  FILE SECTION.
005900 
006000* WORKING-STORAGE.  LIKE AGECALC, THIS IS A CALLED SUBPROGRAM WITH NO
006100* FILES OF ITS OWN - EVERYTHING HERE IS SCRATCH SPACE FOR THE ONE
006200* SCORING PASS THAT RUNS ON EACH CALL.
006300  WORKING-STORAGE SECTION.
006400  01  MISC-FIELDS.
006500*     CALL COUNTER - SAME RATIONALE AS AGECALC'S, KEPT FOR A FUTURE
006600*     SYSOUT SNAP, NOT DISPLAYED TODAY.
006700      05  WS-CALL-COUNT             PIC S9(7) COMP VALUE ZERO.
006800*     RUNNING POINT TOTAL FOR THE CURRENT CALL.  RESET IN
006900*     000-HOUSEKEEPING EVERY TIME - THIS FIELD MUST NEVER CARRY A
007000*     VALUE FORWARD BETWEEN PATIENTS.
007100      05  WS-POINTS-TOTAL           PIC 9(3)  COMP VALUE ZERO.
007200*     REQ 4902'S ISOLATION BIAS POINTS, FOLDED INTO THE TOTAL AFTER
007300*     100-CALC-POINTS RUNS.  KEPT SEPARATE SO A FUTURE AUDIT CAN SEE
007400*     HOW MUCH OF THE SCORE CAME FROM ISOLATION ALONE.
007500      05  WS-ISO-BIAS               PIC 9(2)  COMP VALUE ZERO.
007600*     THE SEVEN CARE-REQUIREMENT FLAGS, COPIED LOCAL FROM LINKAGE SO
007700*     100-CALC-POINTS CAN COMPARE THEM WITHOUT TOUCHING THE PARMS.
007800      05  WS-REQ-FLAGS-WORK         PIC X(7)  VALUE SPACE.
007900*     SUBFIELD VIEW OF THE SAME SEVEN FLAGS - REQ 5310'S SPLIT LEFT
008000*     300-SET-ICU-IMC-SWITCHES NEEDING TO TEST THEM INDIVIDUALLY
008100*     TOO, SO THE GROUP AND THE SUBFIELDS BOTH STAY IN PLAY.
008200      05  WS-REQ-FLAGS-PARTS REDEFINES WS-REQ-FLAGS-WORK.
008300          10  WS-RF-VMI                 PIC X(1).
008400          10  WS-RF-VASOPRESSOR         PIC X(1).
008500          10  WS-RF-MONITOR             PIC X(1).
008600          10  WS-RF-O2                  PIC X(1).
008700          10  WS-RF-IVMED               PIC X(1).
008800          10  WS-RF-CURATION            PIC X(1).
008900          10  WS-RF-OBSERVATION         PIC X(1).
009000*     400-DETERMINE-SERVICE BUILDS THE RETURNED SERVICE CODE HERE
009100*     BEFORE MOVING IT TO THE LINKAGE FIELD - NEVER SET CC-SERVICE
009200*     DIRECTLY, SO A HALF-BUILT CODE CAN'T LEAK BACK TO THE CALLER.
009300      05  WS-SERVICE-CODE-WORK      PIC X(3)  VALUE SPACE.
009400*     CHARACTER-AT-A-TIME VIEW, HELD OVER FROM REQ 5820'S AUDIT
009500*     TRACE WORK - NOT WALKED TODAY BUT LEFT IN PLACE.
009600      05  WS-SERVICE-CODE-PARTS REDEFINES WS-SERVICE-CODE-WORK.
009700          10  WS-SVC-CHAR-1             PIC X(1).
009800          10  WS-SVC-CHAR-2             PIC X(1).
009900          10  WS-SVC-CHAR-3             PIC X(1).
010000*     LOCAL COPY OF THE DISEASE CODE - 410-SET-LOW-SERVICE NEEDS IT
010100*     TO TELL A CIRCULATORY DIAGNOSIS FROM A PLAIN MEDICAL ONE.
010200      05  WS-DISEASE-WORK           PIC X(3)  VALUE SPACE.
010300*     SAME CHARACTER-AT-A-TIME IDIOM AS THE SERVICE CODE ABOVE,
010400*     ALSO HELD OVER FROM REQ 5820 AND NOT WALKED TODAY.
010500      05  WS-DISEASE-PARTS REDEFINES WS-DISEASE-WORK.
010600          10  WS-DIS-CHAR-1             PIC X(1).
010700          10  WS-DIS-CHAR-2             PIC X(1).
010800          10  WS-DIS-CHAR-3             PIC X(1).
010900*     SET BY 300-SET-ICU-IMC-SWITCHES WHEN THE CARE FLAGS ALONE
011000*     DEMAND AN ICU BED, REGARDLESS OF WHAT THE POINT SCHEDULE SAYS.
011100      05  WS-ICU-REQ-SW             PIC X(1)  VALUE "N".
011200          88  WS-ICU-REQUIRED           VALUE "Y".
011300*     SAME IDEA ONE STEP DOWN - FORCES INTERMEDIATE CARE (UTI) WHEN
011400*     THE FLAGS WARRANT IT EVEN IF THE POINT TOTAL DOES NOT.
011500      05  WS-IMC-REQ-SW             PIC X(1)  VALUE "N".
011600          88  WS-IMC-REQUIRED           VALUE "Y".
011700      05  FILLER                    PIC X(15) VALUE SPACE.
011800 
011900* LINKAGE SECTION - THE FULL SCORING INTERFACE WITH BEDEDIT.  THE
012000* FIRST SEVEN FIELDS AND THE ISOLATION/AGE/DISEASE CODES ARE INPUT
012100* ONLY; CC-POINTS, CC-COMPLEXITY AND CC-SERVICE ARE THE ONLY FIELDS
012200* THIS SUBPROGRAM SETS.
012300  LINKAGE SECTION.
012400  01  COMPLXCLC-PARMS.
012500      05  CC-REQ-VMI                PIC X(1).
012600      05  CC-REQ-VASOPRESSOR        PIC X(1).
012700      05  CC-REQ-MONITOR            PIC X(1).
012800      05  CC-REQ-O2                 PIC X(1).
012900      05  CC-REQ-IVMED              PIC X(1).
013000      05  CC-REQ-CURATION           PIC X(1).
013100      05  CC-REQ-OBSERVATION        PIC X(1).
013200*     INFECTION CONTROL'S ISOLATION CLASS, NOT THE BED MASTER'S
013300*     ISOLATION-CAPABLE FLAG - THIS IS WHAT THE PATIENT NEEDS, NOT
013400*     WHAT THE BED PROVIDES.
013500      05  CC-ISOLATION              PIC X(1).
013600          88  CC-ISO-NONE               VALUE "N".
013700          88  CC-ISO-CONTACT            VALUE "C".
013800          88  CC-ISO-DROPLET            VALUE "G".
013900          88  CC-ISO-AIRBORNE           VALUE "A".
014000      05  CC-AGE-CAT                PIC X(1).
014100          88  CC-AGE-ADULT              VALUE "A".
014200          88  CC-AGE-PEDIATRIC          VALUE "P".
014300      05  CC-DISEASE                PIC X(3).
014400*     RETURNED - THE RAW POINT TOTAL, FOR WHATEVER REPORTING OR
014500*     AUDIT THE CALLER WANTS TO DO WITH IT.
014600      05  CC-POINTS               PIC 9(3).
014700*     RETURNED - H/M/L/N, DERIVED FROM THE POINT TOTAL ALONE.
014800      05  CC-COMPLEXITY           PIC X(1).
014900          88  CC-COMPLEXITY-HIGH         VALUE "H".
015000          88  CC-COMPLEXITY-MEDIUM       VALUE "M".
015100          88  CC-COMPLEXITY-LOW          VALUE "L".
015200          88  CC-COMPLEXITY-NONE         VALUE "N".
015300*     RETURNED - THE WARD SERVICE CODE BEDEDIT SEARCHES THE NETWORK
015400*     FOR.  SPACES MEANS NO HOSPITALIZATION IS INDICATED.
015500      05  CC-SERVICE              PIC X(3).
015600      05  FILLER                     PIC X(10).
015700 
015800******************************************************************
015900* PROCEDURE DIVISION.
016000*
016100* FOUR STAGES, RUN IN THE SAME ORDER EVERY CALL: SCORE THE CARE
016200* FLAGS, FOLD IN THE ISOLATION BIAS, DERIVE THE COMPLEXITY LETTER
016300* FROM THE TOTAL, THEN PICK THE SERVICE.  A LATER STAGE MAY OVERRIDE
016400* WHAT AN EARLIER ONE IMPLIED (SEE 400-DETERMINE-SERVICE) BUT NEVER
016500* THE OTHER WAY AROUND.
016600******************************************************************
016700  PROCEDURE DIVISION USING COMPLXCLC-PARMS.
016800* 000-HOUSEKEEPING IS THE ENTRY POINT.  IT RESETS EVERY WORKING
016900* FIELD FOR THE NEW CALL, STAGES THE LINKAGE VALUES LOCAL, THEN
017000* DRIVES THE FOUR SCORING PARAGRAPHS IN ORDER BEFORE RETURNING.
017100  000-HOUSEKEEPING.
017200      ADD +1 TO WS-CALL-COUNT.
017300*     ZERO THE ACCUMULATORS - THIS SUBPROGRAM'S LOAD MODULE STAYS
017400*     RESIDENT FOR THE WHOLE JOB STEP, SO NOTHING FROM THE LAST
017500*     PATIENT MAY SURVIVE INTO THIS ONE.
017600      MOVE ZERO TO WS-POINTS-TOTAL.
017700      MOVE ZERO TO WS-ISO-BIAS.
017800      MOVE "N" TO WS-ICU-REQ-SW.
017900      MOVE "N" TO WS-IMC-REQ-SW.
018000*     STAGE THE SEVEN CARE FLAGS AND THE DISEASE CODE LOCAL - SEE
018100*     THE WORKING-STORAGE COMMENTS ABOVE FOR WHY.
018200      MOVE CC-REQ-VMI         TO WS-RF-VMI.
018300      MOVE CC-REQ-VASOPRESSOR TO WS-RF-VASOPRESSOR.
018400      MOVE CC-REQ-MONITOR     TO WS-RF-MONITOR.
018500      MOVE CC-REQ-O2          TO WS-RF-O2.
018600      MOVE CC-REQ-IVMED       TO WS-RF-IVMED.
018700      MOVE CC-REQ-CURATION    TO WS-RF-CURATION.
018800      MOVE CC-REQ-OBSERVATION TO WS-RF-OBSERVATION.
018900      MOVE CC-DISEASE         TO WS-DISEASE-WORK.
019000*     STAGE 1 - SCORE THE SEVEN CARE FLAGS AGAINST THE COMMITTEE'S
019100*     POINT SCHEDULE.
019200      PERFORM 100-CALC-POINTS THRU 100-EXIT.
019300*     STAGE 2 - FOLD IN REQ 4902'S ISOLATION BIAS.  MUST RUN AFTER
019400*     100-CALC-POINTS, NOT BEFORE, SO THE RETURNED POINT TOTAL
019500*     REFLECTS BOTH COMPONENTS.
019600      PERFORM 150-CALC-ISO-BIAS THRU 150-EXIT.
019700      ADD WS-ISO-BIAS TO WS-POINTS-TOTAL.
019800      MOVE WS-POINTS-TOTAL TO CC-POINTS.
019900*     STAGE 3 - THE COMPLEXITY LETTER IS A STRAIGHT FUNCTION OF THE
020000*     FINAL POINT TOTAL, SO IT MUST COME AFTER THE ISOLATION BIAS
020100*     IS FOLDED IN.
020200      PERFORM 200-SET-COMPLEXITY-LEVEL THRU 200-EXIT.
020300*     STAGE 4A - CARE FLAGS CAN FORCE ICU/INTERMEDIATE CARE EVEN
020400*     WHEN THE POINT TOTAL ALONE WOULDN'T - SEE REQ 5310'S COMMENT
020500*     AT THE PARAGRAPH BELOW.
020600      PERFORM 300-SET-ICU-IMC-SWITCHES THRU 300-EXIT.
020700*     STAGE 4B - PICK THE ACTUAL WARD SERVICE FROM WHATEVER 300
020800*     SET PLUS THE COMPLEXITY LETTER FROM STAGE 3.
020900      PERFORM 400-DETERMINE-SERVICE THRU 400-EXIT.
021000      MOVE WS-SERVICE-CODE-WORK TO CC-SERVICE.
021100      GOBACK.
021200 
021300* 100-CALC-POINTS IMPLEMENTS THE MEDICAL DIRECTOR'S POINT SCHEDULE
021400* EXACTLY AS SIGNED OFF IN THE ADMISSIONS MANUAL, SECTION 4 - SEVEN
021500* INDEPENDENT FLAGS, EACH ADDING ITS OWN FIXED WEIGHT IF PRESENT.
021600* THE FLAGS ARE NOT MUTUALLY EXCLUSIVE - A PATIENT CAN CARRY ALL
021700* SEVEN AT ONCE AND SCORE THE FULL 115 POINTS.
021800  100-CALC-POINTS.
021900*     VENTILATOR/MECHANICAL INTERVENTION - HEAVIEST WEIGHT ON THE
022000*     SCHEDULE, REFLECTS THE HIGHEST NURSING BURDEN.
022100      IF WS-RF-VMI = "Y"
022200          ADD 40 TO WS-POINTS-TOTAL.
022300*     VASOPRESSOR SUPPORT - SECOND HEAVIEST, ALMOST ALWAYS PAIRED
022400*     WITH CONTINUOUS MONITORING IN PRACTICE BUT SCORED ON ITS OWN.
022500      IF WS-RF-VASOPRESSOR = "Y"
022600          ADD 30 TO WS-POINTS-TOTAL.
022700*     CONTINUOUS MONITORING REQUIREMENT.
022800      IF WS-RF-MONITOR = "Y"
022900          ADD 20 TO WS-POINTS-TOTAL.
023000*     SUPPLEMENTAL OXYGEN.
023100      IF WS-RF-O2 = "Y"
023200          ADD 10 TO WS-POINTS-TOTAL.
023300*     IV MEDICATION REQUIREMENT.
023400      IF WS-RF-IVMED = "Y"
023500          ADD 8 TO WS-POINTS-TOTAL.
023600*     ROUTINE CURATION/WOUND CARE.
023700      IF WS-RF-CURATION = "Y"
023800          ADD 5 TO WS-POINTS-TOTAL.
023900*     OBSERVATION ONLY - THE LIGHTEST WEIGHT ON THE SCHEDULE.
024000      IF WS-RF-OBSERVATION = "Y"
024100          ADD 2 TO WS-POINTS-TOTAL.
024200  100-EXIT.
024300      EXIT.
024400 
024500* 150-CALC-ISO-BIAS ADDS REQ 4902'S INFECTION-CONTROL WEIGHTING ON
024600* TOP OF THE CARE-FLAG SCORE.  THE COMMITTEE RULED THAT THE STRICTER
024700* THE ISOLATION PRECAUTION, THE HIGHER THE EFFECTIVE COMPLEXITY,
024800* EVEN WHEN THE UNDERLYING CARE NEEDS ARE IDENTICAL.
024900  150-CALC-ISO-BIAS.
025000      EVALUATE TRUE
025100*         DROPLET PRECAUTION CARRIES MORE BIAS THAN CONTACT ALONE -
025200*         MORE STAFF EXPOSURE RISK PER THE COMMITTEE'S RULING.
025300          WHEN CC-ISO-CONTACT
025400              MOVE 5 TO WS-ISO-BIAS
025500          WHEN CC-ISO-DROPLET
025600              MOVE 8 TO WS-ISO-BIAS
025700*         AIRBORNE PRECAUTION IS THE HEAVIEST BIAS ON THE SCHEDULE -
025800*         NEGATIVE-PRESSURE ROOM, FULL PPE, THE WORKS.
025900          WHEN CC-ISO-AIRBORNE
026000              MOVE 12 TO WS-ISO-BIAS
026100*         NO ISOLATION PRECAUTION - NO BIAS ADDED.
026200          WHEN OTHER
026300              MOVE 0 TO WS-ISO-BIAS
026400      END-EVALUATE.
026500  150-EXIT.
026600      EXIT.
026700 
026800* 200-SET-COMPLEXITY-LEVEL TRANSLATES THE FINAL POINT TOTAL INTO THE
026900* FOUR-WAY H/M/L/N LETTER THE REST OF THE NETWORK USES ON REPORTS
027000* AND IN BEDEDIT'S WARD SEARCH.  THE BREAKS (60/30/10) ARE THE
027100* COMMITTEE'S, NOT AN ARBITRARY ROUND NUMBER - DO NOT "TIDY" THEM.
027200  200-SET-COMPLEXITY-LEVEL.
027300      IF WS-POINTS-TOTAL >= 60
027400          MOVE "H" TO CC-COMPLEXITY
027500      ELSE
027600          IF WS-POINTS-TOTAL >= 30
027700              MOVE "M" TO CC-COMPLEXITY
027800          ELSE
027900              IF WS-POINTS-TOTAL >= 10
028000                  MOVE "L" TO CC-COMPLEXITY
028100              ELSE
028200                  MOVE "N" TO CC-COMPLEXITY.
028300  200-EXIT.
028400      EXIT.
028500 
028600* 300-SET-ICU-IMC-SWITCHES WAS SPLIT OUT OF 100-CALC-POINTS BY REQ
028700* 5310 BECAUSE THE POINT TOTAL ALONE CAN UNDER-STATE THE REQUIRED
028800* SERVICE - A PATIENT ON A VENTILATOR NEEDS AN ICU BED REGARDLESS
028900* OF WHAT THE ARITHMETIC SAYS, SO THESE SWITCHES EXIST TO FORCE
029000* THE SERVICE UP IN 400-DETERMINE-SERVICE BELOW.
029100  300-SET-ICU-IMC-SWITCHES.
029200*     EITHER VENTILATOR OR VASOPRESSOR SUPPORT FORCES AN ICU BED -
029300*     THE TWO FLAGS THAT NEVER WAIT ON THE POINT SCHEDULE.
029400      IF WS-RF-VMI = "Y" OR WS-RF-VASOPRESSOR = "Y"
029500          MOVE "Y" TO WS-ICU-REQ-SW.
029600*     ONLY CHECK FOR INTERMEDIATE CARE IF ICU WASN'T ALREADY FORCED -
029700*     ICU IS THE HIGHER LEVEL OF CARE AND TAKES PRECEDENCE.
029800      IF NOT WS-ICU-REQUIRED
029900          IF WS-RF-MONITOR = "Y"
030000              MOVE "Y" TO WS-IMC-REQ-SW
030100          ELSE
030200*             O2 AND IV MEDICATION TOGETHER ALSO FORCE INTERMEDIATE
030300*             CARE, EVEN THOUGH NEITHER ALONE DOES.
030400              IF WS-RF-O2 = "Y" AND WS-RF-IVMED = "Y"
030500                  MOVE "Y" TO WS-IMC-REQ-SW.
030600  300-EXIT.
030700      EXIT.
030800 
030900* 400-DETERMINE-SERVICE PICKS THE ACTUAL WARD SERVICE CODE THAT
031000* BEDEDIT SEARCHES THE NETWORK FOR.  THE FORCED SWITCHES FROM 300
031100* OUTRANK THE COMPLEXITY LETTER FROM 200 - A HIGH-COMPLEXITY SCORE
031200* WITHOUT A FORCING FLAG STILL LANDS IN UCI, BUT A FORCING FLAG
031300* ALWAYS WINS EVEN AT A LOWER COMPLEXITY LETTER.
031400  400-DETERMINE-SERVICE.
031500      MOVE SPACE TO WS-SERVICE-CODE-WORK.
031600      IF WS-ICU-REQUIRED OR CC-COMPLEXITY-HIGH
031700          MOVE "UCI" TO WS-SERVICE-CODE-WORK
031800      ELSE
031900          IF WS-IMC-REQUIRED OR CC-COMPLEXITY-MEDIUM
032000              MOVE "UTI" TO WS-SERVICE-CODE-WORK
032100          ELSE
032200*             LOW COMPLEXITY NEEDS A WARD, BUT WHICH ONE DEPENDS ON
032300*             AGE AND DISEASE - HAND OFF TO 410 RATHER THAN DECIDE
032400*             IT HERE.
032500              IF CC-COMPLEXITY-LOW
032600                  PERFORM 410-SET-LOW-SERVICE THRU 410-EXIT
032700              ELSE
032800*                 NO COMPLEXITY AT ALL - THE PATIENT DOES NOT NEED
032900*                 HOSPITALIZATION.  SPACES TELLS BEDEDIT NOT TO
033000*                 SEARCH FOR A BED AT ALL.
033100                  MOVE SPACE TO WS-SERVICE-CODE-WORK.
033200  400-EXIT.
033300      EXIT.
033400 
033500* 410-SET-LOW-SERVICE PICKS THE WARD FOR A LOW-COMPLEXITY ADMISSION.
033600* PEDIATRIC AGE TAKES PRECEDENCE OVER EVERYTHING ELSE - A CHILD
033700* GOES TO PED REGARDLESS OF DISEASE CODE.  FOR ADULTS, ONLY THE
033800* TWO CIRCULATORY DISEASE CODES ROUTE TO CIR; EVERYTHING ELSE IS
033900* GENERAL MEDICINE.
034000  410-SET-LOW-SERVICE.
034100      IF CC-AGE-PEDIATRIC
034200          MOVE "PED" TO WS-SERVICE-CODE-WORK
034300      ELSE
034400*         QUI = SURGICAL, TRA = TRAUMA - THE ONLY TWO DISEASE
034500*         CODES THE CIRCULATORY WARD IS STAFFED FOR AT THIS
034600*         COMPLEXITY LEVEL.
034700          IF WS-DISEASE-WORK = "QUI" OR WS-DISEASE-WORK = "TRA"
034800              MOVE "CIR" TO WS-SERVICE-CODE-WORK
034900          ELSE
035000              MOVE "MED" TO WS-SERVICE-CODE-WORK.
035100  410-EXIT.
035200      EXIT.
