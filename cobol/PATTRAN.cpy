000100*******************************************************************
000200* COPYBOOK  PATTRAN
000300* PATIENT TRANSACTION RECORD - DAILY ADMISSION/RE-EVALUATION FEED.
000400* ONE RECORD PER PATIENT EVENT, 100-BYTE QSAM, FIXED FORMAT.
000500* TRANS-TYPE "N" = NEW ADMISSION, "R" = RE-EVALUATION OF AN
000600* IN-HOUSE PATIENT (CURRENT-BED-ID MUST BE PRESENT ON "R" RECS).
000700*
000800* MAINT HISTORY
000900*   01/09/88  JS   ORIGINAL LAYOUT
001000*   09/30/15  RFD  ADDED ARRIVAL-SEQ FOR QUEUE TIE-BREAKING
001100*******************************************************************
001200  01  PATIENT-TRANS-REC.
001300      05  PATIENT-ID               PIC X(10).
001400      05  PATIENT-NAME             PIC X(20).
001500      05  HOSPITAL-ID              PIC X(8).
001600      05  TRANS-TYPE               PIC X(1).
001700          88  TRANS-NEW-ADMIT          VALUE "N".
001800          88  TRANS-REEVAL             VALUE "R".
001900      05  PATIENT-TYPE              PIC X(1).
002000          88  PATIENT-URGENT           VALUE "U".
002100          88  PATIENT-ELECTIVE         VALUE "E".
002200      05  SEX                       PIC X(1).
002300          88  SEX-MALE                 VALUE "M".
002400          88  SEX-FEMALE               VALUE "F".
002500      05  AGE-YEARS                PIC 9(3).
002600      05  AGE-YEARS-EDIT REDEFINES AGE-YEARS PIC X(3).
002700      05  DISEASE                   PIC X(3).
002800          88  DISEASE-SURGICAL          VALUE "QUI".
002900          88  DISEASE-TRAUMA            VALUE "TRA".
003000      05  ISOLATION                 PIC X(1).
003100          88  ISOLATION-NONE            VALUE "N".
003200          88  ISOLATION-CONTACT         VALUE "C".
003300          88  ISOLATION-DROPLET         VALUE "G".
003400          88  ISOLATION-AIRBORNE        VALUE "A".
003500      05  REQ-VMI                   PIC X(1).
003600          88  REQ-VMI-YES               VALUE "Y".
003700      05  REQ-VASOPRESSOR            PIC X(1).
003800          88  REQ-VASOPRESSOR-YES       VALUE "Y".
003900      05  REQ-MONITOR                PIC X(1).
004000          88  REQ-MONITOR-YES           VALUE "Y".
004100      05  REQ-O2                     PIC X(1).
004200          88  REQ-O2-YES                VALUE "Y".
004300      05  REQ-IVMED                  PIC X(1).
004400          88  REQ-IVMED-YES             VALUE "Y".
004500      05  REQ-CURATION                PIC X(1).
004600          88  REQ-CURATION-YES          VALUE "Y".
004700      05  REQ-OBSERVATION             PIC X(1).
004800          88  REQ-OBSERVATION-YES       VALUE "Y".
004900      05  ARRIVAL-SEQ                 PIC 9(5).
005000      05  CURRENT-BED-ID               PIC X(8).
005100      05  FILLER                      PIC X(32).
